000100******************************************************************
000110*                  C O P Y   T U R N E R O                      *
000120*            TURNERO MENSUAL - CABECERA Y DETALLE                *
000130******************************************************************
000140* PRIMER REGISTRO DEL ARCHIVO TURNERO-IN ES LA CABECERA (MES Y
000150* ANO).  LOS REGISTROS SIGUIENTES SON EL DETALLE POR CONTROLADOR,
000160* UNO POR FILA, CON UN CODIGO DE TURNO POR CADA DIA DEL MES
000170* (OCCURS 31, POSICIONES EN BLANCO = SIN TURNO ESE DIA).  AMBAS
000180* VISTAS REDEFINEN LA MISMA AREA FISICA DE 255 BYTES.
000190******************************************************************
000200 01  TURNERO-REC.
000210     02  TUR-NAME                  PIC X(60).
000220     02  TUR-ROLE                  PIC X(04).
000230     02  TUR-EQUIPO                PIC X(01).
000240     02  TUR-SHIFT-CODE  OCCURS 31 PIC X(06).
000250     02  FILLER                    PIC X(04).
000260
000270 01  TURNERO-HDR  REDEFINES TURNERO-REC.
000280     02  HDR-MES                   PIC 9(02).
000290     02  HDR-ANO                   PIC 9(04).
000300     02  FILLER                    PIC X(249).
