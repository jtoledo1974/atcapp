000100******************************************************************
000110*                  C O P Y   T U R N S F T                      *
000120*              TURNO DIARIO POSTEADO - TURNOS-OUT                *
000130******************************************************************
000140 01  TURNO-REC.
000150     02  TRN-ATC-ID                PIC 9(05).
000160     02  TRN-FECHA                 PIC 9(08).
000170     02  TRN-CODIGO                PIC X(06).
000180     02  FILLER                    PIC X(06).
