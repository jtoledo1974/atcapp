000100******************************************************************
000110* FECHA       : 02/05/1990                                       *
000120* PROGRAMADOR : R. PECH QUIJANO                                  *
000130* APLICACION  : CONTROL DE TRANSITO AEREO                        *
000140* PROGRAMA    : ATCTUR                                           *
000150* DESCRIPCION : CARGA DEL TURNERO MENSUAL.  LEE EL TURNERO DE     *
000160*             : CADA CONTROLADOR (31 CODIGOS DE TURNO, UNO POR   *
000170*             : DIA), VALIDA LOS CODIGOS CONTRA LA TABLA DE       *
000180*             : CODIGOS, LOCALIZA O CREA AL CONTROLADOR EN EL    *
000190*             : MAESTRO Y POSTEA UN REGISTRO DE TURNO POR CADA   *
000200*             : DIA CON CODIGO NO EN BLANCO.                     *
000210* ARCHIVOS    : ATC-MASTER (I-O), TURNERO-IN, CODIGOS-IN (ENT.), *
000220*             : TURNOS-OUT (I-O)                                 *
000230* PROGRAMA(S) : LLAMA A ATCNAME PARA PARTIR/NORMALIZAR/COMPARAR  *
000240*             : NOMBRES.                                         *
000250******************************************************************
000260* BITACORA DE CAMBIOS
000270*-----------------------------------------------------------------
000280* 02/05/1990  RPQ  ALTA INICIAL.  SOLO ACTUALIZABA CATEGORIA.
000290* 14/08/1991  RPQ  SE AGREGA ALTA DE CONTROLADOR NUEVO CON CORREO
000300*                  PLACEHOLDER.
000310* 21/01/1993  CML  SE AGREGA RECHAZO DE FILAS DE CALENDARIO
000320*                  (SOLO ABREVIATURAS DE DIA DE SEMANA).
000330* 09/09/1994  CML  VALIDACION DE CODIGO COMPUESTO (LETRA DE TURNO
000340*                  BASICO + SUFIJO DE TABLA DE CODIGOS).
000350* 17/03/1996  JLF  VALIDACION DE FECHAS CONTRA LARGO REAL DEL MES
000360*                  (BISIESTOS).
000370* 30/06/1997  JLF  REPOSTEO NO DUPLICA: SE SOBREESCRIBE EL
000380*                  CODIGO DEL TURNO EXISTENTE SIN CONTAR DE NUEVO.
000390* 19/12/1998  MGR  REVISION Y2K: TABLA DE FECHAS Y ACUMULADORES A
000400*                  4 DIGITOS DE ANO, SIN IMPACTO EN LOS RESULTADOS.
000410* 05/06/2002  MGR  SE AGREGA EQUIPO A LA ACTUALIZACION (TICKET
000420*                  ATC-0208); EQUIPO EN BLANCO NUNCA BORRA EL
000430*                  EQUIPO YA GUARDADO.
000440* 11/11/2006  DVH  CUADRE DE TOTALES DE FIN DE CORRIDA.
000450* 25/02/2010  DVH  LIMITE DE TABLA DE TURNOS AMPLIADO A 9000.
000460******************************************************************
000470 IDENTIFICATION DIVISION.
000480 PROGRAM-ID.                    ATCTUR.
000490 AUTHOR.                        R. PECH QUIJANO.
000500 INSTALLATION.                  CENTRO DE PROCESO DE DATOS -
000510                                 CONTROL DE TRANSITO AEREO.
000520 DATE-WRITTEN.                  02/05/1990.
000530 DATE-COMPILED.                 25/02/2010.
000540 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
000550                                 SISTEMAS.
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     UPSI-0 IS WS-MODO-PRUEBA ON  STATUS IS WS-TRAZA-SI
000600                              OFF STATUS IS WS-TRAZA-NO
000610     CLASS DIA-SEMANA-VALIDO IS "S" "D" "L" "M" "X" "J" "V".
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640******************************************************************
000650*              A R C H I V O S   D E   E N T R A D A
000660******************************************************************
000670     SELECT ATC-MASTER ASSIGN   TO ATCMAST
000680            ORGANIZATION        IS LINE SEQUENTIAL
000690            FILE STATUS         IS FS-ATCMST.
000700     SELECT TURNERO-IN ASSIGN   TO TURNERIN
000710            ORGANIZATION        IS LINE SEQUENTIAL
000720            FILE STATUS         IS FS-TURNIN.
000730     SELECT CODIGOS-IN ASSIGN   TO CODIGOIN
000740            ORGANIZATION        IS LINE SEQUENTIAL
000750            FILE STATUS         IS FS-CODIN.
000760******************************************************************
000770*              A R C H I V O   D E   S A L I D A
000780******************************************************************
000790     SELECT TURNOS-OUT ASSIGN   TO TURNOSOT
000800            ORGANIZATION        IS LINE SEQUENTIAL
000810            FILE STATUS         IS FS-TURNOT.
000820
000830 DATA DIVISION.
000840 FILE SECTION.
000850*1 -->MAESTRO DE CONTROLADORES
000860 FD  ATC-MASTER.
000870     COPY ATCMST2.
000880
000890*2 -->TURNERO MENSUAL (CABECERA + DETALLE)
000900 FD  TURNERO-IN.
000910     COPY TURNERO.
000920
000930*3 -->TABLA DE CODIGOS DE TURNO
000940 FD  CODIGOS-IN.
000950     COPY CODITAB.
000960
000970*4 -->TURNOS YA POSTEADOS
000980 FD  TURNOS-OUT.
000990     COPY TURNSFT.
001000
001010 WORKING-STORAGE SECTION.
001020******************************************************************
001030*               C A M P O S    D E    T R A B A J O              *
001040******************************************************************
001050 01  WKS-CAMPOS-DE-TRABAJO.
001060     02  WKS-PROGRAMA            PIC X(08) VALUE "ATCTUR".
001070     02  WKS-FIN-ARCHIVOS        PIC 9(01) VALUE ZEROS.
001080         88  WKS-FIN-TURNERO               VALUE 1.
001090     02  WKS-ENCONTRO             PIC X(01) VALUE "N".
001100         88  WKS-SI-ENCONTRO                VALUE "S".
001110         88  WKS-NO-ENCONTRO                VALUE "N".
001120     02  WKS-ES-CABECERA-CAL      PIC X(01) VALUE "N".
001130         88  WKS-FILA-ES-CALENDARIO         VALUE "S".
001140     02  WKS-FECHA-VALIDA         PIC X(01) VALUE "N".
001150         88  WKS-FECHA-ES-VALIDA            VALUE "S".
001160     02  WKS-COD-VALIDO           PIC X(01) VALUE "N".
001170         88  WKS-CODIGO-ES-VALIDO           VALUE "S".
001180     02  WKS-ANO-BISIESTO-SW      PIC X(01) VALUE "N".
001190         88  WKS-ANO-BISIESTO                VALUE "S".
001200         88  WKS-ANO-NO-BISIESTO              VALUE "N".
001210     02  FILLER                   PIC X(05) VALUE SPACES.
001220
001230******************************************************************
001240*        C O N T A D O R E S   E S T A D I S T I C A S           *
001250******************************************************************
001260 77  WKS-TOTAL-MAESTRO          PIC 9(04) COMP VALUE ZEROS.
001270 77  WKS-TOTAL-CODIGOS          PIC 9(03) COMP VALUE ZEROS.
001280 77  WKS-TOTAL-TURNOS           PIC 9(05) COMP VALUE ZEROS.
001290 77  WKS-IDX-ENCONTRADO         PIC 9(04) COMP VALUE ZEROS.
001300 77  WKS-IDX-TURNO              PIC 9(05) COMP VALUE ZEROS.
001310 77  WKS-DIA                    PIC 9(02) COMP VALUE ZEROS.
001320 77  WKS-K                      PIC 9(02) COMP VALUE ZEROS.
001330 77  WKS-LONG-NOMBRE            PIC 9(02) COMP VALUE ZEROS.
001340 77  WKS-REM4                   PIC 9(02) COMP VALUE ZEROS.
001350 77  WKS-REM100                 PIC 9(02) COMP VALUE ZEROS.
001360 77  WKS-REM400                 PIC 9(03) COMP VALUE ZEROS.
001370 77  WKS-COCIENTE               PIC 9(06) COMP VALUE ZEROS.
001380 77  WKS-IDX-CTRL-SALVO         PIC 9(04) COMP VALUE ZEROS.
001390 77  WKS-J2                     PIC 9(04) COMP VALUE ZEROS.
001400 77  WKS-CONTROLADORES-RECON    PIC 9(06)      VALUE ZEROS.
001410 77  WKS-TURNOS-AGREGADOS       PIC 9(06)      VALUE ZEROS.
001420
001430******************************************************************
001440*           T A B L A   D E L   M A E S T R O   ( A T C )        *
001450******************************************************************
001460 01  WKS-TABLA-MAESTRO.
001470     02  WKS-MAESTRO OCCURS 1 TO 2000 TIMES
001480                     DEPENDING ON WKS-TOTAL-MAESTRO
001490                     INDEXED BY WKS-IDXM.
001500         03  WKS-M-ID                PIC 9(05).
001510         03  WKS-M-APELLIDOS-NOMBRE   PIC X(60).
001520         03  WKS-M-NOMBRE             PIC X(25).
001530         03  WKS-M-APELLIDOS          PIC X(35).
001540         03  WKS-M-EMAIL              PIC X(30).
001550         03  WKS-M-CATEGORIA          PIC X(04).
001560         03  WKS-M-EQUIPO             PIC X(01).
001570         03  WKS-M-DEPENDENCIA        PIC X(04).
001580         03  WKS-M-ES-ADMIN           PIC X(01).
001590         03  FILLER                   PIC X(05).
001600
001610******************************************************************
001620*         T A B L A   D E   C O D I G O S   D E   T U R N O      *
001630******************************************************************
001640 01  WKS-TABLA-CODIGOS.
001650     02  WKS-COD OCCURS 1 TO 500 TIMES
001660                 DEPENDING ON WKS-TOTAL-CODIGOS
001670                 ASCENDING KEY IS WKS-COD-CODE
001680                 INDEXED BY WKS-IDXC.
001690         03  WKS-COD-CODE            PIC X(05).
001700         03  WKS-COD-DESC             PIC X(40).
001710
001720******************************************************************
001730*             T A B L A   D E   T U R N O S   P O S T E A D O S  *
001740******************************************************************
001750 01  WKS-TABLA-TURNOS.
001760     02  WKS-TURNO OCCURS 1 TO 9000 TIMES
001770                   DEPENDING ON WKS-TOTAL-TURNOS
001780                   INDEXED BY WKS-IDXT.
001790         03  WKS-T-ID                PIC 9(05).
001800         03  WKS-T-FECHA             PIC 9(08).
001810         03  WKS-T-CODIGO            PIC X(06).
001820         03  FILLER                  PIC X(06).
001830
001840*             LLAVE DE BUSQUEDA DE TURNO (CONTROLADOR + FECHA),
001850*             ARMADA DIA A DIA EN EL PARRAFO 081.
001860 01  WKS-LLAVE-TURNO.
001870     02  WKS-BUSCA-ID                PIC 9(05).
001880     02  WKS-BUSCA-FECHA             PIC 9(08).
001890     02  FILLER                      PIC X(03).
001900
001910******************************************************************
001920*    T A B L A   D E   L A R G O   D E   M E S   ( F I J A )     *
001930******************************************************************
001940 01  TABLA-DIAS-MES.
001950     02  FILLER  PIC X(24) VALUE "312831303130313130313031".
001960 01  F-DIAS-MES  REDEFINES TABLA-DIAS-MES.
001970     02  DIA-FIN-MES  OCCURS 12 TIMES PIC 99.
001980
001990 01  WKS-AREA-FECHA.
002000     02  WKS-FECHA-YYYYMMDD.
002010         03  WKS-F-ANO               PIC 9(04).
002020         03  WKS-F-MES               PIC 9(02).
002030         03  WKS-F-DIA               PIC 9(02).
002040     02  FILLER                      PIC X(04).
002050
002060*             VISTA NUMERICA UNICA DE LA FECHA, USADA PARA
002070*             TRAZA Y PARA COMPARAR CONTRA WKS-BUSCA-FECHA.
002080 01  WKS-AREA-FECHA-NUM REDEFINES WKS-AREA-FECHA.
002090     02  WKS-FECHA-NUM               PIC 9(08).
002100     02  FILLER                      PIC X(04).
002110
002120 01  WKS-AREA-CODIGO-COMPUESTO.
002130     02  WKS-COD-LETRA               PIC X(01).
002140     02  WKS-COD-RESTO               PIC X(05).
002150     02  WKS-BUSCA-CODIGO            PIC X(05).
002160     02  FILLER                      PIC X(04).
002170
002180*             VISTA DEL CODIGO COMPUESTO COMO UN SOLO CAMPO DE
002190*             6 POSICIONES (LETRA DE TURNO + SUFIJO DE TABLA).
002200 01  WKS-COD-COMPUESTO-R REDEFINES WKS-AREA-CODIGO-COMPUESTO.
002210     02  WKS-COD-COMPLETO            PIC X(06).
002220     02  FILLER                      PIC X(09).
002230
002240 01  WKS-AREA-EMAIL.
002250     02  WKS-EMAIL-NUEVO             PIC X(30).
002260     02  FILLER                      PIC X(10).
002270
002280 01  FS-ATCMST                      PIC 9(02)         VALUE ZEROS.
002290 01  FS-TURNIN                      PIC 9(02)         VALUE ZEROS.
002300 01  FS-CODIN                       PIC 9(02)         VALUE ZEROS.
002310 01  FS-TURNOT                      PIC 9(02)         VALUE ZEROS.
002320 01  FS-CICLO                       PIC 9(02)         VALUE ZEROS.
002330
002340 01  LK-PARM-NOMBRE.
002350     02  LK-FUNCION                  PIC X(01).
002360     02  LK-NOMBRE-ENTRADA           PIC X(60).
002370     02  LK-GIVEN-NAME               PIC X(25).
002380     02  LK-SURNAMES                 PIC X(35).
002390     02  LK-NOMBRE-NORMAL            PIC X(60).
002400     02  LK-COINCIDE                 PIC X(01).
002410         88  LK-SI-COINCIDE                    VALUE "S".
002420     02  FILLER                      PIC X(05).
002430
002440******************************************************************
002450 PROCEDURE DIVISION.
002460******************************************************************
002470 000-MAIN SECTION.
002480     PERFORM 010-ABRIR-ARCHIVOS  THRU 010-ABRIR-ARCHIVOS-E
002490     PERFORM 020-CARGAR-MAESTRO  THRU 020-CARGAR-MAESTRO-E
002500     PERFORM 030-CARGAR-CODIGOS  THRU 030-CARGAR-CODIGOS-E
002510     PERFORM 040-CARGAR-TURNOS   THRU 040-CARGAR-TURNOS-E
002520     PERFORM 050-LEER-CABECERA   THRU 050-LEER-CABECERA-E
002530     PERFORM 060-LEER-DETALLE    THRU 060-LEER-DETALLE-E
002540     PERFORM 065-PROCESAR-DETALLE THRU 065-PROCESAR-DETALLE-E
002550        UNTIL WKS-FIN-TURNERO
002560     PERFORM 080-GRABAR-MAESTRO  THRU 080-GRABAR-MAESTRO-E
002570     PERFORM 085-GRABAR-TURNOS   THRU 085-GRABAR-TURNOS-E
002580     PERFORM 090-TOTALES         THRU 090-TOTALES-E
002590     PERFORM 099-CERRAR-ARCHIVOS THRU 099-CERRAR-ARCHIVOS-E
002600     STOP RUN.
002610 000-MAIN-E. EXIT.
002620
002630******************************************************************
002640*  010 -- APERTURA DE ARCHIVOS DE ENTRADA PARA LA FASE DE CARGA. *
002650******************************************************************
002660 010-ABRIR-ARCHIVOS SECTION.
002670     OPEN INPUT ATC-MASTER, TURNERO-IN, CODIGOS-IN
002680     OPEN INPUT TURNOS-OUT
002690     IF FS-ATCMST NOT = 0 AND FS-ATCMST NOT = 35
002700        DISPLAY "ATCTUR: ERROR ABRIENDO ATC-MASTER, FS="
002710                FS-ATCMST
002720        MOVE 91 TO RETURN-CODE
002730        STOP RUN
002740     END-IF
002750     IF FS-TURNIN NOT = 0
002760        DISPLAY "ATCTUR: ERROR ABRIENDO TURNERO-IN, FS="
002770                FS-TURNIN
002780        MOVE 91 TO RETURN-CODE
002790        STOP RUN
002800     END-IF.
002810 010-ABRIR-ARCHIVOS-E. EXIT.
002820
002830******************************************************************
002840*  020 -- CARGA COMPLETA DEL MAESTRO DE CONTROLADORES EN TABLA.  *
002850******************************************************************
002860 020-CARGAR-MAESTRO SECTION.
002870     MOVE ZEROS TO WKS-TOTAL-MAESTRO
002880     IF FS-ATCMST = 35
002890        GO TO 020-CARGAR-MAESTRO-E
002900     END-IF
002910     PERFORM 021-LEER-UN-MAESTRO THRU 021-LEER-UN-MAESTRO-E
002920        UNTIL FS-ATCMST = 10.
002930 020-CARGAR-MAESTRO-E. EXIT.
002940
002950 021-LEER-UN-MAESTRO SECTION.
002960     READ ATC-MASTER
002970        AT END
002980           MOVE 10 TO FS-ATCMST
002990        NOT AT END
003000           ADD 1 TO WKS-TOTAL-MAESTRO
003010           SET WKS-IDXM TO WKS-TOTAL-MAESTRO
003020           MOVE ATC-ID                  TO WKS-M-ID(WKS-IDXM)
003030           MOVE ATC-APELLIDOS-NOMBRE     TO
003040                WKS-M-APELLIDOS-NOMBRE(WKS-IDXM)
003050           MOVE ATC-NOMBRE               TO
003060                WKS-M-NOMBRE(WKS-IDXM)
003070           MOVE ATC-APELLIDOS            TO
003080                WKS-M-APELLIDOS(WKS-IDXM)
003090           MOVE ATC-EMAIL                TO
003100                WKS-M-EMAIL(WKS-IDXM)
003110           MOVE ATC-CATEGORIA            TO
003120                WKS-M-CATEGORIA(WKS-IDXM)
003130           MOVE ATC-EQUIPO               TO
003140                WKS-M-EQUIPO(WKS-IDXM)
003150           MOVE ATC-DEPENDENCIA          TO
003160                WKS-M-DEPENDENCIA(WKS-IDXM)
003170           MOVE ATC-ES-ADMIN             TO
003180                WKS-M-ES-ADMIN(WKS-IDXM)
003190     END-READ.
003200 021-LEER-UN-MAESTRO-E. EXIT.
003210
003220******************************************************************
003230*  030 -- CARGA DE LA TABLA DE CODIGOS DE TURNO (SE ASUME        *
003240*  RECIBIDA EN ORDEN ASCENDENTE DE CODIGO, COMO LA ENTREGA EL    *
003250*  SISTEMA DE PLANIFICACION).                                   *
003260******************************************************************
003270 030-CARGAR-CODIGOS SECTION.
003280     MOVE ZEROS TO WKS-TOTAL-CODIGOS
003290     PERFORM 031-LEER-UN-CODIGO THRU 031-LEER-UN-CODIGO-E
003300        UNTIL FS-CODIN = 10.
003310 030-CARGAR-CODIGOS-E. EXIT.
003320
003330 031-LEER-UN-CODIGO SECTION.
003340     READ CODIGOS-IN
003350        AT END
003360           MOVE 10 TO FS-CODIN
003370        NOT AT END
003380           ADD 1 TO WKS-TOTAL-CODIGOS
003390           SET WKS-IDXC TO WKS-TOTAL-CODIGOS
003400           MOVE COD-CODE TO WKS-COD-CODE(WKS-IDXC)
003410           MOVE COD-DESC TO WKS-COD-DESC(WKS-IDXC)
003420     END-READ.
003430 031-LEER-UN-CODIGO-E. EXIT.
003440
003450******************************************************************
003460*  040 -- CARGA DE LOS TURNOS YA POSTEADOS (REPOSTEO NO DUPLICA) *
003470******************************************************************
003480 040-CARGAR-TURNOS SECTION.
003490     MOVE ZEROS TO WKS-TOTAL-TURNOS
003500     IF FS-TURNOT = 35
003510        GO TO 040-CARGAR-TURNOS-E
003520     END-IF
003530     PERFORM 041-LEER-UN-TURNO THRU 041-LEER-UN-TURNO-E
003540        UNTIL FS-TURNOT = 10.
003550 040-CARGAR-TURNOS-E. EXIT.
003560
003570 041-LEER-UN-TURNO SECTION.
003580     READ TURNOS-OUT
003590        AT END
003600           MOVE 10 TO FS-TURNOT
003610        NOT AT END
003620           ADD 1 TO WKS-TOTAL-TURNOS
003630           SET WKS-IDXT TO WKS-TOTAL-TURNOS
003640           MOVE TRN-ATC-ID TO WKS-T-ID(WKS-IDXT)
003650           MOVE TRN-FECHA  TO WKS-T-FECHA(WKS-IDXT)
003660           MOVE TRN-CODIGO TO WKS-T-CODIGO(WKS-IDXT)
003670     END-READ.
003680 041-LEER-UN-TURNO-E. EXIT.
003690
003700******************************************************************
003710*  050 -- LECTURA DE LA CABECERA DEL TURNERO (MES Y ANO).        *
003720******************************************************************
003730 050-LEER-CABECERA SECTION.
003740     READ TURNERO-IN
003750        AT END
003760           SET WKS-FIN-TURNERO TO TRUE
003770        NOT AT END
003780           MOVE HDR-MES TO WKS-F-MES
003790           MOVE HDR-ANO TO WKS-F-ANO
003800     END-READ.
003810 050-LEER-CABECERA-E. EXIT.
003820
003830******************************************************************
003840*  060 -- LECTURA DE UN DETALLE DEL TURNERO.                     *
003850******************************************************************
003860 060-LEER-DETALLE SECTION.
003870     IF WKS-FIN-TURNERO
003880        GO TO 060-LEER-DETALLE-E
003890     END-IF
003900     READ TURNERO-IN
003910        AT END
003920           SET WKS-FIN-TURNERO TO TRUE
003930     END-READ.
003940 060-LEER-DETALLE-E. EXIT.
003950
003960******************************************************************
003970*  065 -- PROCESA UN DETALLE: VALIDA, LOCALIZA/CREA CONTROLADOR, *
003980*  POSTEA LOS TURNOS DE LOS 31 DIAS (R-U2-2 .. R-U2-6).          *
003990******************************************************************
004000 065-PROCESAR-DETALLE SECTION.
004010     PERFORM 066-VALIDAR-FILA THRU 066-VALIDAR-FILA-E
004020     IF WKS-FECHA-ES-VALIDA
004030*             ACA "FECHA-VALIDA" SE REUTILIZA COMO "FILA-VALIDA"
004040        PERFORM 070-BUSCAR-CONTROLADOR THRU 070-BUSCAR-CONTROLADOR-E
004050        IF WKS-SI-ENCONTRO
004060           PERFORM 072-ACTUALIZAR-CONTROLADOR
004070              THRU  072-ACTUALIZAR-CONTROLADOR-E
004080        ELSE
004090           PERFORM 075-CREAR-CONTROLADOR
004100              THRU  075-CREAR-CONTROLADOR-E
004110        END-IF
004120        ADD 1 TO WKS-CONTROLADORES-RECON
004130        PERFORM 078-POSTEAR-DIAS THRU 078-POSTEAR-DIAS-E
004140           VARYING WKS-DIA FROM 1 BY 1 UNTIL WKS-DIA > 31
004150     END-IF
004160     PERFORM 060-LEER-DETALLE THRU 060-LEER-DETALLE-E.
004170 065-PROCESAR-DETALLE-E. EXIT.
004180
004190******************************************************************
004200*  066 -- R-U2-2: FILA VALIDA = NOMBRE NO EN BLANCO, NO ES FILA  *
004210*  DE CALENDARIO, Y AL MENOS UN CODIGO DE TURNO VALIDO.          *
004220******************************************************************
004230 066-VALIDAR-FILA SECTION.
004240     MOVE "N" TO WKS-FECHA-VALIDA
004250     IF TUR-NAME = SPACES
004260        GO TO 066-VALIDAR-FILA-E
004270     END-IF
004280     PERFORM 067-ES-FILA-CALENDARIO THRU 067-ES-FILA-CALENDARIO-E
004290     IF WKS-FILA-ES-CALENDARIO
004300        GO TO 066-VALIDAR-FILA-E
004310     END-IF
004320     MOVE "N" TO WKS-COD-VALIDO
004330     PERFORM 061-PROBAR-UN-CODIGO THRU 061-PROBAR-UN-CODIGO-E
004340        VARYING WKS-DIA FROM 1 BY 1
004350           UNTIL WKS-DIA > 31 OR WKS-CODIGO-ES-VALIDO
004360     IF WKS-CODIGO-ES-VALIDO
004370        MOVE "S" TO WKS-FECHA-VALIDA
004380     END-IF.
004390 066-VALIDAR-FILA-E. EXIT.
004400
004410*             UNA FILA DE CALENDARIO TRAE, EN LOS 31 CODIGOS, SOLO
004420*             LAS ABREVIATURAS DE DIA DE SEMANA (CLASE ESPECIAL
004430*             DIA-SEMANA-VALIDO DECLARADA EN SPECIAL-NAMES).
004440 067-ES-FILA-CALENDARIO SECTION.
004450     MOVE "S" TO WKS-ES-CABECERA-CAL
004460     PERFORM 068-PROBAR-UN-DIA-SEMANA THRU
004470             068-PROBAR-UN-DIA-SEMANA-E
004480        VARYING WKS-DIA FROM 1 BY 1
004490           UNTIL WKS-DIA > 31 OR NOT WKS-FILA-ES-CALENDARIO.
004500 067-ES-FILA-CALENDARIO-E. EXIT.
004510
004520 068-PROBAR-UN-DIA-SEMANA SECTION.
004530     IF TUR-SHIFT-CODE(WKS-DIA) NOT = SPACES
004540        IF TUR-SHIFT-CODE(WKS-DIA)(2:5) NOT = SPACES OR
004550           TUR-SHIFT-CODE(WKS-DIA)(1:1) IS NOT DIA-SEMANA-VALIDO
004560           MOVE "N" TO WKS-ES-CABECERA-CAL
004570        END-IF
004580     END-IF.
004590 068-PROBAR-UN-DIA-SEMANA-E. EXIT.
004600
004610******************************************************************
004620*  061 -- R-U2-1: VALIDEZ DE UN CODIGO DE TURNO.                 *
004630******************************************************************
004640 061-PROBAR-UN-CODIGO SECTION.
004650     MOVE "N" TO WKS-COD-VALIDO
004660     IF TUR-SHIFT-CODE(WKS-DIA) = SPACES
004670        GO TO 061-PROBAR-UN-CODIGO-E
004680     END-IF
004690     IF TUR-SHIFT-CODE(WKS-DIA) = "M" OR
004700        TUR-SHIFT-CODE(WKS-DIA) = "T" OR
004710        TUR-SHIFT-CODE(WKS-DIA) = "N"
004720        MOVE "S" TO WKS-COD-VALIDO
004730        GO TO 061-PROBAR-UN-CODIGO-E
004740     END-IF
004750     MOVE TUR-SHIFT-CODE(WKS-DIA) TO WKS-BUSCA-CODIGO
004760     PERFORM 062-BUSCAR-EN-CODIGOS THRU 062-BUSCAR-EN-CODIGOS-E
004770     IF WKS-CODIGO-ES-VALIDO
004780        GO TO 061-PROBAR-UN-CODIGO-E
004790     END-IF
004800     MOVE TUR-SHIFT-CODE(WKS-DIA)(1:1) TO WKS-COD-LETRA
004810     MOVE TUR-SHIFT-CODE(WKS-DIA)(2:5) TO WKS-COD-RESTO
004820     IF (WKS-COD-LETRA = "M" OR WKS-COD-LETRA = "T" OR
004830         WKS-COD-LETRA = "N")
004840        MOVE WKS-COD-RESTO TO WKS-BUSCA-CODIGO
004850        PERFORM 062-BUSCAR-EN-CODIGOS
004860           THRU  062-BUSCAR-EN-CODIGOS-E
004870     END-IF.
004880 061-PROBAR-UN-CODIGO-E. EXIT.
004890
004900*             BUSQUEDA BINARIA EN LA TABLA DE CODIGOS (CARGADA EN
004910*             ORDEN ASCENDENTE EN EL PARRAFO 030).
004920 062-BUSCAR-EN-CODIGOS SECTION.
004930     SET WKS-IDXC TO 1
004940     MOVE "N" TO WKS-COD-VALIDO
004950     IF WKS-TOTAL-CODIGOS = 0
004960        GO TO 062-BUSCAR-EN-CODIGOS-E
004970     END-IF
004980     SEARCH ALL WKS-COD
004990        AT END
005000           MOVE "N" TO WKS-COD-VALIDO
005010        WHEN WKS-COD-CODE(WKS-IDXC) = WKS-BUSCA-CODIGO
005020           MOVE "S" TO WKS-COD-VALIDO
005030     END-SEARCH.
005040 062-BUSCAR-EN-CODIGOS-E. EXIT.
005050
005060******************************************************************
005070*  070 -- LOCALIZA AL CONTROLADOR EN EL MAESTRO POR COINCIDENCIA *
005080*  DE NOMBRE (R-U1-4, VIA LA SUBRUTINA ATCNAME).                *
005090******************************************************************
005100 070-BUSCAR-CONTROLADOR SECTION.
005110     MOVE "N" TO WKS-ENCONTRO
005120     MOVE ZEROS TO WKS-IDX-ENCONTRADO
005130     PERFORM 071-COMPARAR-UN-MAESTRO THRU
005140             071-COMPARAR-UN-MAESTRO-E
005150        VARYING WKS-IDXM FROM 1 BY 1
005160           UNTIL WKS-IDXM > WKS-TOTAL-MAESTRO OR WKS-SI-ENCONTRO.
005170 070-BUSCAR-CONTROLADOR-E. EXIT.
005180
005190 071-COMPARAR-UN-MAESTRO SECTION.
005200     MOVE "M"                      TO LK-FUNCION
005210     MOVE TUR-NAME                 TO LK-NOMBRE-ENTRADA
005220     MOVE WKS-M-NOMBRE(WKS-IDXM)    TO LK-GIVEN-NAME
005230     MOVE WKS-M-APELLIDOS(WKS-IDXM) TO LK-SURNAMES
005240     CALL "ATCNAME" USING LK-PARM-NOMBRE
005250     IF LK-SI-COINCIDE
005260        MOVE "S" TO WKS-ENCONTRO
005270        SET WKS-IDX-ENCONTRADO TO WKS-IDXM
005280     END-IF.
005290 071-COMPARAR-UN-MAESTRO-E. EXIT.
005300
005310******************************************************************
005320*  072 -- R-U2-3: ACTUALIZA CATEGORIA/EQUIPO CUANDO DIFIEREN.    *
005330******************************************************************
005340 072-ACTUALIZAR-CONTROLADOR SECTION.
005350     SET WKS-IDXM TO WKS-IDX-ENCONTRADO
005360     IF WKS-M-CATEGORIA(WKS-IDXM) NOT = TUR-ROLE
005370        MOVE TUR-ROLE TO WKS-M-CATEGORIA(WKS-IDXM)
005380     END-IF
005390     IF TUR-EQUIPO NOT = SPACES
005400        INSPECT TUR-EQUIPO CONVERTING
005410           "abcdefghijklmnopqrstuvwxyz"
005420        TO       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005430        IF WKS-M-EQUIPO(WKS-IDXM) NOT = TUR-EQUIPO
005440           MOVE TUR-EQUIPO TO WKS-M-EQUIPO(WKS-IDXM)
005450        END-IF
005460     END-IF.
005470 072-ACTUALIZAR-CONTROLADOR-E. EXIT.
005480
005490******************************************************************
005500*  075 -- R-U2-4: ALTA DE CONTROLADOR NUEVO.  ANTES DE CREAR, SE *
005510*  VUELVE A COMPROBAR QUE NO EXISTA (070 YA LO HIZO; SE REUSA EL *
005520*  RESULTADO, NO SE DUPLICA LA BUSQUEDA).                       *
005530******************************************************************
005540 075-CREAR-CONTROLADOR SECTION.
005550     ADD 1 TO WKS-TOTAL-MAESTRO
005560     SET WKS-IDXM TO WKS-TOTAL-MAESTRO
005570     SET WKS-IDX-ENCONTRADO TO WKS-TOTAL-MAESTRO
005580     PERFORM 076-SIGUIENTE-ID THRU 076-SIGUIENTE-ID-E
005590     MOVE "P"               TO LK-FUNCION
005600     MOVE TUR-NAME           TO LK-NOMBRE-ENTRADA
005610     CALL "ATCNAME" USING LK-PARM-NOMBRE
005620     MOVE TUR-NAME           TO WKS-M-APELLIDOS-NOMBRE(WKS-IDXM)
005630     MOVE LK-GIVEN-NAME       TO WKS-M-NOMBRE(WKS-IDXM)
005640     MOVE LK-SURNAMES         TO WKS-M-APELLIDOS(WKS-IDXM)
005650     MOVE TUR-ROLE            TO WKS-M-CATEGORIA(WKS-IDXM)
005660     INSPECT TUR-EQUIPO CONVERTING
005670        "abcdefghijklmnopqrstuvwxyz"
005680     TO       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005690     MOVE TUR-EQUIPO          TO WKS-M-EQUIPO(WKS-IDXM)
005700     MOVE SPACES              TO WKS-M-DEPENDENCIA(WKS-IDXM)
005710     MOVE "N"                 TO WKS-M-ES-ADMIN(WKS-IDXM)
005720     PERFORM 077-GENERAR-EMAIL THRU 077-GENERAR-EMAIL-E
005730     MOVE WKS-EMAIL-NUEVO     TO WKS-M-EMAIL(WKS-IDXM).
005740 075-CREAR-CONTROLADOR-E. EXIT.
005750
005760 076-SIGUIENTE-ID SECTION.
005770     MOVE 1 TO WKS-BUSCA-ID
005780     PERFORM 076-MAX-UN-ID THRU 076-MAX-UN-ID-E
005790        VARYING WKS-J2 FROM 1 BY 1 UNTIL WKS-J2 > WKS-TOTAL-MAESTRO
005800     MOVE WKS-BUSCA-ID TO WKS-M-ID(WKS-IDXM).
005810 076-SIGUIENTE-ID-E. EXIT.
005820
005830 076-MAX-UN-ID SECTION.
005840     SET WKS-IDXT TO WKS-J2
005850     IF WKS-IDXT NOT = WKS-IDXM
005860        IF WKS-M-ID(WKS-IDXT) >= WKS-BUSCA-ID
005870           COMPUTE WKS-BUSCA-ID = WKS-M-ID(WKS-IDXT) + 1
005880        END-IF
005890     END-IF.
005900 076-MAX-UN-ID-E. EXIT.
005910
005920******************************************************************
005930*  077 -- CORREO PLACEHOLDER: NOMBRE NORMALIZADO (SIN TILDES,    *
005940*  MINUSCULAS) CON LOS ESPACIOS REEMPLAZADOS POR PUNTOS.        *
005950******************************************************************
005960 077-GENERAR-EMAIL SECTION.
005970     MOVE "N"      TO LK-FUNCION
005980     MOVE TUR-NAME TO LK-NOMBRE-ENTRADA
005990     CALL "ATCNAME" USING LK-PARM-NOMBRE
006000     SET WKS-K TO 60
006010     PERFORM 077-RETROCEDER-ESPACIO THRU
006020             077-RETROCEDER-ESPACIO-E
006030        UNTIL WKS-K < 1 OR
006040              LK-NOMBRE-NORMAL(WKS-K:1) NOT = SPACE
006050     MOVE WKS-K TO WKS-LONG-NOMBRE
006060     IF WKS-LONG-NOMBRE = 0
006070        MOVE 1 TO WKS-LONG-NOMBRE
006080     END-IF
006090     INSPECT LK-NOMBRE-NORMAL(1:WKS-LONG-NOMBRE) CONVERTING
006100        " " TO "."
006110     MOVE SPACES TO WKS-EMAIL-NUEVO
006120     STRING LK-NOMBRE-NORMAL(1:WKS-LONG-NOMBRE) DELIMITED BY SIZE
006130            "@example.com"                      DELIMITED BY SIZE
006140       INTO WKS-EMAIL-NUEVO
006150     END-STRING.
006160 077-GENERAR-EMAIL-E. EXIT.
006170
006180 077-RETROCEDER-ESPACIO SECTION.
006190     SUBTRACT 1 FROM WKS-K.
006200 077-RETROCEDER-ESPACIO-E. EXIT.
006210
006220******************************************************************
006230*  078 -- R-U2-5/R-U2-6: POSTEA EL TURNO DE UN DIA SI TIENE      *
006240*  CODIGO VALIDO Y LA FECHA RESULTANTE ES UNA FECHA REAL.        *
006250******************************************************************
006260 078-POSTEAR-DIAS SECTION.
006270     IF TUR-SHIFT-CODE(WKS-DIA) = SPACES
006280        GO TO 078-POSTEAR-DIAS-E
006290     END-IF
006300     PERFORM 061-PROBAR-UN-CODIGO THRU 061-PROBAR-UN-CODIGO-E
006310     IF NOT WKS-CODIGO-ES-VALIDO
006320        GO TO 078-POSTEAR-DIAS-E
006330     END-IF
006340     MOVE WKS-DIA TO WKS-F-DIA
006350     PERFORM 079-VALIDAR-FECHA THRU 079-VALIDAR-FECHA-E
006360     IF NOT WKS-FECHA-ES-VALIDA
006370        GO TO 078-POSTEAR-DIAS-E
006380     END-IF
006390     PERFORM 081-BUSCAR-TURNO THRU 081-BUSCAR-TURNO-E
006400     IF WKS-SI-ENCONTRO
006410        MOVE TUR-SHIFT-CODE(WKS-DIA) TO
006420             WKS-T-CODIGO(WKS-IDX-ENCONTRADO)
006430     ELSE
006440        ADD 1 TO WKS-TOTAL-TURNOS
006450        SET WKS-IDXT TO WKS-TOTAL-TURNOS
006460        MOVE WKS-M-ID(WKS-IDX-ENCONTRADO) TO WKS-T-ID(WKS-IDXT)
006470        MOVE WKS-FECHA-YYYYMMDD            TO WKS-T-FECHA(WKS-IDXT)
006480        MOVE TUR-SHIFT-CODE(WKS-DIA)        TO WKS-T-CODIGO(WKS-IDXT)
006490        ADD 1 TO WKS-TURNOS-AGREGADOS
006500     END-IF.
006510 078-POSTEAR-DIAS-E. EXIT.
006520
006530*             OJO: WKS-IDX-ENCONTRADO SE USA AQUI CON DOS SENTIDOS
006540*             DISTINTOS SEGUN EL PARRAFO QUE LO LLENA; EN 078 YA
006550*             TRAE EL INDICE DEL CONTROLADOR ANTES DE LLAMAR A 081,
006560*             POR LO QUE SE GUARDA EN WKS-IDX-CTRL-SALVO ANTES DE
006570*             REUSAR WKS-IDX-ENCONTRADO PARA EL TURNO.
006580 079-VALIDAR-FECHA SECTION.
006590     MOVE "N" TO WKS-FECHA-VALIDA
006600     DIVIDE WKS-F-ANO BY 4   GIVING WKS-COCIENTE REMAINDER WKS-REM4
006610     DIVIDE WKS-F-ANO BY 100 GIVING WKS-COCIENTE REMAINDER WKS-REM100
006620     DIVIDE WKS-F-ANO BY 400 GIVING WKS-COCIENTE REMAINDER WKS-REM400
006630     IF WKS-REM4 = 0 AND (WKS-REM100 NOT = 0 OR WKS-REM400 = 0)
006640        SET WKS-ANO-BISIESTO TO TRUE
006650     ELSE
006660        SET WKS-ANO-NO-BISIESTO TO TRUE
006670     END-IF
006680     IF WKS-F-MES < 1 OR WKS-F-MES > 12
006690        GO TO 079-VALIDAR-FECHA-E
006700     END-IF
006710     IF WKS-F-MES = 2 AND WKS-ANO-BISIESTO
006720        IF WKS-F-DIA >= 1 AND WKS-F-DIA <= 29
006730           MOVE "S" TO WKS-FECHA-VALIDA
006740        END-IF
006750     ELSE
006760        IF WKS-F-DIA >= 1 AND WKS-F-DIA <= DIA-FIN-MES(WKS-F-MES)
006770           MOVE "S" TO WKS-FECHA-VALIDA
006780        END-IF
006790     END-IF.
006800 079-VALIDAR-FECHA-E. EXIT.
006810
006820******************************************************************
006830*  081 -- BUSCA SI EL CONTROLADOR YA TIENE TURNO POSTEADO PARA   *
006840*  LA FECHA (R-U2-6: REPOSTEO SUSTITUYE, NO DUPLICA).  GUARDA EL *
006850*  INDICE DEL CONTROLADOR ANTES DE LA BUSQUEDA EN WKS-T-ID.      *
006860******************************************************************
006870 081-BUSCAR-TURNO SECTION.
006880     SET WKS-IDX-CTRL-SALVO TO WKS-IDX-ENCONTRADO
006890     MOVE WKS-M-ID(WKS-IDX-CTRL-SALVO) TO WKS-BUSCA-ID
006900     MOVE WKS-FECHA-YYYYMMDD            TO WKS-BUSCA-FECHA
006910     MOVE "N" TO WKS-ENCONTRO
006920     PERFORM 082-COMPARAR-UN-TURNO THRU 082-COMPARAR-UN-TURNO-E
006930        VARYING WKS-IDXT FROM 1 BY 1
006940           UNTIL WKS-IDXT > WKS-TOTAL-TURNOS OR WKS-SI-ENCONTRO
006950     IF NOT WKS-SI-ENCONTRO
006960        SET WKS-IDX-ENCONTRADO TO WKS-IDX-CTRL-SALVO
006970     END-IF.
006980 081-BUSCAR-TURNO-E. EXIT.
006990
007000 082-COMPARAR-UN-TURNO SECTION.
007010     IF WKS-T-ID(WKS-IDXT) = WKS-BUSCA-ID AND
007020        WKS-T-FECHA(WKS-IDXT) = WKS-BUSCA-FECHA
007030        MOVE "S" TO WKS-ENCONTRO
007040        SET WKS-IDX-ENCONTRADO TO WKS-IDXT
007050     END-IF.
007060 082-COMPARAR-UN-TURNO-E. EXIT.
007070
007080******************************************************************
007090*  080 -- REESCRITURA COMPLETA DEL MAESTRO ACTUALIZADO.          *
007100******************************************************************
007110 080-GRABAR-MAESTRO SECTION.
007120     CLOSE ATC-MASTER
007130     OPEN OUTPUT ATC-MASTER
007140     IF WKS-TOTAL-MAESTRO = 0
007150        GO TO 080-GRABAR-MAESTRO-E
007160     END-IF
007170     PERFORM 083-GRABAR-UN-MAESTRO THRU 083-GRABAR-UN-MAESTRO-E
007180        VARYING WKS-IDXM FROM 1 BY 1 UNTIL WKS-IDXM > WKS-TOTAL-MAESTRO
007190     CLOSE ATC-MASTER.
007200 080-GRABAR-MAESTRO-E. EXIT.
007210
007220 083-GRABAR-UN-MAESTRO SECTION.
007230     MOVE WKS-M-ID(WKS-IDXM)                TO ATC-ID
007240     MOVE WKS-M-APELLIDOS-NOMBRE(WKS-IDXM)   TO ATC-APELLIDOS-NOMBRE
007250     MOVE WKS-M-NOMBRE(WKS-IDXM)             TO ATC-NOMBRE
007260     MOVE WKS-M-APELLIDOS(WKS-IDXM)          TO ATC-APELLIDOS
007270     MOVE WKS-M-EMAIL(WKS-IDXM)              TO ATC-EMAIL
007280     MOVE WKS-M-CATEGORIA(WKS-IDXM)          TO ATC-CATEGORIA
007290     MOVE WKS-M-EQUIPO(WKS-IDXM)             TO ATC-EQUIPO
007300     MOVE WKS-M-DEPENDENCIA(WKS-IDXM)        TO ATC-DEPENDENCIA
007310     MOVE WKS-M-ES-ADMIN(WKS-IDXM)           TO ATC-ES-ADMIN
007320     WRITE ATC-REC.
007330 083-GRABAR-UN-MAESTRO-E. EXIT.
007340
007350******************************************************************
007360*  085 -- REESCRITURA COMPLETA DE LOS TURNOS POSTEADOS.          *
007370******************************************************************
007380 085-GRABAR-TURNOS SECTION.
007390     CLOSE TURNOS-OUT
007400     OPEN OUTPUT TURNOS-OUT
007410     IF WKS-TOTAL-TURNOS = 0
007420        GO TO 085-GRABAR-TURNOS-E
007430     END-IF
007440     PERFORM 086-GRABAR-UN-TURNO THRU 086-GRABAR-UN-TURNO-E
007450        VARYING WKS-IDXT FROM 1 BY 1 UNTIL WKS-IDXT > WKS-TOTAL-TURNOS
007460     CLOSE TURNOS-OUT.
007470 085-GRABAR-TURNOS-E. EXIT.
007480
007490 086-GRABAR-UN-TURNO SECTION.
007500     MOVE WKS-T-ID(WKS-IDXT)     TO TRN-ATC-ID
007510     MOVE WKS-T-FECHA(WKS-IDXT)  TO TRN-FECHA
007520     MOVE WKS-T-CODIGO(WKS-IDXT) TO TRN-CODIGO
007530     WRITE TURNO-REC.
007540 086-GRABAR-UN-TURNO-E. EXIT.
007550
007560******************************************************************
007570*  090 -- TOTALES DE CONTROL DE FIN DE CORRIDA.                  *
007580******************************************************************
007590 090-TOTALES SECTION.
007600     DISPLAY "ATCTUR - TOTALES DE CONTROL"
007610     DISPLAY "  CONTROLADORES RECONOCIDOS : "
007620             WKS-CONTROLADORES-RECON
007630     DISPLAY "  TURNOS AGREGADOS          : "
007640             WKS-TURNOS-AGREGADOS.
007650 090-TOTALES-E. EXIT.
007660
007670 099-CERRAR-ARCHIVOS SECTION.
007680     CLOSE TURNERO-IN, CODIGOS-IN.
007690 099-CERRAR-ARCHIVOS-E. EXIT.
