000100******************************************************************
000110*                  C O P Y   E X P O R E G                      *
000120*        REGISTRO DE INTERCAMBIO DEL MAESTRO ATC (U6)            *
000130******************************************************************
000140 01  EXPORT-REC.
000150     02  EXP-APELLIDOS-NOMBRE      PIC X(60).
000160     02  EXP-NOMBRE                PIC X(25).
000170     02  EXP-APELLIDOS             PIC X(35).
000180     02  EXP-EMAIL                 PIC X(30).
000190     02  EXP-ES-ADMIN              PIC X(01).
