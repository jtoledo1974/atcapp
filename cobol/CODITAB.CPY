000100******************************************************************
000110*                  C O P Y   C O D I T A B                      *
000120*          TABLA DE CODIGOS DE TURNO - CODIGOS-IN (U2)           *
000130******************************************************************
000140 01  CODIGO-REC.
000150     02  COD-CODE                  PIC X(05).
000160     02  COD-DESC                  PIC X(40).
