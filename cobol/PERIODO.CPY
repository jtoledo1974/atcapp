000100******************************************************************
000110*                  C O P Y   P E R I O D O                      *
000120*         PERIODO DE TRABAJO - ENTRADA AL ANALISIS (U4)          *
000130******************************************************************
000140 01  PERIODO-REC.
000150     02  PER-ATC-ID                PIC 9(05).
000160     02  PER-HORA-INICIO           PIC 9(04).
000170     02  PER-HORA-FIN              PIC 9(04).
000180     02  PER-ACTIVIDAD             PIC X(03).
000190         88  PER-ES-EJECUTIVO                 VALUE 'E'.
000200         88  PER-ES-PLANIFICADOR               VALUE 'P'.
000210         88  PER-ES-DESCANSO                   VALUE 'D'.
000220         88  PER-ES-CAS                        VALUE 'CAS'.
000230     02  PER-SECTOR                PIC X(08).
