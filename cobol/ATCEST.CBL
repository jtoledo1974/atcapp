000100******************************************************************
000110* FECHA       : 11/06/1991                                       *
000120* PROGRAMADOR : C. MENDOZA LUNA                                  *
000130* APLICACION  : CONTROL DE TRANSITO AEREO                        *
000140* PROGRAMA    : ATCEST                                           *
000150* DESCRIPCION : CARGA DEL ESTADILLO DIARIO.  LEE LA CABECERA     *
000160*             : (DEPENDENCIA, FECHA, TURNO) Y LA PLANTILLA DE     *
000170*             : SALA (JEFES DE SALA, SUPERVISORES, TCA Y         *
000180*             : CONTROLADORES CON SUS SECTORES), DA DE ALTA A     *
000190*             : QUIEN NO EXISTA EN EL MAESTRO Y ACTUALIZA LA      *
000200*             : CATEGORIA DE LOS CONTROLADORES YA REGISTRADOS.   *
000210* ARCHIVOS    : ATC-MASTER (I-O), ESTADILLO-IN (ENTRADA)          *
000220* PROGRAMA(S) : LLAMA A ATCNAME PARA PARTIR/COMPARAR NOMBRES.    *
000230******************************************************************
000240* BITACORA DE CAMBIOS
000250*-----------------------------------------------------------------
000260* 11/06/1991  CML  ALTA INICIAL.  SOLO CARGABA JEFES DE SALA.
000270* 25/02/1992  CML  SE AGREGA SUPERVISORES Y TCA.
000280* 08/10/1993  RPQ  SE AGREGA FILA DE CONTROLADOR (CTR) CON HASTA
000290*                  TRES SECTORES Y COMENTARIO.
000300* 14/04/1995  RPQ  SE ACUMULA EL CONJUNTO DE SECTORES DISTINTOS
000310*                  DEL ESTADILLO COMPLETO (PARA EL ANALISIS DE
000320*                  GRUPOS POSTERIOR).
000330* 22/11/1996  JLF  ALTA DE CONTROLADOR NUEVO SI NO APARECE EN EL
000340*                  MAESTRO (CORREO PLACEHOLDER IGUAL QUE ATCTUR).
000350* 09/07/1998  JLF  REVISION Y2K: FECHA DE CABECERA A 4 DIGITOS DE
000360*                  ANO; LA SALA YA ENTREGA EL ESTADILLO CON FECHA
000370*                  AAAAMMDD (ANTES DD.MM.AAAA), SE QUITA LA
000380*                  CONVERSION DE PUNTOS.
000390* 13/05/2003  MGR  CUADRE DE TOTALES DE FIN DE CORRIDA POR TIPO
000400*                  DE PERSONAL Y CONTEO DE SECTORES.
000410* 20/09/2008  DVH  TICKET ATC-0176: EL JDS/SUP/TCA YA EXISTENTE NO
000420*                  SE VUELVE A DAR DE ALTA (ANTES SE DUPLICABA).
000430******************************************************************
000440 IDENTIFICATION DIVISION.
000450 PROGRAM-ID.                    ATCEST.
000460 AUTHOR.                        C. MENDOZA LUNA.
000470 INSTALLATION.                  CENTRO DE PROCESO DE DATOS -
000480                                 CONTROL DE TRANSITO AEREO.
000490 DATE-WRITTEN.                  11/06/1991.
000500 DATE-COMPILED.                 20/09/2008.
000510 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
000520                                 SISTEMAS.
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SPECIAL-NAMES.
000560     UPSI-0 IS WS-MODO-PRUEBA ON  STATUS IS WS-TRAZA-SI
000570                              OFF STATUS IS WS-TRAZA-NO
000580     CLASS TURNO-VALIDO IS "M" "T" "N".
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT ATC-MASTER   ASSIGN  TO ATCMAST
000620            ORGANIZATION         IS LINE SEQUENTIAL
000630            FILE STATUS          IS FS-ATCMST.
000640     SELECT ESTADILLO-IN ASSIGN  TO ESTADLIN
000650            ORGANIZATION         IS LINE SEQUENTIAL
000660            FILE STATUS          IS FS-ESTDIN.
000670
000680 DATA DIVISION.
000690 FILE SECTION.
000700*1 -->MAESTRO DE CONTROLADORES
000710 FD  ATC-MASTER.
000720     COPY ATCMST2.
000730
000740*2 -->ESTADILLO DIARIO (CABECERA + PLANTILLA DE SALA)
000750 FD  ESTADILLO-IN.
000760     COPY ESTADILL.
000770
000780 WORKING-STORAGE SECTION.
000790******************************************************************
000800*               C A M P O S    D E    T R A B A J O              *
000810******************************************************************
000820 01  WKS-CAMPOS-DE-TRABAJO.
000830     02  WKS-PROGRAMA             PIC X(08) VALUE "ATCEST".
000840     02  WKS-FIN-ARCHIVOS         PIC 9(01) VALUE ZEROS.
000850         88  WKS-FIN-ESTADILLO              VALUE 1.
000860     02  WKS-ENCONTRO             PIC X(01) VALUE "N".
000870         88  WKS-SI-ENCONTRO                VALUE "S".
000880         88  WKS-NO-ENCONTRO                VALUE "N".
000890     02  WKS-PRIMERA-FILA         PIC X(01) VALUE "S".
000900         88  WKS-ES-LA-CABECERA              VALUE "S".
000910     02  FILLER                   PIC X(05) VALUE SPACES.
000920
000930******************************************************************
000940*        C O N T A D O R E S   E S T A D I S T I C A S           *
000950******************************************************************
000960 77  WKS-TOTAL-MAESTRO           PIC 9(04) COMP VALUE ZEROS.
000970 77  WKS-IDX-ENCONTRADO          PIC 9(04) COMP VALUE ZEROS.
000980 77  WKS-TOTAL-SECTORES          PIC 9(02) COMP VALUE ZEROS.
000990 77  WKS-K                       PIC 9(02) COMP VALUE ZEROS.
001000******************************************************************
001010*           T A B L A   D E L   M A E S T R O   ( A T C )        *
001020******************************************************************
001030 01  WKS-TABLA-MAESTRO.
001040     02  WKS-MAESTRO OCCURS 1 TO 2000 TIMES
001050                     DEPENDING ON WKS-TOTAL-MAESTRO
001060                     INDEXED BY WKS-IDXM.
001070         03  WKS-M-ID                PIC 9(05).
001080         03  WKS-M-APELLIDOS-NOMBRE   PIC X(60).
001090         03  WKS-M-NOMBRE             PIC X(25).
001100         03  WKS-M-APELLIDOS          PIC X(35).
001110         03  WKS-M-EMAIL              PIC X(30).
001120         03  WKS-M-CATEGORIA          PIC X(04).
001130         03  WKS-M-EQUIPO             PIC X(01).
001140         03  WKS-M-DEPENDENCIA        PIC X(04).
001150         03  WKS-M-ES-ADMIN           PIC X(01).
001160         03  FILLER                   PIC X(05).
001170
001180******************************************************************
001190*      C O N J U N T O   D E   S E C T O R E S   D I S T I N T O S
001200******************************************************************
001210 01  WKS-TABLA-SECTORES.
001220     02  WKS-SECTOR  OCCURS 40 TIMES PIC X(08) VALUE SPACES.
001230
001240*             VISTA DE LA TABLA DE SECTORES COMO UN SOLO BLOQUE
001250*             DE TEXTO, USADA PARA LA TRAZA DE DESARROLLO (UPSI-0).
001260 01  WKS-SECTORES-BLOQUE REDEFINES WKS-TABLA-SECTORES.
001270     02  WKS-SECTORES-TEXTO        PIC X(320).
001280
001290 01  WKS-CABECERA-DEL-DIA.
001300     02  WKS-CAB-DEPENDENCIA       PIC X(04).
001310     02  WKS-CAB-FECHA             PIC 9(08).
001320     02  WKS-CAB-TURNO             PIC X(01).
001330     02  FILLER                    PIC X(07).
001340
001350*             VISTA NUMERICA DE LA CABECERA, USADA SOLO PARA LA
001360*             TRAZA (DISPLAY) DE FIN DE CORRIDA.
001370 01  WKS-CABECERA-NUM REDEFINES WKS-CABECERA-DEL-DIA.
001380     02  FILLER                    PIC X(04).
001390     02  WKS-CAB-FECHA-NUM         PIC 9(08).
001400     02  FILLER                    PIC X(08).
001410
001420 01  WKS-CATEGORIA-NUEVA          PIC X(04) VALUE SPACES.
001430 01  WKS-NOMBRE-A-BUSCAR          PIC X(60) VALUE SPACES.
001440
001450*             VISTA DE LOS CONTADORES DE PERSONAL COMO UN SOLO
001460*             BLOQUE, USADA AL IMPRIMIR LA TRAZA DE DESARROLLO.
001470 01  WKS-CONTADORES-PERSONAL.
001480     02  WKS-CONT-JDS             PIC 9(04) VALUE ZEROS.
001490     02  WKS-CONT-SUP             PIC 9(04) VALUE ZEROS.
001500     02  WKS-CONT-TCA             PIC 9(04) VALUE ZEROS.
001505     02  WKS-CONT-CTR             PIC 9(04) VALUE ZEROS.
001508     02  FILLER                   PIC X(04) VALUE SPACES.
001520 01  WKS-CONTADORES-BLOQUE-R REDEFINES WKS-CONTADORES-PERSONAL.
001530     02  WKS-CONTADORES-TEXTO     PIC X(20).
001540
001550 01  FS-ATCMST                    PIC 9(02)         VALUE ZEROS.
001560 01  FS-ESTDIN                    PIC 9(02)         VALUE ZEROS.
001570
001580 01  LK-PARM-NOMBRE.
001590     02  LK-FUNCION                PIC X(01).
001600     02  LK-NOMBRE-ENTRADA         PIC X(60).
001610     02  LK-GIVEN-NAME             PIC X(25).
001620     02  LK-SURNAMES               PIC X(35).
001630     02  LK-NOMBRE-NORMAL          PIC X(60).
001640     02  LK-COINCIDE               PIC X(01).
001650         88  LK-SI-COINCIDE                   VALUE "S".
001660     02  FILLER                    PIC X(05).
001670
001680******************************************************************
001690 PROCEDURE DIVISION.
001700******************************************************************
001710 000-MAIN SECTION.
001720     PERFORM 010-ABRIR-ARCHIVOS   THRU 010-ABRIR-ARCHIVOS-E
001730     PERFORM 020-CARGAR-MAESTRO   THRU 020-CARGAR-MAESTRO-E
001740     PERFORM 030-LEER-CABECERA    THRU 030-LEER-CABECERA-E
001750     PERFORM 040-LEER-FILA        THRU 040-LEER-FILA-E
001760     PERFORM 050-PROCESAR-FILA    THRU 050-PROCESAR-FILA-E
001770        UNTIL WKS-FIN-ESTADILLO
001780     PERFORM 080-GRABAR-MAESTRO   THRU 080-GRABAR-MAESTRO-E
001790     PERFORM 090-TOTALES          THRU 090-TOTALES-E
001800     CLOSE ESTADILLO-IN
001810     STOP RUN.
001820 000-MAIN-E. EXIT.
001830
001840 010-ABRIR-ARCHIVOS SECTION.
001850     OPEN INPUT ATC-MASTER
001860     OPEN INPUT ESTADILLO-IN
001870     IF FS-ESTDIN NOT = 0
001880        DISPLAY "ATCEST: ERROR ABRIENDO ESTADILLO-IN, FS="
001890                FS-ESTDIN
001900        MOVE 91 TO RETURN-CODE
001910        STOP RUN
001920     END-IF.
001930 010-ABRIR-ARCHIVOS-E. EXIT.
001940
001950 020-CARGAR-MAESTRO SECTION.
001960     MOVE ZEROS TO WKS-TOTAL-MAESTRO
001970     IF FS-ATCMST = 35
001980        GO TO 020-CARGAR-MAESTRO-E
001990     END-IF
002000     PERFORM 021-LEER-UN-MAESTRO THRU 021-LEER-UN-MAESTRO-E
002010        UNTIL FS-ATCMST = 10.
002020 020-CARGAR-MAESTRO-E. EXIT.
002030
002040 021-LEER-UN-MAESTRO SECTION.
002050     READ ATC-MASTER
002060        AT END
002070           MOVE 10 TO FS-ATCMST
002080        NOT AT END
002090           ADD 1 TO WKS-TOTAL-MAESTRO
002100           SET WKS-IDXM TO WKS-TOTAL-MAESTRO
002110           MOVE ATC-ID                TO WKS-M-ID(WKS-IDXM)
002120           MOVE ATC-APELLIDOS-NOMBRE   TO
002130                WKS-M-APELLIDOS-NOMBRE(WKS-IDXM)
002140           MOVE ATC-NOMBRE             TO WKS-M-NOMBRE(WKS-IDXM)
002150           MOVE ATC-APELLIDOS          TO WKS-M-APELLIDOS(WKS-IDXM)
002160           MOVE ATC-EMAIL              TO WKS-M-EMAIL(WKS-IDXM)
002170           MOVE ATC-CATEGORIA          TO WKS-M-CATEGORIA(WKS-IDXM)
002180           MOVE ATC-EQUIPO             TO WKS-M-EQUIPO(WKS-IDXM)
002190           MOVE ATC-DEPENDENCIA        TO
002200                WKS-M-DEPENDENCIA(WKS-IDXM)
002210           MOVE ATC-ES-ADMIN           TO WKS-M-ES-ADMIN(WKS-IDXM)
002220     END-READ.
002230 021-LEER-UN-MAESTRO-E. EXIT.
002240
002250******************************************************************
002260*  030 -- R-U3-1/R-U3-2: CABECERA DEL ESTADILLO.  LA FECHA LLEGA *
002270*  YA EN YYYYMMDD DESDE SALA (EL FORMATO DD.MM.AAAA SE DEJO DE   *
002280*  RECIBIR TRAS LA REVISION Y2K DE 1998, VER BITACORA).          *
002290******************************************************************
002300 030-LEER-CABECERA SECTION.
002310     READ ESTADILLO-IN
002320        AT END
002330           SET WKS-FIN-ESTADILLO TO TRUE
002340        NOT AT END
002350           MOVE EST-DEPENDENCIA TO WKS-CAB-DEPENDENCIA
002360           MOVE EST-FECHA       TO WKS-CAB-FECHA
002370           MOVE EST-TURNO       TO WKS-CAB-TURNO
002380     END-READ.
002390 030-LEER-CABECERA-E. EXIT.
002400
002410 040-LEER-FILA SECTION.
002420     IF WKS-FIN-ESTADILLO
002430        GO TO 040-LEER-FILA-E
002440     END-IF
002450     READ ESTADILLO-IN
002460        AT END
002470           SET WKS-FIN-ESTADILLO TO TRUE
002480     END-READ.
002490 040-LEER-FILA-E. EXIT.
002500
002510******************************************************************
002520*  050 -- UNA FILA DE LA PLANTILLA DE SALA (R-U3-3/R-U3-4).      *
002530******************************************************************
002540 050-PROCESAR-FILA SECTION.
002550     EVALUATE TRUE
002560        WHEN STF-ES-JDS
002570           MOVE "JDS" TO WKS-CATEGORIA-NUEVA
002580           PERFORM 060-ALTA-PERSONAL-SALA THRU
002590                   060-ALTA-PERSONAL-SALA-E
002600           ADD 1 TO WKS-CONT-JDS
002610        WHEN STF-ES-SUP
002620           MOVE "SUP" TO WKS-CATEGORIA-NUEVA
002630           PERFORM 060-ALTA-PERSONAL-SALA THRU
002640                   060-ALTA-PERSONAL-SALA-E
002650           ADD 1 TO WKS-CONT-SUP
002660        WHEN STF-ES-TCA
002670           MOVE "TCA" TO WKS-CATEGORIA-NUEVA
002680           PERFORM 060-ALTA-PERSONAL-SALA THRU
002690                   060-ALTA-PERSONAL-SALA-E
002700           ADD 1 TO WKS-CONT-TCA
002710        WHEN STF-ES-CTR
002720           PERFORM 070-PROCESAR-CONTROLADOR THRU
002730                   070-PROCESAR-CONTROLADOR-E
002740           ADD 1 TO WKS-CONT-CTR
002750        WHEN OTHER
002760           CONTINUE
002770     END-EVALUATE
002780     PERFORM 040-LEER-FILA THRU 040-LEER-FILA-E.
002790 050-PROCESAR-FILA-E. EXIT.
002800
002810******************************************************************
002820*  060 -- JDS/SUP/TCA: ALTA SOLO SI NO EXISTE YA (TICKET 0176).  *
002830******************************************************************
002840 060-ALTA-PERSONAL-SALA SECTION.
002850     MOVE STF-NAME TO WKS-NOMBRE-A-BUSCAR
002860     PERFORM 071-BUSCAR-CONTROLADOR THRU 071-BUSCAR-CONTROLADOR-E
002870     IF WKS-NO-ENCONTRO
002880        PERFORM 075-CREAR-PERSONA THRU 075-CREAR-PERSONA-E
002890     END-IF.
002900 060-ALTA-PERSONAL-SALA-E. EXIT.
002910
002920******************************************************************
002930*  070 -- R-U3-3/R-U3-4: CONTROLADOR.  SI EXISTE, ACTUALIZA LA   *
002940*  CATEGORIA; SI NO, LO CREA.  SIEMPRE ACUMULA SUS SECTORES.     *
002950******************************************************************
002960 070-PROCESAR-CONTROLADOR SECTION.
002970     MOVE STF-NAME TO WKS-NOMBRE-A-BUSCAR
002980     PERFORM 071-BUSCAR-CONTROLADOR THRU 071-BUSCAR-CONTROLADOR-E
002990     IF WKS-SI-ENCONTRO
003000        MOVE STF-ROLE TO WKS-M-CATEGORIA(WKS-IDX-ENCONTRADO)
003010     ELSE
003020        MOVE STF-ROLE TO WKS-CATEGORIA-NUEVA
003030        PERFORM 075-CREAR-PERSONA THRU 075-CREAR-PERSONA-E
003040     END-IF
003050     PERFORM 076-ACUMULAR-SECTOR THRU 076-ACUMULAR-SECTOR-E
003060        VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 3.
003070 070-PROCESAR-CONTROLADOR-E. EXIT.
003080
003090 071-BUSCAR-CONTROLADOR SECTION.
003100     MOVE "N" TO WKS-ENCONTRO
003110     MOVE ZEROS TO WKS-IDX-ENCONTRADO
003120     PERFORM 072-COMPARAR-UN-MAESTRO THRU
003130             072-COMPARAR-UN-MAESTRO-E
003140        VARYING WKS-IDXM FROM 1 BY 1
003150           UNTIL WKS-IDXM > WKS-TOTAL-MAESTRO OR WKS-SI-ENCONTRO.
003160 071-BUSCAR-CONTROLADOR-E. EXIT.
003170
003180 072-COMPARAR-UN-MAESTRO SECTION.
003190     MOVE "M"                       TO LK-FUNCION
003200     MOVE WKS-NOMBRE-A-BUSCAR       TO LK-NOMBRE-ENTRADA
003210     MOVE WKS-M-NOMBRE(WKS-IDXM)     TO LK-GIVEN-NAME
003220     MOVE WKS-M-APELLIDOS(WKS-IDXM)  TO LK-SURNAMES
003230     CALL "ATCNAME" USING LK-PARM-NOMBRE
003240     IF LK-SI-COINCIDE
003250        MOVE "S" TO WKS-ENCONTRO
003260        SET WKS-IDX-ENCONTRADO TO WKS-IDXM
003270     END-IF.
003280 072-COMPARAR-UN-MAESTRO-E. EXIT.
003290
003300******************************************************************
003310*  075 -- ALTA DE UNA PERSONA NUEVA EN EL MAESTRO.  CATEGORIA EN *
003320*  WKS-CATEGORIA-NUEVA; SIN EQUIPO (JDS/SUP/TCA Y CTR NUEVO NO   *
003330*  TRAEN EQUIPO EN EL ESTADILLO).                                *
003340******************************************************************
003350 075-CREAR-PERSONA SECTION.
003360     ADD 1 TO WKS-TOTAL-MAESTRO
003370     SET WKS-IDXM TO WKS-TOTAL-MAESTRO
003380     SET WKS-IDX-ENCONTRADO TO WKS-TOTAL-MAESTRO
003390     MOVE "P"                  TO LK-FUNCION
003400     MOVE WKS-NOMBRE-A-BUSCAR  TO LK-NOMBRE-ENTRADA
003410     CALL "ATCNAME" USING LK-PARM-NOMBRE
003420     PERFORM 077-SIGUIENTE-ID THRU 077-SIGUIENTE-ID-E
003430     MOVE WKS-NOMBRE-A-BUSCAR  TO WKS-M-APELLIDOS-NOMBRE(WKS-IDXM)
003440     MOVE LK-GIVEN-NAME        TO WKS-M-NOMBRE(WKS-IDXM)
003450     MOVE LK-SURNAMES          TO WKS-M-APELLIDOS(WKS-IDXM)
003460     MOVE WKS-CATEGORIA-NUEVA  TO WKS-M-CATEGORIA(WKS-IDXM)
003470     MOVE SPACES               TO WKS-M-EQUIPO(WKS-IDXM)
003480     MOVE SPACES               TO WKS-M-DEPENDENCIA(WKS-IDXM)
003490     MOVE "N"                  TO WKS-M-ES-ADMIN(WKS-IDXM)
003500     PERFORM 078-GENERAR-EMAIL THRU 078-GENERAR-EMAIL-E.
003510 075-CREAR-PERSONA-E. EXIT.
003520
003530 077-SIGUIENTE-ID SECTION.
003540     MOVE 1 TO WKS-K
003550*             WKS-K SE REUTILIZA COMO 77-TEMPORAL DE UN DIGITO; EL
003560*             VALOR REAL SE ARMA EN WKS-M-ID VIA 077-MAX-UN-ID.
003570     MOVE ZEROS TO WKS-M-ID(WKS-IDXM)
003580     PERFORM 077-MAX-UN-ID THRU 077-MAX-UN-ID-E
003590        VARYING WKS-IDX-ENCONTRADO FROM 1 BY 1
003600           UNTIL WKS-IDX-ENCONTRADO > WKS-TOTAL-MAESTRO
003610     SET WKS-IDX-ENCONTRADO TO WKS-IDXM.
003620 077-SIGUIENTE-ID-E. EXIT.
003630
003640 077-MAX-UN-ID SECTION.
003650     IF WKS-IDX-ENCONTRADO NOT = WKS-IDXM
003660        IF WKS-M-ID(WKS-IDX-ENCONTRADO) >= WKS-M-ID(WKS-IDXM)
003670           COMPUTE WKS-M-ID(WKS-IDXM) =
003680                   WKS-M-ID(WKS-IDX-ENCONTRADO) + 1
003690        END-IF
003700     END-IF.
003710 077-MAX-UN-ID-E. EXIT.
003720
003730******************************************************************
003740*  078 -- CORREO PLACEHOLDER (MISMA REGLA QUE ATCTUR/077).       *
003750******************************************************************
003760 078-GENERAR-EMAIL SECTION.
003770     MOVE "N"                 TO LK-FUNCION
003780     MOVE WKS-NOMBRE-A-BUSCAR TO LK-NOMBRE-ENTRADA
003790     CALL "ATCNAME" USING LK-PARM-NOMBRE
003800     SET WKS-K TO 60
003810     PERFORM 079-RETROCEDER THRU 079-RETROCEDER-E
003820        UNTIL WKS-K < 1 OR LK-NOMBRE-NORMAL(WKS-K:1) NOT = SPACE
003830     IF WKS-K < 1
003840        MOVE 1 TO WKS-K
003850     END-IF
003860     INSPECT LK-NOMBRE-NORMAL(1:WKS-K) CONVERTING " " TO "."
003870     MOVE SPACES TO WKS-M-EMAIL(WKS-IDXM)
003880     STRING LK-NOMBRE-NORMAL(1:WKS-K) DELIMITED BY SIZE
003890            "@example.com"          DELIMITED BY SIZE
003900       INTO WKS-M-EMAIL(WKS-IDXM)
003910     END-STRING.
003920 078-GENERAR-EMAIL-E. EXIT.
003930
003940 079-RETROCEDER SECTION.
003950     SUBTRACT 1 FROM WKS-K.
003960 079-RETROCEDER-E. EXIT.
003970
003980******************************************************************
003990*  076 -- R-U3-4: ACUMULA HASTA TRES SECTORES DEL CONTROLADOR EN *
004000*  EL CONJUNTO DE SECTORES DISTINTOS DEL ESTADILLO.              *
004010******************************************************************
004020 076-ACUMULAR-SECTOR SECTION.
004030     EVALUATE WKS-K
004040        WHEN 1
004050           IF STF-SECTOR-1 NOT = SPACES
004060              PERFORM 076-AGREGAR-SI-NUEVO THRU
004070                      076-AGREGAR-SI-NUEVO-E
004080           END-IF
004090        WHEN 2
004100           IF STF-SECTOR-2 NOT = SPACES
004110              MOVE STF-SECTOR-2 TO STF-SECTOR-1
004120              PERFORM 076-AGREGAR-SI-NUEVO THRU
004130                      076-AGREGAR-SI-NUEVO-E
004140           END-IF
004150        WHEN 3
004160           IF STF-SECTOR-3 NOT = SPACES
004170              MOVE STF-SECTOR-3 TO STF-SECTOR-1
004180              PERFORM 076-AGREGAR-SI-NUEVO THRU
004190                      076-AGREGAR-SI-NUEVO-E
004200           END-IF
004210     END-EVALUATE.
004220 076-ACUMULAR-SECTOR-E. EXIT.
004230
004240*             OJO: 076 MUEVE EL SECTOR 2 O 3 SOBRE STF-SECTOR-1
004250*             SOLO PARA REUTILIZAR 076-AGREGAR-SI-NUEVO; EL
004260*             REGISTRO LEIDO YA NO SE USA DE NUEVO EN ESTA FILA.
004270 076-AGREGAR-SI-NUEVO SECTION.
004280     SET WKS-IDXM TO 1
004290     MOVE "N" TO WKS-ENCONTRO
004300     PERFORM 076-COMPARAR-UN-SECTOR THRU
004310             076-COMPARAR-UN-SECTOR-E
004320        VARYING WKS-IDXM FROM 1 BY 1
004330           UNTIL WKS-IDXM > WKS-TOTAL-SECTORES OR WKS-SI-ENCONTRO
004340     IF WKS-NO-ENCONTRO AND WKS-TOTAL-SECTORES < 40
004350        ADD 1 TO WKS-TOTAL-SECTORES
004360        MOVE STF-SECTOR-1 TO WKS-SECTOR(WKS-TOTAL-SECTORES)
004370     END-IF.
004380 076-AGREGAR-SI-NUEVO-E. EXIT.
004390
004400 076-COMPARAR-UN-SECTOR SECTION.
004410     IF WKS-SECTOR(WKS-IDXM) = STF-SECTOR-1
004420        MOVE "S" TO WKS-ENCONTRO
004430     END-IF.
004440 076-COMPARAR-UN-SECTOR-E. EXIT.
004450
004460******************************************************************
004470*  080 -- REESCRITURA COMPLETA DEL MAESTRO ACTUALIZADO.          *
004480******************************************************************
004490 080-GRABAR-MAESTRO SECTION.
004500     CLOSE ATC-MASTER
004510     OPEN OUTPUT ATC-MASTER
004520     IF WKS-TOTAL-MAESTRO = 0
004530        GO TO 080-GRABAR-MAESTRO-E
004540     END-IF
004550     PERFORM 081-GRABAR-UN-MAESTRO THRU 081-GRABAR-UN-MAESTRO-E
004560        VARYING WKS-IDXM FROM 1 BY 1 UNTIL WKS-IDXM > WKS-TOTAL-MAESTRO
004570     CLOSE ATC-MASTER.
004580 080-GRABAR-MAESTRO-E. EXIT.
004590
004600 081-GRABAR-UN-MAESTRO SECTION.
004610     MOVE WKS-M-ID(WKS-IDXM)                TO ATC-ID
004620     MOVE WKS-M-APELLIDOS-NOMBRE(WKS-IDXM)   TO ATC-APELLIDOS-NOMBRE
004630     MOVE WKS-M-NOMBRE(WKS-IDXM)             TO ATC-NOMBRE
004640     MOVE WKS-M-APELLIDOS(WKS-IDXM)          TO ATC-APELLIDOS
004650     MOVE WKS-M-EMAIL(WKS-IDXM)              TO ATC-EMAIL
004660     MOVE WKS-M-CATEGORIA(WKS-IDXM)          TO ATC-CATEGORIA
004670     MOVE WKS-M-EQUIPO(WKS-IDXM)             TO ATC-EQUIPO
004680     MOVE WKS-M-DEPENDENCIA(WKS-IDXM)        TO ATC-DEPENDENCIA
004690     MOVE WKS-M-ES-ADMIN(WKS-IDXM)           TO ATC-ES-ADMIN
004700     WRITE ATC-REC.
004710 081-GRABAR-UN-MAESTRO-E. EXIT.
004720
004730******************************************************************
004740*  090 -- TOTALES DE CONTROL DE FIN DE CORRIDA.                  *
004750******************************************************************
004760 090-TOTALES SECTION.
004770     DISPLAY "ATCEST - ESTADILLO REGISTRADO"
004780     DISPLAY "  DEPENDENCIA : " WKS-CAB-DEPENDENCIA
004790     DISPLAY "  FECHA       : " WKS-CAB-FECHA-NUM
004800     DISPLAY "  TURNO       : " WKS-CAB-TURNO
004810     DISPLAY "ATCEST - TOTALES DE CONTROL"
004820     DISPLAY "  JEFES DE SALA  : " WKS-CONT-JDS
004830     DISPLAY "  SUPERVISORES   : " WKS-CONT-SUP
004840     DISPLAY "  TCA            : " WKS-CONT-TCA
004850     DISPLAY "  CONTROLADORES  : " WKS-CONT-CTR
004860     DISPLAY "  SECTORES VISTOS: " WKS-TOTAL-SECTORES
004870     IF WS-TRAZA-SI
004880        DISPLAY "ATCEST TRAZA SECTORES: " WKS-SECTORES-TEXTO
004890     END-IF.
004900 090-TOTALES-E. EXIT.
