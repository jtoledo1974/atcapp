000100******************************************************************
000110* FECHA       : 19/09/1994                                       *
000120* PROGRAMADOR : R. PECH QUIJANO                                  *
000130* APLICACION  : CONTROL DE TRANSITO AEREO                        *
000140* PROGRAMA    : ATCGRP                                           *
000150* DESCRIPCION : ANALISIS DE AGRUPAMIENTO DEL ESTADILLO Y         *
000160*             : IMPRESION DEL PARTE DE SALA.  A PARTIR DE LOS     *
000170*             : PERIODOS DE TRABAJO DEL DIA, FORMA GRUPOS DE      *
000180*             : CONTROLADORES QUE COMPARTEN SECTOR, CALCULA       *
000190*             : DURACIONES Y PORCENTAJES, CLASIFICA CADA PERIODO  *
000200*             : COMO PASADO/ACTIVO/FUTURO RESPECTO A LA HORA DE   *
000210*             : CORRIDA E IMPRIME EL PARTE DE SALA Y LA VISTA     *
000220*             : PERSONAL DE UN CONTROLADOR DESIGNADO.             *
000230* ARCHIVOS    : ATC-MASTER (ENTRADA), PERIODOS-IN (ENTRADA),      *
000240*             : REPORT-OUT (SALIDA)                               *
000250* PARAMETROS  : TARJETA DE CONTROL POR SYSIN: HORA ACTUAL (4) Y   *
000260*             : NUMERO DE CONTROLADOR DESIGNADO PARA VISTA        *
000270*             : PERSONAL (5, PUEDE VENIR EN CEROS).                *
000280******************************************************************
000290* BITACORA DE CAMBIOS
000300*-----------------------------------------------------------------
000310* 19/09/1994  RPQ  ALTA INICIAL: SOLO AGRUPAMIENTO, SIN REPORTE.
000320* 03/03/1995  RPQ  IMPRESION DEL PARTE DE SALA (CABECERA DE
000330*                  HORAS DE INICIO, LINEA POR CONTROLADOR).
000340* 11/08/1996  JLF  VISTA PERSONAL DE UN CONTROLADOR DESIGNADO CON
000350*                  SUS COMPAÑEROS DE SECTOR POR PERIODO.
000360* 04/02/1998  JLF  MARCADOR DE HORA ACTUAL Y CLASIFICACION
000370*                  PASADO/ACTIVO/FUTURO DE CADA PERIODO.
000380* 27/10/1998  JLF  REVISION Y2K: LA FECHA DEL ESTADILLO YA NO SE
000390*                  USA PARA EL CALCULO DE MINUTOS (SOLO HHMM);
000400*                  SE CONFIRMA QUE NO HAY DEPENDENCIA DE SIGLO.
000410* 16/06/2004  MGR  TABLA FIJA DE 20 COLORES POR SECTOR CON
000420*                  VARIANTE OSCURA PARA EL ROL DE PLANIFICADOR.
000430* 30/01/2009  DVH  TICKET ATC-0241: TOTALES FINALES DE GRUPOS,
000440*                  CONTROLADORES Y PERIODOS AL CIERRE DEL PARTE.
000450* 14/03/2011  CTV  TICKET ATC-0316: LA VARIANTE OSCURA DEL COLOR
000460*                  (ALTA DE 2004) NO SE APLICABA NUNCA AL ROL DE
000470*                  PLANIFICADOR NI SE USABA BLANCO EN DESCANSO;
000480*                  SE ARMA LA CABECERA DE HORAS DE INICIO
000490*                  DISTINTAS DEL GRUPO (FALTABA POR COMPLETO); Y
000500*                  LA LINEA DE SECTORES DEL GRUPO PASA A LISTAR EL
000510*                  CONJUNTO UNIDO Y ORDENADO DE TODOS LOS MIEMBROS,
000520*                  NO SOLO LOS DE LA SEMILLA.
000521* 02/05/2011  CTV  TICKET ATC-0329: LA LINEA DE LA VISTA PERSONAL
000522*                  NO LLEVABA HORA DE INICIO NI DE FIN (QUEDABAN
000523*                  EN BLANCO); SE AGREGA LA ACTIVIDAD DEL
000524*                  COMPAÑERO DE PERIODO (E/P) A LA LINEA DE
000525*                  CONTROLADOR PARA DISTINGUIR EJECUTIVO DE
000526*                  PLANIFICADOR.  SE ACTIVA POR FIN EL SALTO DE
000527*                  PAGINA POR GRUPO (YA DECLARADO EN SPECIAL-
000528*                  NAMES DESDE EL ALTA DEL PROGRAMA PERO NUNCA
000529*                  USADO EN EL CUERPO DEL REPORTE).
000530* 20/06/2011  CTV  TICKET ATC-0347: 040/042 COMPARTIAN EL INDICE
000531*                  WKS-IDXC ENTRE LA SIEMBRA DE GRUPOS Y EL
000532*                  BARRIDO DE CANDIDATOS DE 042-047; AL VOLVER
000533*                  DE LA PRIMERA SEMILLA WKS-IDXC QUEDABA AL
000534*                  FINAL DE LA TABLA Y NUNCA SE SEMBRABA UN
000535*                  SEGUNDO GRUPO EN ROSTERS CON MAS DE UN
000536*                  CONJUNTO DE SECTORES DISJUNTO.  SE AISLA LA
000537*                  EXPLORACION DE CANDIDATOS EN WKS-IDXC2 (VER
000538*                  NOTA EN 042).  TAMBIEN SE AGREGA EL LITERAL
000539*                  "SECTORES:" A LA CABECERA DE GRUPO, QUE
000540*                  FALTABA DESDE EL ALTA DEL REPORTE EN 1995.
000541******************************************************************
000550 IDENTIFICATION DIVISION.
000560 PROGRAM-ID.                    ATCGRP.
000570 AUTHOR.                        R. PECH QUIJANO.
000580 INSTALLATION.                  CENTRO DE PROCESO DE DATOS -
000590                                 CONTROL DE TRANSITO AEREO.
000600 DATE-WRITTEN.                  19/09/1994.
000610 DATE-COMPILED.                 20/06/2011.
000615 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
000618                                 SISTEMAS.
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SPECIAL-NAMES.
000660     UPSI-0 IS WS-MODO-PRUEBA ON  STATUS IS WS-TRAZA-SI
000670                              OFF STATUS IS WS-TRAZA-NO
000680     C01 IS TOP-OF-FORM
000690     CLASS ACTIVIDAD-DE-DESCANSO IS "D".
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720     SELECT ATC-MASTER   ASSIGN  TO ATCMAST
000730            ORGANIZATION         IS LINE SEQUENTIAL
000740            FILE STATUS          IS FS-ATCMST.
000750     SELECT PERIODOS-IN  ASSIGN  TO PERIODIN
000760            ORGANIZATION         IS LINE SEQUENTIAL
000770            FILE STATUS          IS FS-PERDIN.
000780     SELECT REPORT-OUT   ASSIGN  TO REPORTOT
000790            ORGANIZATION         IS LINE SEQUENTIAL
000800            FILE STATUS          IS FS-REPORT.
000810
000820 DATA DIVISION.
000830 FILE SECTION.
000840*1 -->MAESTRO DE CONTROLADORES (SOLO CONSULTA DE NOMBRES)
000850 FD  ATC-MASTER.
000860     COPY ATCMST2.
000870
000880*2 -->PERIODOS DE TRABAJO DEL ESTADILLO DEL DIA
000890 FD  PERIODOS-IN.
000900     COPY PERIODO.
000910
000920*3 -->PARTE DE SALA IMPRESO
000930 FD  REPORT-OUT.
000940 01  RPT-REC                     PIC X(132).
000950
000960 WORKING-STORAGE SECTION.
000970******************************************************************
000980*               C A M P O S    D E    T R A B A J O              *
000990******************************************************************
001000 01  WKS-CAMPOS-DE-TRABAJO.
001010     02  WKS-PROGRAMA             PIC X(08) VALUE "ATCGRP".
001020     02  WKS-FIN-ARCHIVOS         PIC 9(01) VALUE ZEROS.
001030         88  WKS-FIN-PERIODOS               VALUE 1.
001040     02  WKS-ENCONTRO             PIC X(01) VALUE "N".
001050         88  WKS-SI-ENCONTRO                VALUE "S".
001060         88  WKS-NO-ENCONTRO                VALUE "N".
001070     02  WKS-CAMBIO-EN-PASADA     PIC X(01) VALUE "N".
001080         88  WKS-SI-HUBO-CAMBIO             VALUE "S".
001090         88  WKS-NO-HUBO-CAMBIO             VALUE "N".
001100     02  FILLER                   PIC X(05) VALUE SPACES.
001110
001120******************************************************************
001130*        C O N T A D O R E S   Y   A C U M U L A D O R E S       *
001140******************************************************************
001150 77  WKS-TOTAL-MAESTRO           PIC 9(04) COMP VALUE ZEROS.
001160 77  WKS-TOTAL-PERIODOS          PIC 9(04) COMP VALUE ZEROS.
001170 77  WKS-TOTAL-CONTROLADORES     PIC 9(03) COMP VALUE ZEROS.
001180 77  WKS-TOTAL-GRUPOS            PIC 9(02) COMP VALUE ZEROS.
001190 77  WKS-TOTAL-SECT-COLOR        PIC 9(02) COMP VALUE ZEROS.
001200 77  WKS-TOTAL-INICIOS           PIC 9(02) COMP VALUE ZEROS.
001210 77  WKS-K                       PIC 9(02) COMP VALUE ZEROS.
001220 77  WKS-J                       PIC 9(03) COMP VALUE ZEROS.
001230 77  WKS-L                       PIC 9(02) COMP VALUE ZEROS.
001240 77  WKS-L2                      PIC 9(02) COMP VALUE ZEROS.
001250 77  WKS-M                       PIC 9(01) COMP VALUE ZEROS.
001260 77  WKS-IDX-CTRL-SALVO          PIC 9(03) COMP VALUE ZEROS.
001270 77  WKS-HORA-S                  PIC 9(04) COMP VALUE ZEROS.
001280 77  WKS-HORA-E                  PIC 9(04) COMP VALUE ZEROS.
001290 77  WKS-MINUTOS-GRUPO           PIC 9(04) COMP VALUE ZEROS.
001300 77  WKS-MINUTOS-PERIODO         PIC 9(04) COMP VALUE ZEROS.
001310 77  WKS-PORCENTAJE-CALC         PIC 9(03)V99 VALUE ZEROS.
001320 77  WKS-SECTOR-TEMP             PIC X(08) VALUE SPACES.
001330 77  WKS-INI-TEMP-HORA           PIC 9(04) COMP VALUE ZEROS.
001340 77  WKS-INI-TEMP-FIN            PIC 9(04) COMP VALUE ZEROS.
001350
001360******************************************************************
001370*           T A B L A   D E L   M A E S T R O   ( A T C )        *
001380******************************************************************
001390 01  WKS-TABLA-MAESTRO.
001400     02  WKS-MAESTRO OCCURS 1 TO 2000 TIMES
001410                     DEPENDING ON WKS-TOTAL-MAESTRO
001420                     INDEXED BY WKS-IDXM.
001430         03  WKS-M-ID                PIC 9(05).
001440         03  WKS-M-APELLIDOS-NOMBRE   PIC X(60).
001450         03  FILLER                   PIC X(85).
001460
001470******************************************************************
001480*        T A B L A   D E   P E R I O D O S   D E L   D I A       *
001490******************************************************************
001500 01  WKS-TABLA-PERIODOS.
001510     02  WKS-PER OCCURS 1 TO 2000 TIMES
001520                 DEPENDING ON WKS-TOTAL-PERIODOS
001530                 INDEXED BY WKS-IDXP.
001540         03  WKS-P-ATC-ID            PIC 9(05).
001550         03  WKS-P-INICIO             PIC 9(04).
001560         03  WKS-P-FIN                PIC 9(04).
001570         03  WKS-P-ACTIVIDAD          PIC X(03).
001580         03  WKS-P-SECTOR             PIC X(08).
001590         03  WKS-P-IDX-CTRL           PIC 9(03) COMP.
001600         03  WKS-P-DURACION           PIC 9(04) COMP.
001610         03  WKS-P-PORCENTAJE         PIC 9(03)V99.
001620         03  WKS-P-ETIQUETA           PIC X(12).
001630         03  WKS-P-STATUS             PIC X(03).
001640         03  WKS-P-COLOR-IDX          PIC 9(02) COMP.
001650         03  WKS-P-COLOR-NOMBRE       PIC X(10).
001660         03  FILLER                   PIC X(05).
001670
001680******************************************************************
001690*    T A B L A   D E   C O N T R O L A D O R E S   D E L   D I A *
001700******************************************************************
001710 01  WKS-TABLA-CONTROL.
001720     02  WKS-CTRL OCCURS 1 TO 300 TIMES
001730                  DEPENDING ON WKS-TOTAL-CONTROLADORES
001740                  INDEXED BY WKS-IDXC WKS-IDXC2.
001750         03  WKS-C-ATC-ID             PIC 9(05).
001760         03  WKS-C-NOMBRE             PIC X(60).
001770         03  WKS-C-GRUPO              PIC 9(02) COMP.
001780         03  WKS-C-TOTAL-SECT         PIC 9(01) COMP.
001790         03  WKS-C-SECTORES OCCURS 8 TIMES PIC X(08).
001800         03  FILLER                   PIC X(05).
001810
001820******************************************************************
001830*              T A B L A   D E   G R U P O S                     *
001840******************************************************************
001850 01  WKS-TABLA-GRUPOS.
001860     02  WKS-GRP OCCURS 1 TO 50 TIMES
001870                 DEPENDING ON WKS-TOTAL-GRUPOS
001880                 INDEXED BY WKS-IDXG.
001890         03  WKS-G-SEMILLA-IDX        PIC 9(03) COMP.
001900         03  WKS-G-INICIO             PIC 9(04).
001910         03  WKS-G-FIN                PIC 9(04).
001920         03  WKS-G-DURACION           PIC 9(04) COMP.
001930         03  WKS-G-TOTAL-SECT         PIC 9(02) COMP.
001940         03  WKS-G-SECTORES OCCURS 20 TIMES PIC X(08).
001950         03  FILLER                   PIC X(10).
001960
001970******************************************************************
001980*   T A B L A   D E   C O L O R E S   P O R   S E C T O R         *
001990******************************************************************
002000 01  WKS-TABLA-SECT-COLOR.
002010     02  WKS-SC OCCURS 1 TO 20 TIMES
002020                DEPENDING ON WKS-TOTAL-SECT-COLOR
002030                INDEXED BY WKS-IDXSC.
002040         03  WKS-SC-SECTOR            PIC X(08).
002050         03  WKS-SC-INDICE            PIC 9(02) COMP.
002060
002070******************************************************************
002080*  T A B L A   D E   H O R A S   D E   I N I C I O   D E L       *
002090*  G R U P O   ( R - U 4 - 6 ,  S E   R E A R M A   P O R        *
002100*  G R U P O   A L   I M P R I M I R L O ) .                     *
002110******************************************************************
002120 01  WKS-TABLA-INICIOS.
002130     02  WKS-INI OCCURS 1 TO 50 TIMES
002140                 DEPENDING ON WKS-TOTAL-INICIOS
002150                 INDEXED BY WKS-IDXI WKS-IDXI2.
002160         03  WKS-INI-HORA            PIC 9(04) COMP.
002170         03  WKS-INI-FIN-MAX         PIC 9(04) COMP.
002180         03  WKS-INI-DURACION        PIC 9(04) COMP.
002190         03  WKS-INI-PORCENTAJE      PIC 9(03)V99.
002200         03  FILLER                  PIC X(05).
002210
002220******************************************************************
002230*    P A L E T A   F I J A   D E   2 0   C O L O R E S            *
002240******************************************************************
002250 01  WKS-TABLA-COLORES.
002260     02  FILLER  PIC X(10) VALUE "ROJO      ".
002270     02  FILLER  PIC X(10) VALUE "AZUL      ".
002280     02  FILLER  PIC X(10) VALUE "VERDE     ".
002290     02  FILLER  PIC X(10) VALUE "AMARILLO  ".
002300     02  FILLER  PIC X(10) VALUE "NARANJA   ".
002310     02  FILLER  PIC X(10) VALUE "MORADO    ".
002320     02  FILLER  PIC X(10) VALUE "CIAN      ".
002330     02  FILLER  PIC X(10) VALUE "MAGENTA   ".
002340     02  FILLER  PIC X(10) VALUE "GRIS      ".
002350     02  FILLER  PIC X(10) VALUE "MARRON    ".
002360     02  FILLER  PIC X(10) VALUE "ROSA      ".
002370     02  FILLER  PIC X(10) VALUE "TURQUESA  ".
002380     02  FILLER  PIC X(10) VALUE "OLIVA     ".
002390     02  FILLER  PIC X(10) VALUE "LIMA      ".
002400     02  FILLER  PIC X(10) VALUE "INDIGO    ".
002410     02  FILLER  PIC X(10) VALUE "CORAL     ".
002420     02  FILLER  PIC X(10) VALUE "SALMON    ".
002430     02  FILLER  PIC X(10) VALUE "ORO       ".
002440     02  FILLER  PIC X(10) VALUE "PLATA     ".
002450     02  FILLER  PIC X(10) VALUE "BRONCE    ".
002460 01  WKS-TABLA-COLORES-R REDEFINES WKS-TABLA-COLORES.
002470     02  WKS-COLOR-BASE OCCURS 20 TIMES INDEXED BY WKS-IDXCOL
002480                        PIC X(10).
002490
002500 01  WKS-TABLA-COLORES-OSCURO.
002510     02  FILLER  PIC X(10) VALUE "ROJO-OSC  ".
002520     02  FILLER  PIC X(10) VALUE "AZUL-OSC  ".
002530     02  FILLER  PIC X(10) VALUE "VERD-OSC  ".
002540     02  FILLER  PIC X(10) VALUE "AMAR-OSC  ".
002550     02  FILLER  PIC X(10) VALUE "NARA-OSC  ".
002560     02  FILLER  PIC X(10) VALUE "MORA-OSC  ".
002570     02  FILLER  PIC X(10) VALUE "CIAN-OSC  ".
002580     02  FILLER  PIC X(10) VALUE "MAGE-OSC  ".
002590     02  FILLER  PIC X(10) VALUE "GRIS-OSC  ".
002600     02  FILLER  PIC X(10) VALUE "MARR-OSC  ".
002610     02  FILLER  PIC X(10) VALUE "ROSA-OSC  ".
002620     02  FILLER  PIC X(10) VALUE "TURQ-OSC  ".
002630     02  FILLER  PIC X(10) VALUE "OLIV-OSC  ".
002640     02  FILLER  PIC X(10) VALUE "LIMA-OSC  ".
002650     02  FILLER  PIC X(10) VALUE "INDI-OSC  ".
002660     02  FILLER  PIC X(10) VALUE "CORA-OSC  ".
002670     02  FILLER  PIC X(10) VALUE "SALM-OSC  ".
002680     02  FILLER  PIC X(10) VALUE "ORO -OSC  ".
002690     02  FILLER  PIC X(10) VALUE "PLAT-OSC  ".
002700     02  FILLER  PIC X(10) VALUE "BRON-OSC  ".
002710 01  WKS-TABLA-COLOR-OSC-R REDEFINES WKS-TABLA-COLORES-OSCURO.
002720     02  WKS-COLOR-OSCURO OCCURS 20 TIMES INDEXED BY WKS-IDXCOLO
002730                          PIC X(10).
002740
002750******************************************************************
002760*               T A R J E T A   D E   P A R A M E T R O S        *
002770******************************************************************
002780 01  WKS-TARJETA-PARM.
002790     02  WKS-PARM-HORA-ACTUAL     PIC 9(04).
002800     02  WKS-PARM-DESIGNADO       PIC 9(05).
002810     02  FILLER                   PIC X(71).
002820
002830*             VISTA NUMERICA DE LA HORA PARA DESCOMPONER HH/MM
002840*             (USADA AL FORMATEAR LAS COLUMNAS DEL PARTE).
002850 01  WKS-AREA-HORA.
002860     02  WKS-HORA-COMPLETA        PIC 9(04).
002870     02  FILLER                   PIC X(04).
002880 01  WKS-HORA-HHMM-R REDEFINES WKS-AREA-HORA.
002890     02  WKS-HORA-HH              PIC 9(02).
002900     02  WKS-HORA-MM              PIC 9(02).
002910     02  FILLER                   PIC X(04).
002920
002930******************************************************************
002940*         A R E A S   D E   I M P R E S I O N   ( 1 3 2 )        *
002950******************************************************************
002960 01  WKS-LINEA-REPORTE.
002970     02  WKS-LIN-TEXTO            PIC X(132).
002980
002990 01  WKS-LIN-GRUPO-R REDEFINES WKS-LINEA-REPORTE.
003000     02  WKS-LG-LITERAL           PIC X(09).
003010     02  WKS-LG-NUMERO            PIC Z9.
003020     02  FILLER                   PIC X(01).
003025     02  WKS-LG-SECT-LIT          PIC X(10).
003030     02  WKS-LG-SECTORES          PIC X(90).
003040     02  FILLER                   PIC X(20).
003050
003060 01  WKS-LIN-CONTROL-R REDEFINES WKS-LINEA-REPORTE.
003070     02  WKS-LC-NOMBRE            PIC X(30).
003080     02  WKS-LC-INICIO            PIC X(05).
003090     02  WKS-LC-FIN               PIC X(05).
003100     02  WKS-LC-ETIQUETA          PIC X(12).
003110     02  WKS-LC-DURACION          PIC ZZZ9.
003120     02  WKS-LC-PORCENTAJE        PIC ZZ9.99.
003130     02  WKS-LC-STATUS            PIC X(03).
003135     02  WKS-LC-COMPANERO-ACT     PIC X(03).
003140     02  FILLER                   PIC X(64).
003150
003160 01  WKS-LIN-MARCADOR-R REDEFINES WKS-LINEA-REPORTE.
003170     02  WKS-LM-LITERAL           PIC X(10).
003180     02  WKS-LM-VALOR             PIC ZZ9.99.
003190     02  FILLER                   PIC X(01).
003200     02  WKS-LM-PORC              PIC X(01).
003210     02  FILLER                   PIC X(114).
003220
003230*             R-U4-6: CABECERA DE HORAS DE INICIO DISTINTAS DEL
003240*             GRUPO, HASTA 6 COLUMNAS POR LINEA (SE REPITE EL
003250*             LITERAL SI HAY MAS DE 6 HORAS DISTINTAS).
003260 01  WKS-LIN-CABECERA-R REDEFINES WKS-LINEA-REPORTE.
003270     02  WKS-CH-LITERAL           PIC X(10).
003280     02  WKS-CH-COL OCCURS 6 TIMES.
003290         03  WKS-CH-HORA          PIC X(05).
003300         03  WKS-CH-DURACION      PIC ZZZ9.
003310         03  WKS-CH-PORC          PIC ZZ9.99.
003320         03  FILLER               PIC X(01).
003330     02  FILLER                   PIC X(26).
003340
003350 01  FS-ATCMST                    PIC 9(02)         VALUE ZEROS.
003360 01  FS-PERDIN                    PIC 9(02)         VALUE ZEROS.
003370 01  FS-REPORT                    PIC 9(02)         VALUE ZEROS.
003380
003390******************************************************************
003400 PROCEDURE DIVISION.
003410******************************************************************
003420 000-MAIN SECTION.
003430     PERFORM 010-ABRIR-ARCHIVOS    THRU 010-ABRIR-ARCHIVOS-E
003440     PERFORM 020-CARGAR-MAESTRO    THRU 020-CARGAR-MAESTRO-E
003450     ACCEPT WKS-TARJETA-PARM FROM SYSIN
003460     PERFORM 030-CARGAR-PERIODOS   THRU 030-CARGAR-PERIODOS-E
003470     PERFORM 040-FORMAR-GRUPOS     THRU 040-FORMAR-GRUPOS-E
003480     PERFORM 050-CALCULAR-GRUPOS   THRU 050-CALCULAR-GRUPOS-E
003490     PERFORM 060-CALCULAR-PERIODOS THRU 060-CALCULAR-PERIODOS-E
003500     PERFORM 070-IMPRIMIR-GRUPOS   THRU 070-IMPRIMIR-GRUPOS-E
003510     PERFORM 080-VISTA-PERSONAL    THRU 080-VISTA-PERSONAL-E
003520     PERFORM 090-TOTALES           THRU 090-TOTALES-E
003530     CLOSE PERIODOS-IN REPORT-OUT
003540     STOP RUN.
003550 000-MAIN-E. EXIT.
003560
003570 010-ABRIR-ARCHIVOS SECTION.
003580     OPEN INPUT ATC-MASTER
003590     OPEN INPUT PERIODOS-IN
003600     OPEN OUTPUT REPORT-OUT
003610     IF FS-PERDIN NOT = 0
003620        DISPLAY "ATCGRP: ERROR ABRIENDO PERIODOS-IN, FS="
003630                FS-PERDIN
003640        MOVE 91 TO RETURN-CODE
003650        STOP RUN
003660     END-IF.
003670 010-ABRIR-ARCHIVOS-E. EXIT.
003680
003690 020-CARGAR-MAESTRO SECTION.
003700     MOVE ZEROS TO WKS-TOTAL-MAESTRO
003710     IF FS-ATCMST = 35
003720        GO TO 020-CARGAR-MAESTRO-E
003730     END-IF
003740     PERFORM 021-LEER-UN-MAESTRO THRU 021-LEER-UN-MAESTRO-E
003750        UNTIL FS-ATCMST = 10.
003760 020-CARGAR-MAESTRO-E. EXIT.
003770
003780 021-LEER-UN-MAESTRO SECTION.
003790     READ ATC-MASTER
003800        AT END
003810           MOVE 10 TO FS-ATCMST
003820        NOT AT END
003830           ADD 1 TO WKS-TOTAL-MAESTRO
003840           SET WKS-IDXM TO WKS-TOTAL-MAESTRO
003850           MOVE ATC-ID               TO WKS-M-ID(WKS-IDXM)
003860           MOVE ATC-APELLIDOS-NOMBRE TO
003870                WKS-M-APELLIDOS-NOMBRE(WKS-IDXM)
003880     END-READ.
003890 021-LEER-UN-MAESTRO-E. EXIT.
003900
003910******************************************************************
003920*  030 -- CARGA DE PERIODOS Y CONSTRUCCION DE LA TABLA DE        *
003930*  CONTROLADORES CON SU CONJUNTO DE SECTORES (PASO 1 DE R-U4-1). *
003940******************************************************************
003950 030-CARGAR-PERIODOS SECTION.
003960     MOVE ZEROS TO WKS-TOTAL-PERIODOS
003970     MOVE ZEROS TO WKS-TOTAL-CONTROLADORES
003980     MOVE 9999  TO WKS-HORA-S
003990     MOVE ZEROS TO WKS-HORA-E
004000     PERFORM 031-LEER-UN-PERIODO THRU 031-LEER-UN-PERIODO-E
004010        UNTIL WKS-FIN-PERIODOS.
004020 030-CARGAR-PERIODOS-E. EXIT.
004030
004040 031-LEER-UN-PERIODO SECTION.
004050     READ PERIODOS-IN
004060        AT END
004070           SET WKS-FIN-PERIODOS TO TRUE
004080        NOT AT END
004090           ADD 1 TO WKS-TOTAL-PERIODOS
004100           SET WKS-IDXP TO WKS-TOTAL-PERIODOS
004110           MOVE PER-ATC-ID       TO WKS-P-ATC-ID(WKS-IDXP)
004120           MOVE PER-HORA-INICIO  TO WKS-P-INICIO(WKS-IDXP)
004130           MOVE PER-HORA-FIN     TO WKS-P-FIN(WKS-IDXP)
004140           MOVE PER-ACTIVIDAD    TO WKS-P-ACTIVIDAD(WKS-IDXP)
004150           MOVE PER-SECTOR       TO WKS-P-SECTOR(WKS-IDXP)
004160           IF WKS-P-INICIO(WKS-IDXP) < WKS-HORA-S
004170              MOVE WKS-P-INICIO(WKS-IDXP) TO WKS-HORA-S
004180           END-IF
004190           IF WKS-P-FIN(WKS-IDXP) > WKS-HORA-E
004200              MOVE WKS-P-FIN(WKS-IDXP) TO WKS-HORA-E
004210           END-IF
004220           PERFORM 032-UBICAR-CONTROLADOR THRU
004230                   032-UBICAR-CONTROLADOR-E
004240           MOVE WKS-IDX-CTRL-SALVO TO WKS-P-IDX-CTRL(WKS-IDXP)
004250           IF WKS-P-SECTOR(WKS-IDXP) NOT = SPACES
004260              PERFORM 033-AGREGAR-SECTOR-CTRL THRU
004270                      033-AGREGAR-SECTOR-CTRL-E
004280           END-IF
004290     END-READ.
004300 031-LEER-UN-PERIODO-E. EXIT.
004310
004320*             BUSCA AL CONTROLADOR DEL PERIODO EN LA TABLA; SI NO
004330*             EXISTE LO ALTA.  EL INDICE QUEDA EN
004340*             WKS-IDX-CTRL-SALVO (77, NO SE PISA CON WKS-IDXC).
004350 032-UBICAR-CONTROLADOR SECTION.
004360     MOVE "N" TO WKS-ENCONTRO
004370     PERFORM 034-COMPARAR-UN-CTRL THRU 034-COMPARAR-UN-CTRL-E
004380        VARYING WKS-IDXC FROM 1 BY 1
004390           UNTIL WKS-IDXC > WKS-TOTAL-CONTROLADORES
004400              OR WKS-SI-ENCONTRO
004410     IF WKS-SI-ENCONTRO
004420        GO TO 032-UBICAR-CONTROLADOR-E
004430     END-IF
004440     ADD 1 TO WKS-TOTAL-CONTROLADORES
004450     SET WKS-IDXC TO WKS-TOTAL-CONTROLADORES
004460     MOVE PER-ATC-ID   TO WKS-C-ATC-ID(WKS-IDXC)
004470     MOVE ZEROS        TO WKS-C-GRUPO(WKS-IDXC)
004480     MOVE ZEROS        TO WKS-C-TOTAL-SECT(WKS-IDXC)
004490     PERFORM 035-BUSCAR-NOMBRE THRU 035-BUSCAR-NOMBRE-E
004500     SET WKS-IDX-CTRL-SALVO TO WKS-IDXC.
004510 032-UBICAR-CONTROLADOR-E. EXIT.
004520
004530 034-COMPARAR-UN-CTRL SECTION.
004540     IF WKS-C-ATC-ID(WKS-IDXC) = PER-ATC-ID
004550        MOVE "S" TO WKS-ENCONTRO
004560        SET WKS-IDX-CTRL-SALVO TO WKS-IDXC
004570     END-IF.
004580 034-COMPARAR-UN-CTRL-E. EXIT.
004590
004600 035-BUSCAR-NOMBRE SECTION.
004610     MOVE "(SIN NOMBRE EN MAESTRO)" TO WKS-C-NOMBRE(WKS-IDXC)
004620     PERFORM 036-COMPARAR-UN-MAESTRO THRU
004630             036-COMPARAR-UN-MAESTRO-E
004640        VARYING WKS-IDXM FROM 1 BY 1
004650           UNTIL WKS-IDXM > WKS-TOTAL-MAESTRO.
004660 035-BUSCAR-NOMBRE-E. EXIT.
004670
004680 036-COMPARAR-UN-MAESTRO SECTION.
004690     IF WKS-M-ID(WKS-IDXM) = PER-ATC-ID
004700        MOVE WKS-M-APELLIDOS-NOMBRE(WKS-IDXM) TO
004710             WKS-C-NOMBRE(WKS-IDXC)
004720     END-IF.
004730 036-COMPARAR-UN-MAESTRO-E. EXIT.
004740
004750*             ANADE EL SECTOR DEL PERIODO AL CONJUNTO DEL
004760*             CONTROLADOR SI TODAVIA NO ESTABA (SIN DUPLICAR).
004770 033-AGREGAR-SECTOR-CTRL SECTION.
004780     SET WKS-IDXC TO WKS-IDX-CTRL-SALVO
004790     MOVE "N" TO WKS-ENCONTRO
004800     MOVE 1 TO WKS-K
004810     PERFORM 037-COMPARAR-UN-SECTOR-CTRL THRU
004820             037-COMPARAR-UN-SECTOR-CTRL-E
004830        VARYING WKS-K FROM 1 BY 1
004840           UNTIL WKS-K > WKS-C-TOTAL-SECT(WKS-IDXC)
004850              OR WKS-SI-ENCONTRO
004860     IF WKS-NO-ENCONTRO AND WKS-C-TOTAL-SECT(WKS-IDXC) < 8
004870        ADD 1 TO WKS-C-TOTAL-SECT(WKS-IDXC)
004880        MOVE WKS-P-SECTOR(WKS-IDXP) TO
004890             WKS-C-SECTORES(WKS-IDXC WKS-C-TOTAL-SECT(WKS-IDXC))
004900     END-IF.
004910 033-AGREGAR-SECTOR-CTRL-E. EXIT.
004920
004930 037-COMPARAR-UN-SECTOR-CTRL SECTION.
004940     IF WKS-C-SECTORES(WKS-IDXC WKS-K) = WKS-P-SECTOR(WKS-IDXP)
004950        MOVE "S" TO WKS-ENCONTRO
004960     END-IF.
004970 037-COMPARAR-UN-SECTOR-CTRL-E. EXIT.
004980
004990******************************************************************
005000*  040 -- R-U4-1: CIERRE TRANSITIVO POR SECTOR COMPARTIDO.       *
005010******************************************************************
005020 040-FORMAR-GRUPOS SECTION.
005030     MOVE ZEROS TO WKS-TOTAL-GRUPOS
005040     PERFORM 041-SEMBRAR-UN-GRUPO THRU 041-SEMBRAR-UN-GRUPO-E
005050        VARYING WKS-IDXC FROM 1 BY 1
005060           UNTIL WKS-IDXC > WKS-TOTAL-CONTROLADORES.
005070 040-FORMAR-GRUPOS-E. EXIT.
005080
005090 041-SEMBRAR-UN-GRUPO SECTION.
005100     IF WKS-C-GRUPO(WKS-IDXC) NOT = 0
005110          OR WKS-C-TOTAL-SECT(WKS-IDXC) = 0
005120        GO TO 041-SEMBRAR-UN-GRUPO-E
005130     END-IF
005140     ADD 1 TO WKS-TOTAL-GRUPOS
005150     SET WKS-IDXG TO WKS-TOTAL-GRUPOS
005160     MOVE WKS-TOTAL-GRUPOS TO WKS-C-GRUPO(WKS-IDXC)
005170     SET WKS-G-SEMILLA-IDX(WKS-IDXG) TO WKS-IDXC
005180     MOVE "S" TO WKS-CAMBIO-EN-PASADA
005190     PERFORM 042-EXPANDIR-GRUPO THRU 042-EXPANDIR-GRUPO-E
005200        UNTIL WKS-NO-HUBO-CAMBIO.
005210 041-SEMBRAR-UN-GRUPO-E. EXIT.
005220
005225*             NOTA (02/05/2011, VER BITACORA): LA EXPLORACION DEL
005227*             CANDIDATO USA WKS-IDXC2, NO WKS-IDXC, PORQUE
005228*             WKS-IDXC SIGUE SIENDO RECORRIDO POR EL PERFORM DE
005229*             040 MIENTRAS ESTA SECCION (Y SUS HIJAS 043-047) SE
005230*             EJECUTAN ADENTRO DE CADA SEMILLA; SI COMPARTIERAN
005231*             INDICE, EL PERFORM DE 040 VOLVIA A CONTINUAR DESDE
005232*             DONDE 042 HABIA DEJADO WKS-IDXC (AL FINAL DE LA
005233*             TABLA) Y NUNCA SEMBRABA UN SEGUNDO GRUPO.
005240*             UNA PASADA COMPLETA SOBRE LOS CONTROLADORES SIN
005250*             GRUPO: SI COMPARTEN UN SECTOR CON ALGUN MIEMBRO YA
005260*             DEL GRUPO WKS-TOTAL-GRUPOS, SE SUMAN A EL.  SE
005265*             REPITE HASTA QUE UNA PASADA NO AGREGUE A NADIE
005270*             (CIERRE TRANSITIVO).
005280 042-EXPANDIR-GRUPO SECTION.
005290     MOVE "N" TO WKS-CAMBIO-EN-PASADA
005300     PERFORM 043-PROBAR-UN-CANDIDATO THRU
005310             043-PROBAR-UN-CANDIDATO-E
005320        VARYING WKS-IDXC2 FROM 1 BY 1
005330           UNTIL WKS-IDXC2 > WKS-TOTAL-CONTROLADORES.
005340 042-EXPANDIR-GRUPO-E. EXIT.
005350
005360 043-PROBAR-UN-CANDIDATO SECTION.
005370     IF WKS-C-GRUPO(WKS-IDXC2) NOT = 0
005380        GO TO 043-PROBAR-UN-CANDIDATO-E
005390     END-IF
005400     PERFORM 044-INTERSECTA-GRUPO THRU 044-INTERSECTA-GRUPO-E
005410     IF WKS-SI-ENCONTRO
005420        MOVE WKS-TOTAL-GRUPOS TO WKS-C-GRUPO(WKS-IDXC2)
005430        MOVE "S" TO WKS-CAMBIO-EN-PASADA
005440     END-IF.
005450 043-PROBAR-UN-CANDIDATO-E. EXIT.
005460
005470*             COMPARA LOS SECTORES DEL CANDIDATO (WKS-IDXC2) CON
005480*             LOS DE CUALQUIER MIEMBRO YA DEL GRUPO ACTUAL.
005490 044-INTERSECTA-GRUPO SECTION.
005500     MOVE "N" TO WKS-ENCONTRO
005510     PERFORM 045-PROBAR-UN-MIEMBRO THRU 045-PROBAR-UN-MIEMBRO-E
005520        VARYING WKS-J FROM 1 BY 1
005530           UNTIL WKS-J > WKS-TOTAL-CONTROLADORES
005540              OR WKS-SI-ENCONTRO.
005550 044-INTERSECTA-GRUPO-E. EXIT.
005560
005570 045-PROBAR-UN-MIEMBRO SECTION.
005580     IF WKS-C-GRUPO(WKS-J) NOT = WKS-TOTAL-GRUPOS
005590        GO TO 045-PROBAR-UN-MIEMBRO-E
005600     END-IF
005610     PERFORM 046-PROBAR-UN-SECTOR-PAR THRU
005620             046-PROBAR-UN-SECTOR-PAR-E
005630        VARYING WKS-K FROM 1 BY 1
005640           UNTIL WKS-K > WKS-C-TOTAL-SECT(WKS-IDXC2)
005650              OR WKS-SI-ENCONTRO.
005660 045-PROBAR-UN-MIEMBRO-E. EXIT.
005670
005680 046-PROBAR-UN-SECTOR-PAR SECTION.
005690     PERFORM 047-PROBAR-SECTOR-MIEMBRO THRU
005700             047-PROBAR-SECTOR-MIEMBRO-E
005710        VARYING WKS-IDXG FROM 1 BY 1
005720           UNTIL WKS-IDXG > WKS-C-TOTAL-SECT(WKS-J)
005730              OR WKS-SI-ENCONTRO.
005740 046-PROBAR-UN-SECTOR-PAR-E. EXIT.
005750
005760 047-PROBAR-SECTOR-MIEMBRO SECTION.
005770     IF WKS-C-SECTORES(WKS-IDXC2 WKS-K) =
005780        WKS-C-SECTORES(WKS-J WKS-IDXG)
005790        MOVE "S" TO WKS-ENCONTRO
005800     END-IF.
005810 047-PROBAR-SECTOR-MIEMBRO-E. EXIT.
005820
005830******************************************************************
005840*  050 -- DURACION Y LISTA DE SECTORES DE CADA GRUPO.            *
005850******************************************************************
005860 050-CALCULAR-GRUPOS SECTION.
005870     IF WKS-TOTAL-GRUPOS = 0
005880        GO TO 050-CALCULAR-GRUPOS-E
005890     END-IF
005900     PERFORM 051-CALCULAR-UN-GRUPO THRU 051-CALCULAR-UN-GRUPO-E
005910        VARYING WKS-IDXG FROM 1 BY 1
005920           UNTIL WKS-IDXG > WKS-TOTAL-GRUPOS.
005930 050-CALCULAR-GRUPOS-E. EXIT.
005940
005950 051-CALCULAR-UN-GRUPO SECTION.
005960     SET WKS-IDXC TO WKS-G-SEMILLA-IDX(WKS-IDXG)
005970     MOVE 9999 TO WKS-G-INICIO(WKS-IDXG)
005980     MOVE ZEROS TO WKS-G-FIN(WKS-IDXG)
005990     MOVE ZEROS TO WKS-G-TOTAL-SECT(WKS-IDXG)
006000     PERFORM 052-BARRER-PERIODO-DEL-GRUPO THRU
006010             052-BARRER-PERIODO-DEL-GRUPO-E
006020        VARYING WKS-IDXP FROM 1 BY 1
006030           UNTIL WKS-IDXP > WKS-TOTAL-PERIODOS
006040     COMPUTE WKS-G-DURACION(WKS-IDXG) =
006050             WKS-G-FIN(WKS-IDXG) - WKS-G-INICIO(WKS-IDXG)
006060     PERFORM 054-ACUMULAR-SECTORES-GRUPO THRU
006070             054-ACUMULAR-SECTORES-GRUPO-E
006080     IF WKS-G-TOTAL-SECT(WKS-IDXG) > 1
006090        PERFORM 053-ORDENAR-SECTORES-GRUPO THRU
006100                053-ORDENAR-SECTORES-GRUPO-E
006110     END-IF.
006120 051-CALCULAR-UN-GRUPO-E. EXIT.
006130
006140*             SOLO LA SEMILLA FIJA EL RANGO INICIO/FIN DEL GRUPO
006150*             (R-U4-2).
006160 052-BARRER-PERIODO-DEL-GRUPO SECTION.
006170     IF WKS-P-IDX-CTRL(WKS-IDXP) NOT = WKS-G-SEMILLA-IDX(WKS-IDXG)
006180        GO TO 052-BARRER-PERIODO-DEL-GRUPO-E
006190     END-IF
006200     IF WKS-P-INICIO(WKS-IDXP) < WKS-G-INICIO(WKS-IDXG)
006210        MOVE WKS-P-INICIO(WKS-IDXP) TO WKS-G-INICIO(WKS-IDXG)
006220     END-IF
006230     IF WKS-P-FIN(WKS-IDXP) > WKS-G-FIN(WKS-IDXG)
006240        MOVE WKS-P-FIN(WKS-IDXP) TO WKS-G-FIN(WKS-IDXG)
006250     END-IF.
006260 052-BARRER-PERIODO-DEL-GRUPO-E. EXIT.
006270
006280*             R-U5: LA LINEA DE CABECERA DEL GRUPO LISTA EL
006290*             CONJUNTO UNIDO DE SECTORES DE TODOS SUS MIEMBROS,
006300*             NO SOLO LOS DE LA SEMILLA; SE ACUMULA SIN DUPLICAR
006310*             EN WKS-G-SECTORES Y LUEGO SE ORDENA (053).
006320 054-ACUMULAR-SECTORES-GRUPO SECTION.
006330     PERFORM 055-PROBAR-MIEMBRO-SECTORES THRU
006340             055-PROBAR-MIEMBRO-SECTORES-E
006350        VARYING WKS-IDXC FROM 1 BY 1
006360           UNTIL WKS-IDXC > WKS-TOTAL-CONTROLADORES.
006370 054-ACUMULAR-SECTORES-GRUPO-E. EXIT.
006380
006390 055-PROBAR-MIEMBRO-SECTORES SECTION.
006400     IF WKS-C-GRUPO(WKS-IDXC) NOT = WKS-IDXG
006410        GO TO 055-PROBAR-MIEMBRO-SECTORES-E
006420     END-IF
006430     PERFORM 056-AGREGAR-SECTOR-GRUPO THRU
006440             056-AGREGAR-SECTOR-GRUPO-E
006450        VARYING WKS-K FROM 1 BY 1
006460           UNTIL WKS-K > WKS-C-TOTAL-SECT(WKS-IDXC).
006470 055-PROBAR-MIEMBRO-SECTORES-E. EXIT.
006480
006490 056-AGREGAR-SECTOR-GRUPO SECTION.
006500     MOVE "N" TO WKS-ENCONTRO
006510     PERFORM 057-COMPARAR-SECTOR-GRUPO THRU
006520             057-COMPARAR-SECTOR-GRUPO-E
006530        VARYING WKS-L FROM 1 BY 1
006540           UNTIL WKS-L > WKS-G-TOTAL-SECT(WKS-IDXG)
006550              OR WKS-SI-ENCONTRO
006560     IF WKS-NO-ENCONTRO AND WKS-G-TOTAL-SECT(WKS-IDXG) < 20
006570        ADD 1 TO WKS-G-TOTAL-SECT(WKS-IDXG)
006580        MOVE WKS-C-SECTORES(WKS-IDXC WKS-K) TO
006590             WKS-G-SECTORES(WKS-IDXG WKS-G-TOTAL-SECT(WKS-IDXG))
006600     END-IF.
006610 056-AGREGAR-SECTOR-GRUPO-E. EXIT.
006620
006630 057-COMPARAR-SECTOR-GRUPO SECTION.
006640     IF WKS-G-SECTORES(WKS-IDXG WKS-L) = WKS-C-SECTORES(WKS-IDXC
006650        WKS-K)
006660        MOVE "S" TO WKS-ENCONTRO
006670     END-IF.
006680 057-COMPARAR-SECTOR-GRUPO-E. EXIT.
006690
006700*             ORDENAMIENTO POR BURBUJA DE WKS-G-SECTORES (SON A
006710*             LO SUMO 20 POR GRUPO, NO AMERITA SORT).
006720 053-ORDENAR-SECTORES-GRUPO SECTION.
006730     MOVE "S" TO WKS-CAMBIO-EN-PASADA
006740     PERFORM 058-PASADA-CANJEAR-SECTOR THRU
006750             058-PASADA-CANJEAR-SECTOR-E
006760        UNTIL WKS-NO-HUBO-CAMBIO.
006770 053-ORDENAR-SECTORES-GRUPO-E. EXIT.
006780
006790 058-PASADA-CANJEAR-SECTOR SECTION.
006800     MOVE "N" TO WKS-CAMBIO-EN-PASADA
006810     PERFORM 059-COMPARAR-Y-CANJEAR-SECTOR THRU
006820             059-COMPARAR-Y-CANJEAR-SECTOR-E
006830        VARYING WKS-L FROM 1 BY 1
006840           UNTIL WKS-L > WKS-G-TOTAL-SECT(WKS-IDXG) - 1.
006850 058-PASADA-CANJEAR-SECTOR-E. EXIT.
006860
006870 059-COMPARAR-Y-CANJEAR-SECTOR SECTION.
006880     MOVE WKS-L TO WKS-L2
006890     ADD 1 TO WKS-L2
006900     IF WKS-G-SECTORES(WKS-IDXG WKS-L) >
006910        WKS-G-SECTORES(WKS-IDXG WKS-L2)
006920        MOVE WKS-G-SECTORES(WKS-IDXG WKS-L)  TO WKS-SECTOR-TEMP
006930        MOVE WKS-G-SECTORES(WKS-IDXG WKS-L2) TO
006940             WKS-G-SECTORES(WKS-IDXG WKS-L)
006950        MOVE WKS-SECTOR-TEMP TO WKS-G-SECTORES(WKS-IDXG WKS-L2)
006960        MOVE "S" TO WKS-CAMBIO-EN-PASADA
006970     END-IF.
006980 059-COMPARAR-Y-CANJEAR-SECTOR-E. EXIT.
006990
007000******************************************************************
007010*  060 -- DURACION, PORCENTAJE, ETIQUETA, ESTADO Y COLOR POR     *
007020*  PERIODO (R-U4-2/3/4/5).                                       *
007030******************************************************************
007040 060-CALCULAR-PERIODOS SECTION.
007050     IF WKS-TOTAL-PERIODOS = 0
007060        GO TO 060-CALCULAR-PERIODOS-E
007070     END-IF
007080     PERFORM 063-CALCULAR-UN-PERIODO THRU
007090             063-CALCULAR-UN-PERIODO-E
007100        VARYING WKS-IDXP FROM 1 BY 1
007110           UNTIL WKS-IDXP > WKS-TOTAL-PERIODOS.
007120 060-CALCULAR-PERIODOS-E. EXIT.
007130
007140 063-CALCULAR-UN-PERIODO SECTION.
007150     SET WKS-IDXC TO WKS-P-IDX-CTRL(WKS-IDXP)
007160     SET WKS-IDXG TO WKS-C-GRUPO(WKS-IDXC)
007170     COMPUTE WKS-P-DURACION(WKS-IDXP) =
007180             WKS-P-FIN(WKS-IDXP) - WKS-P-INICIO(WKS-IDXP)
007190     IF WKS-C-GRUPO(WKS-IDXC) = 0
007200          OR WKS-G-DURACION(WKS-IDXG) = 0
007210        MOVE ZEROS TO WKS-P-PORCENTAJE(WKS-IDXP)
007220     ELSE
007230        COMPUTE WKS-P-PORCENTAJE(WKS-IDXP) ROUNDED =
007240                WKS-P-DURACION(WKS-IDXP) /
007250                WKS-G-DURACION(WKS-IDXG) * 100
007260     END-IF
007270     PERFORM 064-ETIQUETA-DEL-PERIODO THRU
007280             064-ETIQUETA-DEL-PERIODO-E
007290     PERFORM 065-ESTADO-DEL-PERIODO THRU
007300             065-ESTADO-DEL-PERIODO-E
007310     PERFORM 066-COLOR-DEL-PERIODO THRU
007320             066-COLOR-DEL-PERIODO-E.
007330 063-CALCULAR-UN-PERIODO-E. EXIT.
007340
007350*             R-U4-3: DESCANSO EN BLANCO, CAS LITERAL, SI NO
007360*             "ACTIVIDAD-SECTOR".
007370 064-ETIQUETA-DEL-PERIODO SECTION.
007380     EVALUATE TRUE
007390        WHEN WKS-P-ACTIVIDAD(WKS-IDXP) = "D"
007400           MOVE SPACES TO WKS-P-ETIQUETA(WKS-IDXP)
007410        WHEN WKS-P-ACTIVIDAD(WKS-IDXP) = "CAS"
007420           MOVE "CAS" TO WKS-P-ETIQUETA(WKS-IDXP)
007430        WHEN OTHER
007440           MOVE SPACES TO WKS-P-ETIQUETA(WKS-IDXP)
007450           STRING WKS-P-ACTIVIDAD(WKS-IDXP)(1:1) DELIMITED SIZE
007460                  "-"                            DELIMITED SIZE
007470                  WKS-P-SECTOR(WKS-IDXP)          DELIMITED BY
007480                                                   SPACE
007490             INTO WKS-P-ETIQUETA(WKS-IDXP)
007500           END-STRING
007510     END-EVALUATE.
007520 064-ETIQUETA-DEL-PERIODO-E. EXIT.
007530
007540*             R-U4-4: PASADO/ACTIVO/FUTURO RESPECTO A LA HORA
007550*             ACTUAL DE LA TARJETA DE PARAMETROS.
007560 065-ESTADO-DEL-PERIODO SECTION.
007570     EVALUATE TRUE
007580        WHEN WKS-PARM-HORA-ACTUAL < WKS-HORA-S
007590           MOVE "FUT" TO WKS-P-STATUS(WKS-IDXP)
007600        WHEN WKS-PARM-HORA-ACTUAL > WKS-HORA-E
007610           MOVE "FUT" TO WKS-P-STATUS(WKS-IDXP)
007620        WHEN WKS-P-FIN(WKS-IDXP) < WKS-PARM-HORA-ACTUAL
007630           MOVE "PAS" TO WKS-P-STATUS(WKS-IDXP)
007640        WHEN WKS-P-INICIO(WKS-IDXP) > WKS-PARM-HORA-ACTUAL
007650           MOVE "FUT" TO WKS-P-STATUS(WKS-IDXP)
007660        WHEN OTHER
007670           MOVE "ACT" TO WKS-P-STATUS(WKS-IDXP)
007680     END-EVALUATE.
007690 065-ESTADO-DEL-PERIODO-E. EXIT.
007700
007710*             R-U4-5: INDICE DE COLOR POR SECTOR, EN ORDEN DE
007720*             PRIMERA APARICION, Y SELECCION ENTRE LA PALETA
007730*             BASE/OSCURA (068) SEGUN EL ROL DEL PERIODO.
007740 066-COLOR-DEL-PERIODO SECTION.
007750     IF WKS-P-SECTOR(WKS-IDXP) = SPACES
007760        MOVE ZEROS TO WKS-P-COLOR-IDX(WKS-IDXP)
007770     ELSE
007780        MOVE "N" TO WKS-ENCONTRO
007790        PERFORM 067-COMPARAR-UN-COLOR THRU
007800                067-COMPARAR-UN-COLOR-E
007810           VARYING WKS-IDXSC FROM 1 BY 1
007820              UNTIL WKS-IDXSC > WKS-TOTAL-SECT-COLOR
007830                 OR WKS-SI-ENCONTRO
007840        IF WKS-SI-ENCONTRO
007850           SUBTRACT 1 FROM WKS-IDXSC
007860        END-IF
007870        IF WKS-NO-ENCONTRO AND WKS-TOTAL-SECT-COLOR < 20
007880           ADD 1 TO WKS-TOTAL-SECT-COLOR
007890           SET WKS-IDXSC TO WKS-TOTAL-SECT-COLOR
007900           MOVE WKS-P-SECTOR(WKS-IDXP) TO
007910                WKS-SC-SECTOR(WKS-IDXSC)
007920           MOVE WKS-TOTAL-SECT-COLOR  TO WKS-SC-INDICE(WKS-IDXSC)
007930        END-IF
007940        MOVE WKS-SC-INDICE(WKS-IDXSC) TO WKS-P-COLOR-IDX(WKS-IDXP)
007950     END-IF
007960     PERFORM 068-SELECCIONAR-VARIANTE-COLOR THRU
007970             068-SELECCIONAR-VARIANTE-COLOR-E.
007980 066-COLOR-DEL-PERIODO-E. EXIT.
007990
008000 067-COMPARAR-UN-COLOR SECTION.
008010     IF WKS-SC-SECTOR(WKS-IDXSC) = WKS-P-SECTOR(WKS-IDXP)
008020        MOVE "S" TO WKS-ENCONTRO
008030     END-IF.
008040 067-COMPARAR-UN-COLOR-E. EXIT.
008050
008060*             R-U4-5: DESCANSO (INDICE 0) SIEMPRE BLANCO;
008070*             PLANIFICADOR (P) USA LA VARIANTE OSCURA; EJECUTIVO
008080*             (E) Y CAS USAN LA PALETA BASE.
008090 068-SELECCIONAR-VARIANTE-COLOR SECTION.
008100     EVALUATE TRUE
008110        WHEN WKS-P-COLOR-IDX(WKS-IDXP) = 0
008120           MOVE "BLANCO    " TO WKS-P-COLOR-NOMBRE(WKS-IDXP)
008130        WHEN WKS-P-ACTIVIDAD(WKS-IDXP) = "P"
008140           MOVE WKS-COLOR-OSCURO(WKS-P-COLOR-IDX(WKS-IDXP)) TO
008150                WKS-P-COLOR-NOMBRE(WKS-IDXP)
008160        WHEN OTHER
008170           MOVE WKS-COLOR-BASE(WKS-P-COLOR-IDX(WKS-IDXP)) TO
008180                WKS-P-COLOR-NOMBRE(WKS-IDXP)
008190     END-EVALUATE.
008200 068-SELECCIONAR-VARIANTE-COLOR-E. EXIT.
008210
008220******************************************************************
008230*  070 -- R-U5: UN BLOQUE IMPRESO POR GRUPO.                     *
008240******************************************************************
008250 070-IMPRIMIR-GRUPOS SECTION.
008260     IF WKS-TOTAL-GRUPOS = 0
008270        GO TO 070-IMPRIMIR-GRUPOS-E
008280     END-IF
008290     PERFORM 071-IMPRIMIR-UN-GRUPO THRU 071-IMPRIMIR-UN-GRUPO-E
008300        VARYING WKS-IDXG FROM 1 BY 1
008310           UNTIL WKS-IDXG > WKS-TOTAL-GRUPOS.
008320 070-IMPRIMIR-GRUPOS-E. EXIT.
008330
008340 071-IMPRIMIR-UN-GRUPO SECTION.
008350     MOVE SPACES TO WKS-LINEA-REPORTE
008360     MOVE "GRUPO"      TO WKS-LG-LITERAL
008370     MOVE WKS-IDXG     TO WKS-LG-NUMERO
008375     MOVE "SECTORES: " TO WKS-LG-SECT-LIT
008380     MOVE SPACES       TO WKS-LG-SECTORES
008390     PERFORM 072-AGREGAR-SECTOR-LINEA THRU
008400             072-AGREGAR-SECTOR-LINEA-E
008410        VARYING WKS-K FROM 1 BY 1
008420           UNTIL WKS-K > WKS-G-TOTAL-SECT(WKS-IDXG)
008422     IF WKS-IDXG = 1
008424        WRITE RPT-REC FROM WKS-LINEA-REPORTE
008426     ELSE
008428        WRITE RPT-REC FROM WKS-LINEA-REPORTE
008429           AFTER ADVANCING TOP-OF-FORM
008431     END-IF
008440     PERFORM 075-IMPRIMIR-CABECERA-INICIOS THRU
008450             075-IMPRIMIR-CABECERA-INICIOS-E
008460     PERFORM 073-IMPRIMIR-UN-CONTROLADOR THRU
008470             073-IMPRIMIR-UN-CONTROLADOR-E
008480        VARYING WKS-IDXC FROM 1 BY 1
008490           UNTIL WKS-IDXC > WKS-TOTAL-CONTROLADORES.
008500 071-IMPRIMIR-UN-GRUPO-E. EXIT.
008510
008520*             LA LINEA DE SECTORES USA EL CONJUNTO UNIDO Y
008530*             ORDENADO DEL GRUPO (WKS-G-SECTORES, ARMADO EN 051),
008540*             NO SOLO LOS DE LA SEMILLA.
008550 072-AGREGAR-SECTOR-LINEA SECTION.
008560     STRING WKS-LG-SECTORES     DELIMITED BY SPACE
008570            " "                 DELIMITED BY SIZE
008580            WKS-G-SECTORES(WKS-IDXG WKS-K) DELIMITED BY SPACE
008590       INTO WKS-LG-SECTORES
008600     END-STRING.
008610 072-AGREGAR-SECTOR-LINEA-E. EXIT.
008620
008630*             LINEA POR CONTROLADOR DEL GRUPO ACTUAL, CON UNA
008640*             LINEA DE DETALLE POR CADA UNO DE SUS PERIODOS.
008650 073-IMPRIMIR-UN-CONTROLADOR SECTION.
008660     IF WKS-C-GRUPO(WKS-IDXC) NOT = WKS-IDXG
008670        GO TO 073-IMPRIMIR-UN-CONTROLADOR-E
008680     END-IF
008690     PERFORM 074-IMPRIMIR-PERIODO-CTRL THRU
008700             074-IMPRIMIR-PERIODO-CTRL-E
008710        VARYING WKS-IDXP FROM 1 BY 1
008720           UNTIL WKS-IDXP > WKS-TOTAL-PERIODOS.
008730 073-IMPRIMIR-UN-CONTROLADOR-E. EXIT.
008740
008750 074-IMPRIMIR-PERIODO-CTRL SECTION.
008760     IF WKS-P-IDX-CTRL(WKS-IDXP) NOT = WKS-IDXC
008770        GO TO 074-IMPRIMIR-PERIODO-CTRL-E
008780     END-IF
008790     MOVE SPACES TO WKS-LINEA-REPORTE
008800     MOVE WKS-C-NOMBRE(WKS-IDXC)        TO WKS-LC-NOMBRE
008810     MOVE WKS-P-INICIO(WKS-IDXP)        TO WKS-HORA-COMPLETA
008820     MOVE WKS-HORA-HH                   TO WKS-LC-INICIO(1:2)
008830     MOVE ":"                           TO WKS-LC-INICIO(3:1)
008840     MOVE WKS-HORA-MM                   TO WKS-LC-INICIO(4:2)
008850     MOVE WKS-P-FIN(WKS-IDXP)           TO WKS-HORA-COMPLETA
008860     MOVE WKS-HORA-HH                   TO WKS-LC-FIN(1:2)
008870     MOVE ":"                           TO WKS-LC-FIN(3:1)
008880     MOVE WKS-HORA-MM                   TO WKS-LC-FIN(4:2)
008890     MOVE WKS-P-ETIQUETA(WKS-IDXP)       TO WKS-LC-ETIQUETA
008900     MOVE WKS-P-DURACION(WKS-IDXP)       TO WKS-LC-DURACION
008910     MOVE WKS-P-PORCENTAJE(WKS-IDXP)     TO WKS-LC-PORCENTAJE
008920     MOVE WKS-P-STATUS(WKS-IDXP)         TO WKS-LC-STATUS
008930     WRITE RPT-REC FROM WKS-LINEA-REPORTE.
008940 074-IMPRIMIR-PERIODO-CTRL-E. EXIT.
008950
008960******************************************************************
008970*  075 -- R-U4-6: CABECERA DE HORAS DE INICIO DISTINTAS DEL      *
008980*  GRUPO ACTUAL (WKS-IDXG), CON SU DURACION Y PORCENTAJE.        *
008990******************************************************************
009000 075-IMPRIMIR-CABECERA-INICIOS SECTION.
009010     PERFORM 076-ARMAR-TABLA-INICIOS THRU
009020             076-ARMAR-TABLA-INICIOS-E
009030     IF WKS-TOTAL-INICIOS > 1
009040        PERFORM 079-ORDENAR-INICIOS THRU 079-ORDENAR-INICIOS-E
009050     END-IF
009060     PERFORM 085-CALCULAR-DURACION-INICIO THRU
009070             085-CALCULAR-DURACION-INICIO-E
009080        VARYING WKS-IDXI FROM 1 BY 1
009090           UNTIL WKS-IDXI > WKS-TOTAL-INICIOS
009100     PERFORM 086-IMPRIMIR-LINEA-INICIOS THRU
009110             086-IMPRIMIR-LINEA-INICIOS-E.
009120 075-IMPRIMIR-CABECERA-INICIOS-E. EXIT.
009130
009140*             JUNTA LAS HORAS DE INICIO DISTINTAS DE TODOS LOS
009150*             PERIODOS DE LOS MIEMBROS DEL GRUPO WKS-IDXG, CON EL
009160*             FIN MAS TARDIO VISTO PARA CADA UNA (LO USA 085 PARA
009170*             LA DURACION DE LA ULTIMA COLUMNA).
009180 076-ARMAR-TABLA-INICIOS SECTION.
009190     MOVE ZEROS TO WKS-TOTAL-INICIOS
009200     PERFORM 077-PROBAR-PERIODO-GRUPO THRU
009210             077-PROBAR-PERIODO-GRUPO-E
009220        VARYING WKS-IDXP FROM 1 BY 1
009230           UNTIL WKS-IDXP > WKS-TOTAL-PERIODOS.
009240 076-ARMAR-TABLA-INICIOS-E. EXIT.
009250
009260 077-PROBAR-PERIODO-GRUPO SECTION.
009270     SET WKS-IDXC TO WKS-P-IDX-CTRL(WKS-IDXP)
009280     IF WKS-C-GRUPO(WKS-IDXC) NOT = WKS-IDXG
009290        GO TO 077-PROBAR-PERIODO-GRUPO-E
009300     END-IF
009310     MOVE "N" TO WKS-ENCONTRO
009320     PERFORM 078-COMPARAR-UN-INICIO THRU 078-COMPARAR-UN-INICIO-E
009330        VARYING WKS-IDXI FROM 1 BY 1
009340           UNTIL WKS-IDXI > WKS-TOTAL-INICIOS
009350              OR WKS-SI-ENCONTRO
009360     IF WKS-SI-ENCONTRO
009370        SUBTRACT 1 FROM WKS-IDXI
009380        IF WKS-P-FIN(WKS-IDXP) > WKS-INI-FIN-MAX(WKS-IDXI)
009390           MOVE WKS-P-FIN(WKS-IDXP) TO WKS-INI-FIN-MAX(WKS-IDXI)
009400        END-IF
009410     ELSE
009420        IF WKS-TOTAL-INICIOS < 50
009430           ADD 1 TO WKS-TOTAL-INICIOS
009440           SET WKS-IDXI TO WKS-TOTAL-INICIOS
009450           MOVE WKS-P-INICIO(WKS-IDXP) TO WKS-INI-HORA(WKS-IDXI)
009460           MOVE WKS-P-FIN(WKS-IDXP)    TO
009470                WKS-INI-FIN-MAX(WKS-IDXI)
009480        END-IF
009490     END-IF.
009500 077-PROBAR-PERIODO-GRUPO-E. EXIT.
009510
009520 078-COMPARAR-UN-INICIO SECTION.
009530     IF WKS-INI-HORA(WKS-IDXI) = WKS-P-INICIO(WKS-IDXP)
009540        MOVE "S" TO WKS-ENCONTRO
009550     END-IF.
009560 078-COMPARAR-UN-INICIO-E. EXIT.
009570
009580*             ORDENAMIENTO POR BURBUJA DE LAS HORAS DE INICIO
009590*             DISTINTAS (SON A LO SUMO 50, NO AMERITA SORT).
009600 079-ORDENAR-INICIOS SECTION.
009610     MOVE "S" TO WKS-CAMBIO-EN-PASADA
009620     PERFORM 083-PASADA-CANJEAR-INICIO THRU
009630             083-PASADA-CANJEAR-INICIO-E
009640        UNTIL WKS-NO-HUBO-CAMBIO.
009650 079-ORDENAR-INICIOS-E. EXIT.
009660
009670 083-PASADA-CANJEAR-INICIO SECTION.
009680     MOVE "N" TO WKS-CAMBIO-EN-PASADA
009690     PERFORM 084-COMPARAR-Y-CANJEAR-INICIO THRU
009700             084-COMPARAR-Y-CANJEAR-INICIO-E
009710        VARYING WKS-IDXI FROM 1 BY 1
009720           UNTIL WKS-IDXI > WKS-TOTAL-INICIOS - 1.
009730 083-PASADA-CANJEAR-INICIO-E. EXIT.
009740
009750 084-COMPARAR-Y-CANJEAR-INICIO SECTION.
009760     SET WKS-IDXI2 TO WKS-IDXI
009770     SET WKS-IDXI2 UP BY 1
009780     IF WKS-INI-HORA(WKS-IDXI) > WKS-INI-HORA(WKS-IDXI2)
009790        MOVE WKS-INI-HORA(WKS-IDXI)     TO WKS-INI-TEMP-HORA
009800        MOVE WKS-INI-FIN-MAX(WKS-IDXI)  TO WKS-INI-TEMP-FIN
009810        MOVE WKS-INI-HORA(WKS-IDXI2)    TO WKS-INI-HORA(WKS-IDXI)
009820        MOVE WKS-INI-FIN-MAX(WKS-IDXI2) TO
009830             WKS-INI-FIN-MAX(WKS-IDXI)
009840        MOVE WKS-INI-TEMP-HORA          TO WKS-INI-HORA(WKS-IDXI2)
009850        MOVE WKS-INI-TEMP-FIN           TO
009860             WKS-INI-FIN-MAX(WKS-IDXI2)
009870        MOVE "S" TO WKS-CAMBIO-EN-PASADA
009880     END-IF.
009890 084-COMPARAR-Y-CANJEAR-INICIO-E. EXIT.
009900
009910*             R-U4-6: DURACION = SIGUIENTE INICIO DISTINTO MENOS
009920*             ESTE; LA ULTIMA COLUMNA USA EL FIN MAS TARDIO VISTO
009930*             PARA ESA HORA DE INICIO.  PORCENTAJE SOBRE LA
009940*             DURACION DEL GRUPO (WKS-IDXG), COMO EN R-U4-2.
009950 085-CALCULAR-DURACION-INICIO SECTION.
009960     IF WKS-IDXI = WKS-TOTAL-INICIOS
009970        COMPUTE WKS-INI-DURACION(WKS-IDXI) =
009980                WKS-INI-FIN-MAX(WKS-IDXI) - WKS-INI-HORA(WKS-IDXI)
009990     ELSE
010000        SET WKS-IDXI2 TO WKS-IDXI
010010        SET WKS-IDXI2 UP BY 1
010020        COMPUTE WKS-INI-DURACION(WKS-IDXI) =
010030                WKS-INI-HORA(WKS-IDXI2) - WKS-INI-HORA(WKS-IDXI)
010040     END-IF
010050     IF WKS-G-DURACION(WKS-IDXG) = 0
010060        MOVE ZEROS TO WKS-INI-PORCENTAJE(WKS-IDXI)
010070     ELSE
010080        COMPUTE WKS-INI-PORCENTAJE(WKS-IDXI) ROUNDED =
010090                WKS-INI-DURACION(WKS-IDXI) /
010100                WKS-G-DURACION(WKS-IDXG) * 100
010110     END-IF.
010120 085-CALCULAR-DURACION-INICIO-E. EXIT.
010130
010140*             IMPRIME LAS HORAS DE INICIO EN BLOQUES DE HASTA 6
010150*             POR LINEA (REPITE EL LITERAL SI HAY MAS DE 6).
010160 086-IMPRIMIR-LINEA-INICIOS SECTION.
010170     IF WKS-TOTAL-INICIOS = 0
010180        GO TO 086-IMPRIMIR-LINEA-INICIOS-E
010190     END-IF
010200     MOVE SPACES TO WKS-LINEA-REPORTE
010210     MOVE "INICIOS:" TO WKS-CH-LITERAL
010220     MOVE ZEROS TO WKS-M
010230     PERFORM 087-AGREGAR-COLUMNA-INICIO THRU
010240             087-AGREGAR-COLUMNA-INICIO-E
010250        VARYING WKS-IDXI FROM 1 BY 1
010260           UNTIL WKS-IDXI > WKS-TOTAL-INICIOS
010270     IF WKS-M > 0
010280        WRITE RPT-REC FROM WKS-LINEA-REPORTE
010290     END-IF.
010300 086-IMPRIMIR-LINEA-INICIOS-E. EXIT.
010310
010320 087-AGREGAR-COLUMNA-INICIO SECTION.
010330     ADD 1 TO WKS-M
010340     MOVE WKS-INI-HORA(WKS-IDXI)        TO WKS-HORA-COMPLETA
010350     MOVE WKS-HORA-HH                   TO WKS-CH-HORA(WKS-M)(1:2)
010360     MOVE ":"                           TO WKS-CH-HORA(WKS-M)(3:1)
010370     MOVE WKS-HORA-MM                   TO WKS-CH-HORA(WKS-M)(4:2)
010380     MOVE WKS-INI-DURACION(WKS-IDXI)    TO WKS-CH-DURACION(WKS-M)
010390     MOVE WKS-INI-PORCENTAJE(WKS-IDXI)  TO WKS-CH-PORC(WKS-M)
010400     IF WKS-M = 6
010410        WRITE RPT-REC FROM WKS-LINEA-REPORTE
010420        MOVE SPACES TO WKS-LINEA-REPORTE
010430        MOVE "INICIOS:" TO WKS-CH-LITERAL
010440        MOVE ZEROS TO WKS-M
010450     END-IF.
010460 087-AGREGAR-COLUMNA-INICIO-E. EXIT.
010470
010480******************************************************************
010490*  080 -- R-U4-8/U5: VISTA PERSONAL DEL CONTROLADOR DESIGNADO.   *
010500******************************************************************
010510 080-VISTA-PERSONAL SECTION.
010520     IF WKS-PARM-DESIGNADO = ZEROS
010530        GO TO 080-VISTA-PERSONAL-E
010540     END-IF
010550     MOVE SPACES TO WKS-LINEA-REPORTE
010560     MOVE "VISTA CONTROLADOR" TO WKS-LIN-TEXTO(1:18)
010570     WRITE RPT-REC FROM WKS-LINEA-REPORTE
010580     PERFORM 081-PERIODO-DESIGNADO THRU 081-PERIODO-DESIGNADO-E
010590        VARYING WKS-IDXP FROM 1 BY 1
010600           UNTIL WKS-IDXP > WKS-TOTAL-PERIODOS.
010610 080-VISTA-PERSONAL-E. EXIT.
010620
010630 081-PERIODO-DESIGNADO SECTION.
010640     IF WKS-P-ATC-ID(WKS-IDXP) NOT = WKS-PARM-DESIGNADO
010650        GO TO 081-PERIODO-DESIGNADO-E
010660     END-IF
010670     MOVE SPACES TO WKS-LINEA-REPORTE
010672     MOVE WKS-P-INICIO(WKS-IDXP)     TO WKS-HORA-COMPLETA
010674     MOVE WKS-HORA-HH                TO WKS-LC-INICIO(1:2)
010676     MOVE ":"                        TO WKS-LC-INICIO(3:1)
010678     MOVE WKS-HORA-MM                TO WKS-LC-INICIO(4:2)
010680     MOVE WKS-P-FIN(WKS-IDXP)        TO WKS-HORA-COMPLETA
010682     MOVE WKS-HORA-HH                TO WKS-LC-FIN(1:2)
010684     MOVE ":"                        TO WKS-LC-FIN(3:1)
010686     MOVE WKS-HORA-MM                TO WKS-LC-FIN(4:2)
010688     MOVE WKS-P-ETIQUETA(WKS-IDXP)   TO WKS-LC-ETIQUETA
010690     MOVE WKS-P-STATUS(WKS-IDXP)     TO WKS-LC-STATUS
010700     MOVE "N" TO WKS-ENCONTRO
010710     PERFORM 082-COMPANERO-DEL-PERIODO THRU
010720             082-COMPANERO-DEL-PERIODO-E
010730        VARYING WKS-J FROM 1 BY 1
010740           UNTIL WKS-J > WKS-TOTAL-PERIODOS
010750              OR WKS-SI-ENCONTRO
010760     WRITE RPT-REC FROM WKS-LINEA-REPORTE.
010770 081-PERIODO-DESIGNADO-E. EXIT.
010780
010790*             R-U4-8: OTRO PERIODO ES "COMPAÑERO" SI COINCIDEN
010800*             INICIO, FIN Y SECTOR, Y ES DE OTRO CONTROLADOR. SE
010810*             IMPRIME SU ACTIVIDAD (WKS-LC-COMPANERO-ACT) PARA
010815*             DISTINGUIR SI ES EL EJECUTIVO (E) O EL PLANIFICADOR
010817*             (P) DEL PAR.  EL PRIMER COMPAÑERO ENCONTRADO SE
010820*             IMPRIME EN LA MISMA LINEA (EL PARTE NO LIMITA A
010830*             UNO, PERO EL ANCHO DE 132 COLUMNAS SI LO HACE EN LA
010835*             PRACTICA).
010840 082-COMPANERO-DEL-PERIODO SECTION.
010850     IF WKS-P-ATC-ID(WKS-J) = WKS-PARM-DESIGNADO
010860        GO TO 082-COMPANERO-DEL-PERIODO-E
010870     END-IF
010880     IF WKS-P-INICIO(WKS-J) NOT = WKS-P-INICIO(WKS-IDXP)
010890          OR WKS-P-FIN(WKS-J) NOT = WKS-P-FIN(WKS-IDXP)
010900          OR WKS-P-SECTOR(WKS-J) NOT = WKS-P-SECTOR(WKS-IDXP)
010910        GO TO 082-COMPANERO-DEL-PERIODO-E
010920     END-IF
010930     SET WKS-IDXC TO WKS-P-IDX-CTRL(WKS-J)
010940     MOVE WKS-C-NOMBRE(WKS-IDXC)   TO WKS-LC-NOMBRE
010945     MOVE WKS-P-ACTIVIDAD(WKS-J)   TO WKS-LC-COMPANERO-ACT
010950     MOVE "S" TO WKS-ENCONTRO.
010960 082-COMPANERO-DEL-PERIODO-E. EXIT.
010970
010980******************************************************************
010990*  090 -- TOTALES DE CONTROL DE FIN DE CORRIDA (R-U4-7 Y PARTE). *
011000******************************************************************
011010 090-TOTALES SECTION.
011020     MOVE SPACES TO WKS-LINEA-REPORTE
011030     MOVE "MARCADOR: " TO WKS-LM-LITERAL
011040     PERFORM 091-CALCULAR-MARCADOR THRU 091-CALCULAR-MARCADOR-E
011050     MOVE WKS-PORCENTAJE-CALC TO WKS-LM-VALOR
011060     MOVE "%" TO WKS-LM-PORC
011070     WRITE RPT-REC FROM WKS-LINEA-REPORTE
011080     DISPLAY "ATCGRP - TOTALES DE CONTROL"
011090     DISPLAY "  GRUPOS FORMADOS    : " WKS-TOTAL-GRUPOS
011100     DISPLAY "  CONTROLADORES      : " WKS-TOTAL-CONTROLADORES
011110     DISPLAY "  PERIODOS ANALIZADOS: " WKS-TOTAL-PERIODOS.
011120 090-TOTALES-E. EXIT.
011130
011140*             R-U4-7: POSICION DEL MARCADOR DE HORA ACTUAL SOBRE
011150*             EL RANGO GLOBAL DEL ESTADILLO (WKS-HORA-S/-E).
011160 091-CALCULAR-MARCADOR SECTION.
011170     EVALUATE TRUE
011180        WHEN WKS-PARM-HORA-ACTUAL < WKS-HORA-S
011190           MOVE ZEROS TO WKS-PORCENTAJE-CALC
011200        WHEN WKS-PARM-HORA-ACTUAL > WKS-HORA-E
011210           MOVE 100 TO WKS-PORCENTAJE-CALC
011220        WHEN WKS-HORA-E = WKS-HORA-S
011230           MOVE ZEROS TO WKS-PORCENTAJE-CALC
011240        WHEN OTHER
011250           COMPUTE WKS-PORCENTAJE-CALC ROUNDED =
011260              (WKS-PARM-HORA-ACTUAL - WKS-HORA-S) /
011270              (WKS-HORA-E - WKS-HORA-S) * 100
011280     END-EVALUATE.
011290 091-CALCULAR-MARCADOR-E. EXIT.
