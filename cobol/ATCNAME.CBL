000100******************************************************************
000110* FECHA       : 14/03/1989                                       *
000120* PROGRAMADOR : C. MENDOZA LUNA                                  *
000130* APLICACION  : CONTROL DE TRANSITO AEREO                        *
000140* PROGRAMA    : ATCNAME                                          *
000150* TIPO        : SUBRUTINA (CALL)                                 *
000160* DESCRIPCION : RUTINA COMUN DE NOMBRES.  PARTE UN NOMBRE EN     *
000170*             : FORMATO "APELLIDOS NOMBRE" EN SUS DOS APELLIDOS  *
000180*             : Y EL NOMBRE DE PILA, LOS CAPITALIZA PARA         *
000190*             : PANTALLA/REPORTE, CALCULA LA LLAVE NORMALIZADA   *
000200*             : (SIN TILDES, MINUSCULAS) PARA CRUCES CONTRA EL   *
000210*             : MAESTRO, Y RESUELVE SI UN NOMBRE DE TURNERO O    *
000220*             : ESTADILLO COINCIDE CON UN REGISTRO DEL MAESTRO.  *
000230* ARCHIVOS    : NO APLICA (SUBRUTINA SIN E/S)                    *
000240* PROGRAMA(S) : LLAMADA POR ATCTUR Y ATCEST                      *
000250******************************************************************
000260* BITACORA DE CAMBIOS
000270*-----------------------------------------------------------------
000280* 14/03/1989  CML  ALTA INICIAL.  SOLO PARTIA EN DOS PALABRAS,
000290*                  NO RECONOCIA PREPOSICIONES.
000300* 02/09/1990  CML  SE AGREGA RECONOCIMIENTO DE "DE"/"DEL" SIMPLE.
000310* 19/11/1991  RPQ  SE AGREGA "DA"/"DAS"/"DO"/"DOS" (APORTE
000320*                  PORTUGUES/GALLEGO, CONTROLADORES VISITANTES).
000330* 07/05/1993  RPQ  SE AGREGA COMBINACION "DE LA"/"DEL LOS" COMO
000340*                  UN SOLO APELLIDO DE TRES PALABRAS.
000350* 23/01/1995  CML  FUNCION DE CAPITALIZACION PARA REPORTES.
000360* 30/06/1996  JLF  NORMALIZACION SIN TILDES PARA CRUCE DE NOMBRES
000370*                  CONTRA EL MAESTRO (PROBLEMA DE ACENTOS EN
000380*                  TURNERO DIGITALIZADO).
000390* 11/02/1998  JLF  FUNCION DE COMPARACION (R-U1-4) PARA USO DE
000400*                  ATCTUR Y ATCEST, EVITA DUPLICADOS EN MAESTRO.
000410* 14/12/1998  MGR  REVISION Y2K: FECHAS DE CONTROL A 4 DIGITOS EN
000420*                  TODA LA BITACORA (SIN IMPACTO FUNCIONAL).
000430* 09/08/2001  MGR  CORRECCION: PREPOSICION FINAL SIN PALABRA
000440*                  SIGUIENTE YA NO SE CONSUME (TICKET ATC-0114).
000450* 17/04/2004  MGR  AJUSTE DE LONGITUD DE TABLA DE PALABRAS A 10.
000460* 22/10/2009  DVH  SE ACTIVA MODO PRUEBA (UPSI-0) PARA TRAZA DE
000470*                  DESARROLLO SIN TOCAR EL JCL DE PRODUCCION.
000480******************************************************************
000490 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    ATCNAME.
000510 AUTHOR.        C. MENDOZA LUNA.
000520 INSTALLATION.  CENTRO DE PROCESO DE DATOS - CONTROL DE TRANSITO
000530                 AEREO.
000540 DATE-WRITTEN.  14/03/1989.
000550 DATE-COMPILED. 22/10/2009.
000560 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     UPSI-0 IS WS-MODO-PRUEBA ON  STATUS IS WS-TRAZA-SI
000610                              OFF STATUS IS WS-TRAZA-NO
000620     CLASS LETRA-VOCAL IS "A" "E" "I" "O" "U"
000630                           "a" "e" "i" "o" "u".
000640 DATA DIVISION.
000650 WORKING-STORAGE SECTION.
000660******************************************************************
000670*              C O N T A D O R E S   Y   S W I T C H E S         *
000680******************************************************************
000690 77  WKS-TOTAL-PALABRAS         PIC 9(02) COMP    VALUE ZEROS.
000700 77  WKS-IDX-PALABRA            PIC 9(02) COMP    VALUE ZEROS.
000710 77  WKS-SURNAME-COUNT          PIC 9(01) COMP    VALUE ZEROS.
000720 77  WKS-N-PALABRAS             PIC 9(01) COMP    VALUE ZEROS.
000730 77  WKS-J                      PIC 9(02) COMP    VALUE ZEROS.
000740 77  WKS-K                      PIC 9(02) COMP    VALUE ZEROS.
000750 77  WKS-PUNTERO                PIC 9(03) COMP    VALUE 1.
000760
000770 01  WKS-FLAGS-APELLIDO         PIC X(01) VALUE "N".
000780     88  WKS-FIN-APELLIDOS                 VALUE "S".
000790     88  WKS-NO-FIN-APELLIDOS              VALUE "N".
000800     88  FILLER                            VALUE "X".
000810
000820******************************************************************
000830*         A R E A   D E   P A R T I C I O N   D E   P A L A B R A S
000840******************************************************************
000850 01  WKS-CAP-ENTRADA            PIC X(60) VALUE SPACES.
000860 01  WKS-PALABRAS-GRUPO.
000870     02  WKS-PALABRA  OCCURS 10 PIC X(20) VALUE SPACES.
000880     02  FILLER                  PIC X(04) VALUE SPACES.
000890
000900 01  WKS-BUFFERS-DE-NOMBRE.
000910     02  WKS-SURNAME-BUF         PIC X(40) VALUE SPACES.
000920     02  WKS-GIVEN-BUF           PIC X(25) VALUE SPACES.
000930     02  WKS-OUT-GIVEN           PIC X(25) VALUE SPACES.
000940     02  WKS-OUT-SURN            PIC X(35) VALUE SPACES.
000950     02  WKS-CAP-SALIDA          PIC X(40) VALUE SPACES.
000960     02  FILLER                  PIC X(05) VALUE SPACES.
000970
000980 01  WKS-PALABRA-TRANS          PIC X(20) VALUE SPACES.
000990 01  WKS-PALABRA-TRANS-R  REDEFINES WKS-PALABRA-TRANS.
001000     02  WKS-PRIMERA-LETRA      PIC X(01).
001010     02  FILLER                 PIC X(19).
001020
001030******************************************************************
001040*             A R E A   D E   N O R M A L I Z A C I O N          *
001050******************************************************************
001060 01  WKS-NORMALIZACION.
001070     02  WKS-NORM-ENTRADA        PIC X(96) VALUE SPACES.
001080     02  WKS-NORM-SALIDA         PIC X(96) VALUE SPACES.
001090     02  WKS-NORM-A1             PIC X(96) VALUE SPACES.
001100     02  WKS-NORM-A2             PIC X(96) VALUE SPACES.
001110     02  WKS-NORM-B1             PIC X(96) VALUE SPACES.
001120     02  WKS-NORM-B2             PIC X(96) VALUE SPACES.
001130     02  FILLER                  PIC X(04) VALUE SPACES.
001140
001150*             VISTA ALTERNA DEL AREA DE NORMALIZACION USADA POR
001160*             LA COMPARACION "APELLIDOS NOMBRE" COMPLETA (R-U1-4)
001170 01  WKS-COMBINADOS REDEFINES WKS-NORMALIZACION.
001180     02  WKS-COMB-ROSTER         PIC X(96).
001190     02  WKS-COMB-MAESTRO        PIC X(96).
001200     02  FILLER                  PIC X(192).
001210
001220******************************************************************
001230*      T A B L A   D E   P R E P O S I C I O N E S   ( F I J A )
001240******************************************************************
001250 01  WKS-TABLA-PREPOS.
001260     02  FILLER  PIC X(05) VALUE "DE   ".
001270     02  FILLER  PIC X(05) VALUE "DEL  ".
001280     02  FILLER  PIC X(05) VALUE "LA   ".
001290     02  FILLER  PIC X(05) VALUE "LOS  ".
001300     02  FILLER  PIC X(05) VALUE "LAS  ".
001310     02  FILLER  PIC X(05) VALUE "DA   ".
001320     02  FILLER  PIC X(05) VALUE "DAS  ".
001330     02  FILLER  PIC X(05) VALUE "DO   ".
001340     02  FILLER  PIC X(05) VALUE "DOS  ".
001350 01  WKS-TABLA-PREPOS-R  REDEFINES WKS-TABLA-PREPOS.
001360     02  WKS-PREPOS  OCCURS 9 INDEXED BY WKS-IDXP PIC X(05).
001370
001380 LINKAGE SECTION.
001390 01  LK-PARM-NOMBRE.
001400     02  LK-FUNCION              PIC X(01).
001410         88  LK-FUNCION-PARTIR              VALUE "P".
001420         88  LK-FUNCION-NORMALIZAR          VALUE "N".
001430         88  LK-FUNCION-COMPARAR            VALUE "M".
001440     02  LK-NOMBRE-ENTRADA       PIC X(60).
001450     02  LK-GIVEN-NAME           PIC X(25).
001460     02  LK-SURNAMES             PIC X(35).
001470     02  LK-NOMBRE-NORMAL        PIC X(60).
001480     02  LK-COINCIDE             PIC X(01).
001490         88  LK-SI-COINCIDE                 VALUE "S".
001500         88  LK-NO-COINCIDE                 VALUE "N".
001510     02  FILLER                  PIC X(05).
001520
001530******************************************************************
001540 PROCEDURE DIVISION USING LK-PARM-NOMBRE.
001550******************************************************************
001560 000-MAIN SECTION.
001570     EVALUATE TRUE
001580        WHEN LK-FUNCION-PARTIR
001590             PERFORM 100-PARTIR-Y-CAPITALIZAR
001600                THRU  100-PARTIR-Y-CAPITALIZAR-E
001610             MOVE WKS-OUT-GIVEN TO LK-GIVEN-NAME
001620             MOVE WKS-OUT-SURN  TO LK-SURNAMES
001630        WHEN LK-FUNCION-NORMALIZAR
001640             MOVE LK-NOMBRE-ENTRADA TO WKS-NORM-ENTRADA
001650             PERFORM 300-NORMALIZAR-BUFFER
001660                THRU  300-NORMALIZAR-BUFFER-E
001670             MOVE WKS-NORM-SALIDA(1:60) TO LK-NOMBRE-NORMAL
001680        WHEN LK-FUNCION-COMPARAR
001690             PERFORM 400-COMPARAR
001700                THRU  400-COMPARAR-E
001710        WHEN OTHER
001720             MOVE "N" TO LK-COINCIDE
001730     END-EVALUATE
001740     GOBACK.
001750 000-MAIN-E. EXIT.
001760
001770******************************************************************
001780*  100-PARTIR-Y-CAPITALIZAR -- R-U1-1 (PARTIR) Y R-U1-2 (CAPITA-
001790*  LIZAR).  PRODUCE WKS-OUT-GIVEN / WKS-OUT-SURN YA CAPITALIZADOS
001800*  PARA DESPLIEGUE, A PARTIR DE LK-NOMBRE-ENTRADA.
001810******************************************************************
001820 100-PARTIR-Y-CAPITALIZAR SECTION.
001830     MOVE LK-NOMBRE-ENTRADA TO WKS-CAP-ENTRADA
001840     PERFORM 210-PARTIR-EN-PALABRAS THRU 210-PARTIR-EN-PALABRAS-E
001850     PERFORM 110-TOMAR-APELLIDOS    THRU 110-TOMAR-APELLIDOS-E
001860     PERFORM 120-ARMAR-NOMBRE       THRU 120-ARMAR-NOMBRE-E
001870
001880     MOVE WKS-SURNAME-BUF TO WKS-CAP-ENTRADA
001890     PERFORM 220-CAPITALIZAR-PALABRAS
001900        THRU 220-CAPITALIZAR-PALABRAS-E
001910     MOVE WKS-CAP-SALIDA(1:35) TO WKS-OUT-SURN
001920
001930     MOVE WKS-GIVEN-BUF   TO WKS-CAP-ENTRADA
001940     PERFORM 220-CAPITALIZAR-PALABRAS
001950        THRU 220-CAPITALIZAR-PALABRAS-E
001960     MOVE WKS-CAP-SALIDA(1:25) TO WKS-OUT-GIVEN.
001970 100-PARTIR-Y-CAPITALIZAR-E. EXIT.
001980
001990******************************************************************
002000*  110-TOMAR-APELLIDOS -- RECORRE LA TABLA DE PALABRAS Y TOMA,
002010*  EXACTAMENTE, LOS DOS APELLIDOS (R-U1-1).
002020******************************************************************
002030 110-TOMAR-APELLIDOS SECTION.
002040     MOVE 1     TO WKS-IDX-PALABRA
002050     MOVE 1     TO WKS-PUNTERO
002060     MOVE ZERO  TO WKS-SURNAME-COUNT
002070     MOVE SPACES TO WKS-SURNAME-BUF
002080     SET WKS-NO-FIN-APELLIDOS TO TRUE
002090     PERFORM 111-TOMAR-UN-APELLIDO THRU 111-TOMAR-UN-APELLIDO-E
002100        UNTIL WKS-SURNAME-COUNT = 2
002110           OR WKS-IDX-PALABRA > WKS-TOTAL-PALABRAS
002120           OR WKS-FIN-APELLIDOS.
002130 110-TOMAR-APELLIDOS-E. EXIT.
002140
002150 111-TOMAR-UN-APELLIDO SECTION.
002160     EVALUATE TRUE
002170        WHEN (WKS-PALABRA(WKS-IDX-PALABRA) = "DE" OR
002180              WKS-PALABRA(WKS-IDX-PALABRA) = "DEL")
002190             AND WKS-IDX-PALABRA < WKS-TOTAL-PALABRAS
002200             AND (WKS-PALABRA(WKS-IDX-PALABRA + 1) = "LA"  OR
002210                  WKS-PALABRA(WKS-IDX-PALABRA + 1) = "LOS" OR
002220                  WKS-PALABRA(WKS-IDX-PALABRA + 1) = "LAS")
002230             IF (WKS-IDX-PALABRA + 2) <= WKS-TOTAL-PALABRAS
002240                MOVE 3 TO WKS-N-PALABRAS
002250                PERFORM 112-AGREGAR-PALABRA THRU
002260                        112-AGREGAR-PALABRA-E
002270                        VARYING WKS-J FROM WKS-IDX-PALABRA BY 1
002280                        UNTIL WKS-J > WKS-IDX-PALABRA +
002290                                      WKS-N-PALABRAS - 1
002300                ADD 3 TO WKS-IDX-PALABRA
002310                ADD 1 TO WKS-SURNAME-COUNT
002320             ELSE
002330                SET WKS-FIN-APELLIDOS TO TRUE
002340             END-IF
002350        WHEN WKS-PALABRA(WKS-IDX-PALABRA) = "DE"  OR
002360             WKS-PALABRA(WKS-IDX-PALABRA) = "DEL" OR
002370             WKS-PALABRA(WKS-IDX-PALABRA) = "DA"  OR
002380             WKS-PALABRA(WKS-IDX-PALABRA) = "DAS" OR
002390             WKS-PALABRA(WKS-IDX-PALABRA) = "DO"  OR
002400             WKS-PALABRA(WKS-IDX-PALABRA) = "DOS"
002410             IF WKS-IDX-PALABRA < WKS-TOTAL-PALABRAS
002420                MOVE 2 TO WKS-N-PALABRAS
002430                PERFORM 112-AGREGAR-PALABRA THRU
002440                        112-AGREGAR-PALABRA-E
002450                        VARYING WKS-J FROM WKS-IDX-PALABRA BY 1
002460                        UNTIL WKS-J > WKS-IDX-PALABRA +
002470                                      WKS-N-PALABRAS - 1
002480                ADD 2 TO WKS-IDX-PALABRA
002490                ADD 1 TO WKS-SURNAME-COUNT
002500             ELSE
002510                SET WKS-FIN-APELLIDOS TO TRUE
002520             END-IF
002530        WHEN OTHER
002540             MOVE 1 TO WKS-N-PALABRAS
002550             PERFORM 112-AGREGAR-PALABRA THRU
002560                     112-AGREGAR-PALABRA-E
002570                     VARYING WKS-J FROM WKS-IDX-PALABRA BY 1
002580                     UNTIL WKS-J > WKS-IDX-PALABRA +
002590                                   WKS-N-PALABRAS - 1
002600             ADD 1 TO WKS-IDX-PALABRA
002610             ADD 1 TO WKS-SURNAME-COUNT
002620     END-EVALUATE.
002630 111-TOMAR-UN-APELLIDO-E. EXIT.
002640
002650*----> TICKET ATC-0114 (09/08/2001): UNA SOLA PALABRA SE AGREGA   ATC0114A
002660*      POR VUELTA, AVANZANDO WKS-PUNTERO EN EL BUFFER DE APELLIDO ATC0114A
002670 112-AGREGAR-PALABRA SECTION.
002680     STRING WKS-PALABRA(WKS-J)  DELIMITED BY SPACE
002690            " "                 DELIMITED BY SIZE
002700       INTO WKS-SURNAME-BUF
002710       WITH POINTER WKS-PUNTERO
002720     END-STRING.
002730 112-AGREGAR-PALABRA-E. EXIT.
002740
002750******************************************************************
002760*  120-ARMAR-NOMBRE -- TODO LO QUE QUEDA DESPUES DE LOS DOS
002770*  APELLIDOS ES EL NOMBRE DE PILA (R-U1-1, ULTIMA FRASE).
002780******************************************************************
002790 120-ARMAR-NOMBRE SECTION.
002800     MOVE SPACES TO WKS-GIVEN-BUF
002810     MOVE 1      TO WKS-PUNTERO
002820     PERFORM 121-AGREGAR-PALABRA-NOMBRE
002830        THRU  121-AGREGAR-PALABRA-NOMBRE-E
002840        VARYING WKS-J FROM WKS-IDX-PALABRA BY 1
002850           UNTIL WKS-J > WKS-TOTAL-PALABRAS.
002860 120-ARMAR-NOMBRE-E. EXIT.
002870
002880 121-AGREGAR-PALABRA-NOMBRE SECTION.
002890     STRING WKS-PALABRA(WKS-J)  DELIMITED BY SPACE
002900            " "                 DELIMITED BY SIZE
002910       INTO WKS-GIVEN-BUF
002920       WITH POINTER WKS-PUNTERO
002930     END-STRING.
002940 121-AGREGAR-PALABRA-NOMBRE-E. EXIT.
002950
002960******************************************************************
002970*  210-PARTIR-EN-PALABRAS -- DESARMA WKS-CAP-ENTRADA EN PALABRAS
002980*  SEPARADAS POR ESPACIOS (HASTA 10).  RUTINA GENERICA USADA POR
002990*  EL PARTIDOR PRINCIPAL Y POR EL CAPITALIZADOR.
003000******************************************************************
003010 210-PARTIR-EN-PALABRAS SECTION.
003020     MOVE SPACES TO WKS-PALABRAS-GRUPO
003030     UNSTRING WKS-CAP-ENTRADA DELIMITED BY ALL SPACES
003040         INTO WKS-PALABRA(1)  WKS-PALABRA(2)  WKS-PALABRA(3)
003050              WKS-PALABRA(4)  WKS-PALABRA(5)  WKS-PALABRA(6)
003060              WKS-PALABRA(7)  WKS-PALABRA(8)  WKS-PALABRA(9)
003070              WKS-PALABRA(10)
003080         TALLYING IN WKS-TOTAL-PALABRAS
003090     END-UNSTRING
003100     IF WKS-TOTAL-PALABRAS > 10
003110        MOVE 10 TO WKS-TOTAL-PALABRAS
003120     END-IF.
003130 210-PARTIR-EN-PALABRAS-E. EXIT.
003140
003150******************************************************************
003160*  220-CAPITALIZAR-PALABRAS -- R-U1-2.  PRIMERA LETRA MAYUSCULA,
003170*  RESTO MINUSCULA, SALVO PREPOSICIONES QUE VAN TOTALMENTE EN
003180*  MINUSCULA.  ENTRADA EN WKS-CAP-ENTRADA, SALIDA EN
003190*  WKS-CAP-SALIDA.
003200******************************************************************
003210 220-CAPITALIZAR-PALABRAS SECTION.
003220     MOVE SPACES TO WKS-CAP-SALIDA
003230     PERFORM 210-PARTIR-EN-PALABRAS THRU 210-PARTIR-EN-PALABRAS-E
003240     MOVE 1 TO WKS-PUNTERO
003250     PERFORM 230-TRANSFORMAR-PALABRA
003260        THRU  230-TRANSFORMAR-PALABRA-E
003270        VARYING WKS-K FROM 1 BY 1
003280           UNTIL WKS-K > WKS-TOTAL-PALABRAS.
003290 220-CAPITALIZAR-PALABRAS-E. EXIT.
003300
003310 230-TRANSFORMAR-PALABRA SECTION.
003320     IF WKS-PALABRA(WKS-K) NOT = SPACES
003330        MOVE WKS-PALABRA(WKS-K) TO WKS-PALABRA-TRANS
003340        INSPECT WKS-PALABRA-TRANS CONVERTING
003350           "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003360        TO      "abcdefghijklmnopqrstuvwxyz"
003370        SET WKS-IDXP TO 1
003380        SEARCH WKS-PREPOS
003390           AT END
003400              INSPECT WKS-PRIMERA-LETRA CONVERTING
003410                 "abcdefghijklmnopqrstuvwxyz"
003420              TO      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003430           WHEN WKS-PREPOS(WKS-IDXP) = WKS-PALABRA(WKS-K)
003440              CONTINUE
003450        END-SEARCH
003460        STRING WKS-PALABRA-TRANS DELIMITED BY SPACE
003470               " "               DELIMITED BY SIZE
003480          INTO WKS-CAP-SALIDA
003490          WITH POINTER WKS-PUNTERO
003500        END-STRING
003510     END-IF.
003520 230-TRANSFORMAR-PALABRA-E. EXIT.
003530
003540******************************************************************
003550*  300-NORMALIZAR-BUFFER -- R-U1-3.  QUITA TILDES Y PASA TODO A
003560*  MINUSCULA PARA OBTENER LA LLAVE DE CRUCE CONTRA EL MAESTRO.
003570******************************************************************
003580 300-NORMALIZAR-BUFFER SECTION.
003590     MOVE WKS-NORM-ENTRADA TO WKS-NORM-SALIDA
003600     INSPECT WKS-NORM-SALIDA CONVERTING
003610        "ÁÉÍÓÚÜÑ"
003620     TO "AEIOUUN"
003630     INSPECT WKS-NORM-SALIDA CONVERTING
003640        "áéíóúüñ"
003650     TO "aeiouun"
003660     INSPECT WKS-NORM-SALIDA CONVERTING
003670        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003680     TO "abcdefghijklmnopqrstuvwxyz".
003690 300-NORMALIZAR-BUFFER-E. EXIT.
003700
003710******************************************************************
003720*  400-COMPARAR -- R-U1-4.  LK-NOMBRE-ENTRADA ES EL NOMBRE CRUDO
003730*  DEL TURNERO/ESTADILLO; LK-GIVEN-NAME/LK-SURNAMES TRAEN (DE
003740*  ENTRADA) EL NOMBRE YA PARTIDO DE UN REGISTRO DEL MAESTRO.
003750******************************************************************
003760 400-COMPARAR SECTION.
003770     MOVE LK-NOMBRE-ENTRADA TO WKS-CAP-ENTRADA
003780     PERFORM 210-PARTIR-EN-PALABRAS THRU 210-PARTIR-EN-PALABRAS-E
003790     PERFORM 110-TOMAR-APELLIDOS    THRU 110-TOMAR-APELLIDOS-E
003800     PERFORM 120-ARMAR-NOMBRE       THRU 120-ARMAR-NOMBRE-E
003810     MOVE WKS-SURNAME-BUF(1:35) TO WKS-OUT-SURN
003820     MOVE WKS-GIVEN-BUF(1:25)   TO WKS-OUT-GIVEN
003830
003840     MOVE WKS-OUT-GIVEN  TO WKS-NORM-ENTRADA
003850     PERFORM 300-NORMALIZAR-BUFFER THRU 300-NORMALIZAR-BUFFER-E
003860     MOVE WKS-NORM-SALIDA TO WKS-NORM-A1
003870
003880     MOVE WKS-OUT-SURN   TO WKS-NORM-ENTRADA
003890     PERFORM 300-NORMALIZAR-BUFFER THRU 300-NORMALIZAR-BUFFER-E
003900     MOVE WKS-NORM-SALIDA TO WKS-NORM-A2
003910
003920     MOVE LK-GIVEN-NAME  TO WKS-NORM-ENTRADA
003930     PERFORM 300-NORMALIZAR-BUFFER THRU 300-NORMALIZAR-BUFFER-E
003940     MOVE WKS-NORM-SALIDA TO WKS-NORM-B1
003950
003960     MOVE LK-SURNAMES    TO WKS-NORM-ENTRADA
003970     PERFORM 300-NORMALIZAR-BUFFER THRU 300-NORMALIZAR-BUFFER-E
003980     MOVE WKS-NORM-SALIDA TO WKS-NORM-B2
003990
004000     SET LK-NO-COINCIDE TO TRUE
004010     IF WKS-NORM-A1 = WKS-NORM-B1 AND WKS-NORM-A2 = WKS-NORM-B2
004020        SET LK-SI-COINCIDE TO TRUE
004030     ELSE
004040        STRING WKS-OUT-SURN DELIMITED BY SPACE
004050               " "          DELIMITED BY SIZE
004060               WKS-OUT-GIVEN DELIMITED BY SPACE
004070          INTO WKS-NORM-ENTRADA
004080        END-STRING
004090        PERFORM 300-NORMALIZAR-BUFFER THRU
004100                300-NORMALIZAR-BUFFER-E
004110        MOVE WKS-NORM-SALIDA TO WKS-COMB-ROSTER
004120
004130        STRING LK-SURNAMES   DELIMITED BY SPACE
004140               " "           DELIMITED BY SIZE
004150               LK-GIVEN-NAME DELIMITED BY SPACE
004160          INTO WKS-NORM-ENTRADA
004170        END-STRING
004180        PERFORM 300-NORMALIZAR-BUFFER THRU
004190                300-NORMALIZAR-BUFFER-E
004200        MOVE WKS-NORM-SALIDA TO WKS-COMB-MAESTRO
004210
004220        IF WKS-COMB-ROSTER = WKS-COMB-MAESTRO
004230           SET LK-SI-COINCIDE TO TRUE
004240        END-IF
004250     END-IF
004260     IF WS-TRAZA-SI
004270        DISPLAY "ATCNAME TRAZA: " WKS-NORM-A1 "/" WKS-NORM-A2
004280                " VS "            WKS-NORM-B1 "/" WKS-NORM-B2
004290                " -> "            LK-COINCIDE
004300     END-IF.
004310 400-COMPARAR-E. EXIT.
