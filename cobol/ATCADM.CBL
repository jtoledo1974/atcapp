000100******************************************************************
000110* FECHA       : 30/08/1993                                       *
000120* PROGRAMADOR : J. L. FRANCO OYOLA                               *
000130* APLICACION  : CONTROL DE TRANSITO AEREO                        *
000140* PROGRAMA    : ATCADM                                           *
000150* DESCRIPCION : DETERMINACION DE ADMINISTRADOR POR CORREO.  SE    *
000160*             : BUSCA EL CORREO EN EL MAESTRO; SI EXISTE SE        *
000170*             : DEVUELVE SU BANDERA; SI NO EXISTE, SE CONCEDE      *
000180*             : EL ALTA COMO ADMINISTRADOR UNICAMENTE CUANDO EL    *
000190*             : MAESTRO TODAVIA NO TIENE NINGUN ADMINISTRADOR      *
000200*             : (EL PRIMER USUARIO DEL SISTEMA QUEDA COMO ADMIN). *
000210* ARCHIVOS    : ATC-MASTER (ENTRADA)                              *
000220* PARAMETROS  : TARJETA DE CONTROL POR SYSIN: CORREO A CONSULTAR *
000230*             : (30 POSICIONES).                                  *
000240******************************************************************
000250* BITACORA DE CAMBIOS
000260*-----------------------------------------------------------------
000270* 30/08/1993  JLF  ALTA INICIAL.
000280* 12/02/1996  RPQ  SE AGREGA LA REGLA DE "PRIMER USUARIO ES
000290*                  ADMINISTRADOR" CUANDO EL CORREO NO EXISTE Y EL
000300*                  MAESTRO NO TIENE ADMINISTRADORES.
000310* 03/11/1998  RPQ  REVISION Y2K: SIN CAMBIOS, EL PROGRAMA NO
000320*                  MANEJA FECHAS.
000330* 14/06/2002  MGR  TICKET ATC-0133: LA COMPARACION DE CORREO SE
000340*                  HACE SIN DISTINGUIR MAYUSCULAS/MINUSCULAS.
000350* 09/12/2009  DVH  CODIGO DE RETORNO DISTINTO SEGUN EL VEREDICTO,
000360*                  PARA FACILITAR LA CONSULTA DESDE JCL.
000370******************************************************************
000380 IDENTIFICATION DIVISION.
000390 PROGRAM-ID.                    ATCADM.
000400 AUTHOR.                        J. L. FRANCO OYOLA.
000410 INSTALLATION.                  CENTRO DE PROCESO DE DATOS -
000420                                 CONTROL DE TRANSITO AEREO.
000430 DATE-WRITTEN.                  30/08/1993.
000440 DATE-COMPILED.                 09/12/2009.
000450 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
000460                                 SISTEMAS.
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     UPSI-0 IS WS-MODO-PRUEBA ON  STATUS IS WS-TRAZA-SI
000510                              OFF STATUS IS WS-TRAZA-NO
000520     C01 IS TOP-OF-FORM.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT ATC-MASTER  ASSIGN  TO ATCMAST
000560            ORGANIZATION        IS LINE SEQUENTIAL
000570            FILE STATUS         IS FS-ATCMST.
000580
000590 DATA DIVISION.
000600 FILE SECTION.
000610*1 -->MAESTRO DE CONTROLADORES
000620 FD  ATC-MASTER.
000630     COPY ATCMST2.
000640
000650 WORKING-STORAGE SECTION.
000660******************************************************************
000670*               C A M P O S    D E    T R A B A J O              *
000680******************************************************************
000690 01  WKS-CAMPOS-DE-TRABAJO.
000700     02  WKS-PROGRAMA             PIC X(08) VALUE "ATCADM".
000710     02  WKS-FIN-ARCHIVOS         PIC 9(01) VALUE ZEROS.
000720         88  WKS-FIN-MAESTRO                VALUE 1.
000730     02  WKS-ENCONTRO             PIC X(01) VALUE "N".
000740         88  WKS-SI-ENCONTRO                VALUE "S".
000750         88  WKS-NO-ENCONTRO                VALUE "N".
000760     02  WKS-HAY-ADMIN            PIC X(01) VALUE "N".
000770         88  WKS-YA-HAY-ADMIN                VALUE "S".
000780         88  WKS-NO-HAY-ADMIN                VALUE "N".
000790     02  WKS-ES-ADMIN-RESULT      PIC X(01) VALUE "N".
000800         88  WKS-RESULT-ES-ADMIN             VALUE "S".
000810     02  FILLER                   PIC X(05) VALUE SPACES.
000820
000830*             VISTA DE LAS BANDERAS DE LA CORRIDA COMO UN SOLO
000840*             CARACTER, USADA SOLO PARA LA TRAZA DE DESARROLLO.
000850 01  WKS-CAMPOS-BLOQUE-R REDEFINES WKS-CAMPOS-DE-TRABAJO.
000860     02  FILLER                   PIC X(03).
000870     02  WKS-RESULT-TRAZA         PIC X(01).
000880     02  FILLER                   PIC X(06).
000890
000900 77  WKS-TOTAL-LEIDOS            PIC 9(06) COMP VALUE ZEROS.
000910
000920******************************************************************
000930*               T A R J E T A   D E   P A R A M E T R O S        *
000940******************************************************************
000950 01  WKS-TARJETA-PARM.
000960     02  WKS-PARM-CORREO          PIC X(30).
000970     02  FILLER                   PIC X(50).
000980
000990*             COPIAS EN MAYUSCULAS PARA LA COMPARACION SIN CASO
001000*             (TICKET ATC-0133).  NO SE USA UPPER-CASE (FUNCION
001010*             INTRINSECA); SE USA INSPECT CONVERTING COMO EN
001020*             ATCEXP/ATCNAME.
001030 01  WKS-AREA-COMPARACION.
001040     02  WKS-PARM-MAYUS           PIC X(30).
001050     02  WKS-MAESTRO-MAYUS        PIC X(30).
001060     02  FILLER                   PIC X(20).
001070
001080*             VISTA DE LAS DOS CADENAS DE COMPARACION COMO UN
001090*             SOLO BLOQUE, USADA SOLO PARA LA TRAZA (UPSI-0).
001100 01  WKS-AREA-COMPARACION-R REDEFINES WKS-AREA-COMPARACION.
001110     02  WKS-COMPARACION-TEXTO    PIC X(80).
001120
001130*             VISTA DE LA TARJETA DE PARAMETROS COMO UN SOLO
001140*             BLOQUE, USADA SOLO PARA LA TRAZA DE DESARROLLO.
001150 01  WKS-TARJETA-PARM-R REDEFINES WKS-TARJETA-PARM.
001160     02  WKS-TARJETA-TEXTO        PIC X(80).
001170
001180 01  FS-ATCMST                    PIC 9(02)         VALUE ZEROS.
001190
001200******************************************************************
001210 PROCEDURE DIVISION.
001220******************************************************************
001230 000-MAIN SECTION.
001240     ACCEPT WKS-TARJETA-PARM FROM SYSIN
001250     MOVE WKS-PARM-CORREO TO WKS-PARM-MAYUS
001260     INSPECT WKS-PARM-MAYUS
001270             CONVERTING "abcdefghijklmnopqrstuvwxyz"
001280                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001290     PERFORM 010-ABRIR-ARCHIVOS   THRU 010-ABRIR-ARCHIVOS-E
001300     PERFORM 020-LEER-UN-MAESTRO  THRU 020-LEER-UN-MAESTRO-E
001310     PERFORM 030-PROCESAR-UN-MAESTRO THRU
001320             030-PROCESAR-UN-MAESTRO-E
001330        UNTIL WKS-FIN-MAESTRO
001340     PERFORM 090-RESOLVER THRU 090-RESOLVER-E
001350     CLOSE ATC-MASTER
001360     STOP RUN.
001370 000-MAIN-E. EXIT.
001380
001390 010-ABRIR-ARCHIVOS SECTION.
001400     OPEN INPUT ATC-MASTER
001410     IF FS-ATCMST NOT = 0 AND FS-ATCMST NOT = 35
001420        DISPLAY "ATCADM: ERROR ABRIENDO ATC-MASTER, FS="
001430                FS-ATCMST
001440        MOVE 91 TO RETURN-CODE
001450        STOP RUN
001460     END-IF
001470     IF FS-ATCMST = 35
001480        SET WKS-FIN-MAESTRO TO TRUE
001490     END-IF.
001500 010-ABRIR-ARCHIVOS-E. EXIT.
001510
001520 020-LEER-UN-MAESTRO SECTION.
001530     IF WKS-FIN-MAESTRO
001540        GO TO 020-LEER-UN-MAESTRO-E
001550     END-IF
001560     READ ATC-MASTER
001570        AT END
001580           SET WKS-FIN-MAESTRO TO TRUE
001590        NOT AT END
001600           ADD 1 TO WKS-TOTAL-LEIDOS
001610     END-READ.
001620 020-LEER-UN-MAESTRO-E. EXIT.
001630
001640******************************************************************
001650*  030 -- R-U7-1: BUSCA EL CORREO Y, DE PASO, VERIFICA SI YA     *
001660*  EXISTE ALGUN ADMINISTRADOR EN EL MAESTRO.                     *
001670******************************************************************
001680 030-PROCESAR-UN-MAESTRO SECTION.
001690     IF ATC-ES-ADMIN = "Y"
001700        MOVE "S" TO WKS-HAY-ADMIN
001710     END-IF
001720     IF WKS-NO-ENCONTRO
001730        MOVE ATC-EMAIL TO WKS-MAESTRO-MAYUS
001740        INSPECT WKS-MAESTRO-MAYUS
001750                CONVERTING "abcdefghijklmnopqrstuvwxyz"
001760                        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001770        IF WKS-MAESTRO-MAYUS = WKS-PARM-MAYUS
001780           MOVE "S" TO WKS-ENCONTRO
001790           IF ATC-ES-ADMIN = "Y"
001800              MOVE "S" TO WKS-ES-ADMIN-RESULT
001810           ELSE
001820              MOVE "N" TO WKS-ES-ADMIN-RESULT
001830           END-IF
001840        END-IF
001850     END-IF
001860     PERFORM 020-LEER-UN-MAESTRO THRU 020-LEER-UN-MAESTRO-E.
001870 030-PROCESAR-UN-MAESTRO-E. EXIT.
001880
001890******************************************************************
001900*  090 -- SI NO SE ENCONTRO, ES ADMINISTRADOR SOLO CUANDO TODAVIA
001910*  NO HAY NINGUNO EN EL MAESTRO (PRIMER USUARIO).                *
001920******************************************************************
001930 090-RESOLVER SECTION.
001940     IF WKS-NO-ENCONTRO
001950        IF WKS-NO-HAY-ADMIN
001960           MOVE "S" TO WKS-ES-ADMIN-RESULT
001970        ELSE
001980           MOVE "N" TO WKS-ES-ADMIN-RESULT
001990        END-IF
002000     END-IF
002010     IF WKS-RESULT-ES-ADMIN
002020        MOVE 0 TO RETURN-CODE
002030     ELSE
002040        MOVE 4 TO RETURN-CODE
002050     END-IF
002060     DISPLAY "ATCADM - CONSULTA DE ADMINISTRADOR"
002070     DISPLAY "  MAESTRO LEIDO     : " WKS-TOTAL-LEIDOS
002080     DISPLAY "  ENCONTRADO EN MAESTRO: " WKS-ENCONTRO
002090     DISPLAY "  ES ADMINISTRADOR     : " WKS-ES-ADMIN-RESULT.
002100 090-RESOLVER-E. EXIT.
