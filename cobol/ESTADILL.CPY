000100******************************************************************
000110*                  C O P Y   E S T A D I L L                    *
000120*     ESTADILLO DIARIO - CABECERA Y PLANTILLA DE SALA (STAFF)    *
000130******************************************************************
000140* ARCHIVO ESTADILLO-IN TRAE UNA CABECERA (DEPENDENCIA, FECHA,
000150* TURNO) SEGUIDA DE UNA FILA POR CADA PERSONA DE SALA.  AMBAS
000160* VISTAS REDEFINEN LA MISMA AREA FISICA DE 120 BYTES.
000170******************************************************************
000180 01  ESTAD-STAFF.
000190     02  STF-TIPO                  PIC X(03).
000200         88  STF-ES-JDS                       VALUE 'JDS'.
000210         88  STF-ES-SUP                       VALUE 'SUP'.
000220         88  STF-ES-TCA                       VALUE 'TCA'.
000230         88  STF-ES-CTR                       VALUE 'CTR'.
000240     02  STF-NAME                  PIC X(60).
000250     02  STF-ROLE                  PIC X(04).
000260     02  STF-SECTOR-1              PIC X(08).
000270     02  STF-SECTOR-2              PIC X(08).
000280     02  STF-SECTOR-3              PIC X(08).
000290     02  STF-COMMENT               PIC X(20).
000300     02  FILLER                    PIC X(09).
000310
000320 01  ESTAD-HDR  REDEFINES ESTAD-STAFF.
000330     02  EST-DEPENDENCIA           PIC X(04).
000340     02  EST-FECHA                 PIC 9(08).
000350     02  EST-TURNO                 PIC X(01).
000360         88  EST-TURNO-MANANA                 VALUE 'M'.
000370         88  EST-TURNO-TARDE                   VALUE 'T'.
000380         88  EST-TURNO-NOCHE                   VALUE 'N'.
000390     02  FILLER                    PIC X(107).
