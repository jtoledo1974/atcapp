000100******************************************************************
000110*                 C O P Y   A T C M S T 2                        *
000120*       MAESTRO DE CONTROLADORES - CENTRO DE CONTROL (ATC)       *
000130******************************************************************
000140* ESTRUCTURA DEL REGISTRO MAESTRO DE CONTROLADORES.  LLAVE ES
000150* ATC-ID.  EL MAESTRO SE CARGA COMPLETO EN TABLA AL INICIO DE
000160* CADA BATCH (ORGANIZACION LINE SEQUENTIAL, NO INDEXADO) Y SE
000170* REESCRIBE COMPLETO AL FINAL DE LOS PROGRAMAS QUE LO ACTUALIZAN.
000180*   REV.2  (JUL/2011)  SE AMPLIO ATC-CATEGORIA DE X(3) A X(4)
000190*          PARA ADMITIR LA CATEGORIA "TIN" + DIGITO DE NIVEL Y
000200*          SE AGREGO ATC-ES-ADMIN.  DE AHI EL SUFIJO "2".
000210******************************************************************
000220 01  ATC-REC.
000230     02  ATC-ID                    PIC 9(05).
000240     02  ATC-APELLIDOS-NOMBRE      PIC X(60).
000250     02  ATC-NOMBRE                PIC X(25).
000260     02  ATC-APELLIDOS             PIC X(35).
000270     02  ATC-EMAIL                 PIC X(30).
000280     02  ATC-CATEGORIA             PIC X(04).
000290     02  ATC-EQUIPO                PIC X(01).
000300     02  ATC-DEPENDENCIA           PIC X(04).
000310     02  ATC-ES-ADMIN              PIC X(01).
000320         88  ATC-ADMIN-SI                    VALUE 'Y'.
000330         88  ATC-ADMIN-NO                     VALUE 'N'.
000340     02  FILLER                    PIC X(05).
