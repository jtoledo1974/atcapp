000100******************************************************************
000110* FECHA       : 02/04/1992                                       *
000120* PROGRAMADOR : J. L. FRANCO OYOLA                               *
000130* APLICACION  : CONTROL DE TRANSITO AEREO                        *
000140* PROGRAMA    : ATCEXP                                           *
000150* DESCRIPCION : EXPORTACION DEL MAESTRO DE CONTROLADORES A UN     *
000160*             : ARCHIVO DE INTERCAMBIO SECUENCIAL.  SE EXCLUYEN   *
000170*             : LOS REGISTROS CON CORREO PLACEHOLDER (GENERADO    *
000180*             : POR ATCTUR/ATCEST CUANDO NO SE CONOCE EL CORREO   *
000190*             : REAL DE LA PERSONA).                              *
000200* ARCHIVOS    : ATC-MASTER (ENTRADA), EXPORT-OUT (SALIDA)         *
000210******************************************************************
000220* BITACORA DE CAMBIOS
000230*-----------------------------------------------------------------
000240* 02/04/1992  JLF  ALTA INICIAL.
000250* 19/01/1994  JLF  SE AGREGA EL INDICADOR DE ADMINISTRADOR AL
000260*                  REGISTRO DE EXPORTACION.
000270* 17/07/1998  RPQ  REVISION Y2K: SIN CAMBIOS, EL REGISTRO NO
000280*                  LLEVA FECHAS.
000290* 05/05/2001  RPQ  TICKET ATC-0097: SE EXCLUYEN LOS CORREOS
000300*                  PLACEHOLDER ("...@EXAMPLE.COM") DE LA
000310*                  EXPORTACION.
000320* 21/03/2007  MGR  CONTEO Y REPORTE DE REGISTROS EXPORTADOS.
000330******************************************************************
000340 IDENTIFICATION DIVISION.
000350 PROGRAM-ID.                    ATCEXP.
000360 AUTHOR.                        J. L. FRANCO OYOLA.
000370 INSTALLATION.                  CENTRO DE PROCESO DE DATOS -
000380                                 CONTROL DE TRANSITO AEREO.
000390 DATE-WRITTEN.                  02/04/1992.
000400 DATE-COMPILED.                 21/03/2007.
000410 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
000420                                 SISTEMAS.
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     UPSI-0 IS WS-MODO-PRUEBA ON  STATUS IS WS-TRAZA-SI
000470                              OFF STATUS IS WS-TRAZA-NO
000480     C01 IS TOP-OF-FORM.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT ATC-MASTER  ASSIGN  TO ATCMAST
000520            ORGANIZATION        IS LINE SEQUENTIAL
000530            FILE STATUS         IS FS-ATCMST.
000540     SELECT EXPORT-OUT  ASSIGN  TO EXPORTOT
000550            ORGANIZATION        IS LINE SEQUENTIAL
000560            FILE STATUS         IS FS-EXPORT.
000570
000580 DATA DIVISION.
000590 FILE SECTION.
000600*1 -->MAESTRO DE CONTROLADORES
000610 FD  ATC-MASTER.
000620     COPY ATCMST2.
000630
000640*2 -->ARCHIVO DE INTERCAMBIO
000650 FD  EXPORT-OUT.
000660     COPY EXPOREG.
000670
000680 WORKING-STORAGE SECTION.
000690******************************************************************
000700*               C A M P O S    D E    T R A B A J O              *
000710******************************************************************
000720 01  WKS-CAMPOS-DE-TRABAJO.
000730     02  WKS-PROGRAMA             PIC X(08) VALUE "ATCEXP".
000740     02  WKS-FIN-ARCHIVOS         PIC 9(01) VALUE ZEROS.
000750         88  WKS-FIN-MAESTRO                VALUE 1.
000760     02  WKS-ES-PLACEHOLDER       PIC X(01) VALUE "N".
000770         88  WKS-CORREO-PLACEHOLDER         VALUE "S".
000780         88  WKS-CORREO-REAL                VALUE "N".
000790     02  FILLER                   PIC X(05) VALUE SPACES.
000800
000810 77  WKS-TOTAL-LEIDOS            PIC 9(06) COMP VALUE ZEROS.
000820 77  WKS-POS-EXAMPLE             PIC 9(02) COMP VALUE ZEROS.
000830
000840*             TOTALES DE CONTROL COMO UN SOLO BLOQUE, PARA
000850*             PODER LIMPIARLOS CON UN SOLO MOVE A LA CABECERA
000860*             DE RECORRIDO (Y PARA LA TRAZA EN UNA LINEA).
000870 01  WKS-TOTALES-DE-CONTROL.
000880     02  WKS-TOTAL-EXPORTADOS     PIC 9(06) VALUE ZEROS.
000885     02  WKS-TOTAL-EXCLUIDOS      PIC 9(06) VALUE ZEROS.
000888     02  FILLER                   PIC X(04) VALUE SPACES.
000900 01  WKS-TOTALES-BLOQUE-R REDEFINES WKS-TOTALES-DE-CONTROL.
000910     02  WKS-TOTALES-TEXTO        PIC X(16).
000920
000930*             AREA PARA LA BUSQUEDA DE LA SUBCADENA "EXAMPLE"
000940*             DENTRO DEL CORREO (R-U6-1).  NO SE USA NINGUNA
000950*             FUNCION INTRINSECA; SE APOYA EN INSPECT TALLYING.
000960 01  WKS-AREA-CORREO.
000970     02  WKS-CORREO-MAYUS         PIC X(30).
000980     02  FILLER                   PIC X(10).
000990
001000*             VISTA DEL AREA DE CORREO USADA SOLO PARA LA TRAZA
001010*             DE DESARROLLO (UPSI-0), EN UNA SOLA CADENA.
001020 01  WKS-AREA-CORREO-R REDEFINES WKS-AREA-CORREO.
001030     02  WKS-CORREO-TRAZA         PIC X(40).
001040
001050*             AREA DE ARCHIVOS DE LA CORRIDA; LA VISTA REDEFINIDA
001060*             PERMITE MOSTRAR AMBOS FILE STATUS EN UNA SOLA
001070*             LINEA DE TRAZA CUANDO UPSI-0 ESTA ENCENDIDO.
001080 01  WKS-AREA-FILE-STATUS.
001090     02  FS-ATCMST                PIC 9(02)         VALUE ZEROS.
001095     02  FS-EXPORT                PIC 9(02)         VALUE ZEROS.
001098     02  FILLER                   PIC X(02)         VALUE SPACES.
001110 01  WKS-AREA-FS-TEXTO-R REDEFINES WKS-AREA-FILE-STATUS.
001120     02  WKS-FS-TEXTO              PIC X(06).
001130
001140******************************************************************
001150 PROCEDURE DIVISION.
001160******************************************************************
001170 000-MAIN SECTION.
001180     PERFORM 010-ABRIR-ARCHIVOS  THRU 010-ABRIR-ARCHIVOS-E
001190     PERFORM 020-LEER-UN-MAESTRO THRU 020-LEER-UN-MAESTRO-E
001200     PERFORM 030-PROCESAR-UN-MAESTRO THRU
001210             030-PROCESAR-UN-MAESTRO-E
001220        UNTIL WKS-FIN-MAESTRO
001230     PERFORM 090-TOTALES THRU 090-TOTALES-E
001240     CLOSE ATC-MASTER EXPORT-OUT
001250     STOP RUN.
001260 000-MAIN-E. EXIT.
001270
001280 010-ABRIR-ARCHIVOS SECTION.
001290     OPEN INPUT  ATC-MASTER
001300     OPEN OUTPUT EXPORT-OUT
001310     IF FS-ATCMST NOT = 0 AND FS-ATCMST NOT = 35
001320        DISPLAY "ATCEXP: ERROR ABRIENDO ATC-MASTER, FS="
001330                FS-ATCMST
001340        MOVE 91 TO RETURN-CODE
001350        STOP RUN
001360     END-IF
001370     IF FS-ATCMST = 35
001380        SET WKS-FIN-MAESTRO TO TRUE
001390     END-IF.
001400 010-ABRIR-ARCHIVOS-E. EXIT.
001410
001420 020-LEER-UN-MAESTRO SECTION.
001430     IF WKS-FIN-MAESTRO
001440        GO TO 020-LEER-UN-MAESTRO-E
001450     END-IF
001460     READ ATC-MASTER
001470        AT END
001480           SET WKS-FIN-MAESTRO TO TRUE
001490        NOT AT END
001500           ADD 1 TO WKS-TOTAL-LEIDOS
001510     END-READ.
001520 020-LEER-UN-MAESTRO-E. EXIT.
001530
001540******************************************************************
001550*  030 -- R-U6-1: SE EXCLUYE SI EL CORREO CONTIENE "EXAMPLE".    *
001560******************************************************************
001570 030-PROCESAR-UN-MAESTRO SECTION.
001580     PERFORM 031-PROBAR-PLACEHOLDER THRU
001590             031-PROBAR-PLACEHOLDER-E
001600     IF WKS-CORREO-PLACEHOLDER
001610        ADD 1 TO WKS-TOTAL-EXCLUIDOS
001620     ELSE
001630        PERFORM 032-ESCRIBIR-EXPORTACION THRU
001640                032-ESCRIBIR-EXPORTACION-E
001650        ADD 1 TO WKS-TOTAL-EXPORTADOS
001660     END-IF
001670     PERFORM 020-LEER-UN-MAESTRO THRU 020-LEER-UN-MAESTRO-E.
001680 030-PROCESAR-UN-MAESTRO-E. EXIT.
001690
001700*             SE TRABAJA SOBRE UNA COPIA EN MAYUSCULAS PARA QUE
001710*             LA BUSQUEDA NO DEPENDA DE COMO SE HAYA GENERADO EL
001720*             CORREO (ATCTUR/ATCEST LO DEJAN EN MINUSCULAS).
001730 031-PROBAR-PLACEHOLDER SECTION.
001740     MOVE "N" TO WKS-ES-PLACEHOLDER
001750     MOVE SPACES TO WKS-CORREO-MAYUS
001760     MOVE ATC-EMAIL TO WKS-CORREO-MAYUS
001770     INSPECT WKS-CORREO-MAYUS
001780             CONVERTING "abcdefghijklmnopqrstuvwxyz"
001790                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001800     MOVE ZEROS TO WKS-POS-EXAMPLE
001810     INSPECT WKS-CORREO-MAYUS TALLYING WKS-POS-EXAMPLE
001820             FOR ALL "EXAMPLE"
001830     IF WKS-POS-EXAMPLE > 0
001840        MOVE "S" TO WKS-ES-PLACEHOLDER
001850     END-IF.
001860 031-PROBAR-PLACEHOLDER-E. EXIT.
001870
001880 032-ESCRIBIR-EXPORTACION SECTION.
001890     MOVE ATC-APELLIDOS-NOMBRE TO EXP-APELLIDOS-NOMBRE
001900     MOVE ATC-NOMBRE           TO EXP-NOMBRE
001910     MOVE ATC-APELLIDOS        TO EXP-APELLIDOS
001920     MOVE ATC-EMAIL            TO EXP-EMAIL
001930     MOVE ATC-ES-ADMIN         TO EXP-ES-ADMIN
001940     WRITE EXPORT-REC
001950     IF WS-TRAZA-SI
001960        MOVE EXP-EMAIL TO WKS-CORREO-TRAZA
001970        DISPLAY "ATCEXP TRAZA EXPORTADO: " WKS-CORREO-TRAZA
001980     END-IF.
001990 032-ESCRIBIR-EXPORTACION-E. EXIT.
002000
002010******************************************************************
002020*  090 -- TOTALES DE CONTROL DE FIN DE CORRIDA.                  *
002030******************************************************************
002040 090-TOTALES SECTION.
002050     DISPLAY "ATCEXP - TOTALES DE CONTROL"
002060     DISPLAY "  MAESTRO LEIDO     : " WKS-TOTAL-LEIDOS
002070     DISPLAY "  EXPORTADOS        : " WKS-TOTAL-EXPORTADOS
002080     DISPLAY "  EXCLUIDOS (EXAMPLE): " WKS-TOTAL-EXCLUIDOS.
002090 090-TOTALES-E. EXIT.
